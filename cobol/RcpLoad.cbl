000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RcpLoad.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. STAFF SYSTEMS GROUP - KITCHEN SYSTEMS DESK.
000500 DATE-WRITTEN. 1991-04-03.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900* Purpose.
001000*     Recipe-master loader.  Reads the raw RECIPE-MASTER as typed
001100*     in by the catalog clerks, normalizes every text field the
001200*     way the suggestor batch expects it (trim, collapse runs of
001300*     blanks, lower-case the comparison fields, default the three
001400*     optional scalars) and rewrites a clean RECIPE-MASTER that
001500*     RcpSugst, ShopList and TxtParse all read downstream.
001600*-----------------------------------------------------------------
001700* Change log.
001800*-----------------------------------------------------------------
001900* 1991-04-03  RJO  0001  Original loader - trim/lower-case pass.  KIT0001
002000* 1991-09-18  RJO  0015  Added the diet-tag and taste-tag tables  KIT0015
002100*                        to the normalize pass.
002200* 1993-11-02  MHL  0031  Default missing REC-SERVINGS to 1 per    KIT0031
002300*                        dietitian ticket KIT-029.
002400* 1998-11-20  PBS  0060  Y2K review - no date fields on this      KIT0060
002500*                        program, no change required, logged
002600*                        per department standard.
002700* 2003-06-11  GRT  0083  Collapse-whitespace rewritten as a       KIT0083
002800*                        word-split/rejoin instead of a scan
002900*                        loop, after the embedded-blank defect
003000*                        reported on ticket KIT-114.
003100* 2009-01-29  GRT  0097  Added REC-STATUS-BYTE stamping so the    KIT0097
003200*                        downstream batch can tell a normalized
003300*                        record from a raw one on re-run.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     SYMBOLIC CHARACTERS asterisk IS 43
004000     CLASS kitchen-upper IS "A" THRU "Z".
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RECIPE-MASTER-IN  ASSIGN TO "RECIPE-IN"
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS fs-recipe-in.
004700
004800     SELECT RECIPE-MASTER-OUT ASSIGN TO "RECIPE-OUT"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS fs-recipe-out.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RECIPE-MASTER-IN
005500     LABEL RECORD   IS STANDARD
005600     RECORDING MODE IS F.
005700 01  RCI-BUFFER                        PIC X(521).
005800
005900 FD  RECIPE-MASTER-OUT
006000     LABEL RECORD   IS STANDARD
006100     RECORDING MODE IS F.
006200 01  RCO-BUFFER                        PIC X(521).
006300
006400 WORKING-STORAGE SECTION.
006500 77  fs-recipe-in                      PIC 9(02) VALUE ZEROES.
006600 77  fs-recipe-out                     PIC 9(02) VALUE ZEROES.
006700
006800 78  cte-01                                      VALUE 01.
006900
007000     COPY RcpRec.cpy.
007100
007200 01  ws-eof-switches.
007300     05  ws-recipe-in-eof               PIC X(01) VALUE SPACE.
007400         88  sw-recipe-in-eof-Y                   VALUE "Y".
007500     05  FILLER                      PIC X(02) VALUE SPACES.
007600
007700 01  ws-control-counters.
007800     05  ws-recipes-read                PIC S9(06) COMP
007900                                         VALUE ZEROES.
008000     05  ws-recipes-written              PIC S9(06) COMP
008100                                         VALUE ZEROES.
008200     05  ws-recipes-defaulted            PIC S9(06) COMP
008300                                         VALUE ZEROES.
008400     05  FILLER                      PIC X(02) VALUE SPACES.
008500
008600 01  ws-loop-indexes.
008700     05  ws-idx-ingredient               PIC 9(02) COMP
008800                                         VALUE ZEROES.
008900     05  ws-idx-diet-tag                  PIC 9(02) COMP
009000                                         VALUE ZEROES.
009100     05  ws-idx-taste-tag                 PIC 9(02) COMP
009200                                         VALUE ZEROES.
009300     05  ws-idx-word                     PIC 9(02) COMP
009400                                         VALUE ZEROES.
009500     05  ws-idx-char                     PIC 9(02) COMP
009600                                         VALUE ZEROES.
009700     05  FILLER                      PIC X(02) VALUE SPACES.
009800
009900******************************************************************
010000* Shared word-split/rejoin work area.  Every field that must be
010100* trimmed and have its internal blanks collapsed to one space is
010200* moved in here, processed, and moved back out - the loader's own
010300* stand-in for a CALLed utility routine (this shop's programs do
010400* not CALL subprograms; see the 210000 series below).
010500******************************************************************
010600 01  ws-collapse-work.
010700     05  ws-collapse-buffer             PIC X(40) VALUE SPACES.
010800     05  ws-collapse-result             PIC X(40) VALUE SPACES.
010900     05  ws-collapse-accum               PIC X(40) VALUE SPACES.
011000     05  ws-collapse-word-count          PIC 9(02) COMP
011100                                         VALUE ZEROES.
011200     05  ws-collapse-word-tbl.
011300         10  ws-collapse-word            OCCURS 6 TIMES
011400                                         PIC X(20) VALUE SPACES.
011500     05  ws-collapse-pointer             PIC 9(02) COMP
011600                                         VALUE ZEROES.
011700     05  FILLER                      PIC X(02) VALUE SPACES.
011800
011900 01  ws-lower-case-table.
012000     05  FILLER                         PIC X(26)
012100         VALUE "abcdefghijklmnopqrstuvwxyz".
012200 01  ws-lower-case-table-red REDEFINES ws-lower-case-table.
012300     05  ws-lower-case-letter            OCCURS 26 TIMES
012400         PIC X(01)
012500         INDEXED BY idx-lower-letter.
012600
012700 01  ws-upper-case-table.
012800     05  FILLER                         PIC X(26)
012900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013000 01  ws-upper-case-table-red REDEFINES ws-upper-case-table.
013100     05  ws-upper-case-letter            OCCURS 26 TIMES
013200         PIC X(01)
013300         INDEXED BY idx-upper-letter.
013400
013500 PROCEDURE DIVISION.
013600 DECLARATIVES.
013700 File-Handler SECTION.
013800     USE AFTER ERROR PROCEDURE ON RECIPE-MASTER-IN
013900                                   RECIPE-MASTER-OUT.
014000 000000-status-check.
014100     DISPLAY SPACE
014200     DISPLAY "+---+----+---+----+---+----+---+"
014300     DISPLAY "|   RcpLoad File Status Panel.  |"
014400     DISPLAY "+---+----+---+----+---+----+---+"
014500     DISPLAY "| " asterisk " RECIPE-IN  Status: ["
014600             fs-recipe-in "]."
014700     DISPLAY "| " asterisk " RECIPE-OUT Status: ["
014800             fs-recipe-out "]."
014900     DISPLAY "+---+----+---+----+---+----+---+".
015000 END DECLARATIVES.
015100
015200 MAIN-PARAGRAPH.
015300     PERFORM 100000-start-open-files
015400        THRU 100000-finish-open-files
015500
015600     PERFORM 200000-start-process-one-recipe
015700        THRU 200000-finish-process-one-recipe
015800       UNTIL sw-recipe-in-eof-Y
015900
016000     PERFORM 900000-start-close-files
016100        THRU 900000-finish-close-files
016200
016300     STOP RUN.
016400
016500 100000-start-open-files.
016600     OPEN INPUT  RECIPE-MASTER-IN
016700     OPEN OUTPUT RECIPE-MASTER-OUT.
016800 100000-finish-open-files.
016900     EXIT.
017000
017100 200000-start-process-one-recipe.
017200     READ RECIPE-MASTER-IN INTO RCP-RECIPE-RECORD
017300         AT END
017400             SET sw-recipe-in-eof-Y TO TRUE
017500
017600         NOT AT END
017700             ADD cte-01            TO ws-recipes-read
017800
017900             PERFORM 210000-start-normalize-recipe
018000                THRU 210000-finish-normalize-recipe
018100
018200             PERFORM 220000-start-default-scalars
018300                THRU 220000-finish-default-scalars
018400
018500             PERFORM 230000-start-write-recipe
018600                THRU 230000-finish-write-recipe
018700
018800     END-READ.
018900 200000-finish-process-one-recipe.
019000     EXIT.
019100
019200 210000-start-normalize-recipe.
019300* Cuisine, skill and every taste/diet/ingredient entry are
019400* trimmed, blank-collapsed, and folded to lower case.  The title
019500* is left exactly as typed, per the catalog clerks' request.
019600     MOVE REC-CUISINE         TO ws-collapse-buffer
019700     PERFORM 250000-start-collapse-whitespace
019800        THRU 250000-finish-collapse-whitespace
019900     PERFORM 260000-start-fold-to-lower
020000        THRU 260000-finish-fold-to-lower
020100     MOVE ws-collapse-result  TO REC-CUISINE
020200
020300     MOVE REC-SKILL           TO ws-collapse-buffer
020400     PERFORM 250000-start-collapse-whitespace
020500        THRU 250000-finish-collapse-whitespace
020600     PERFORM 260000-start-fold-to-lower
020700        THRU 260000-finish-fold-to-lower
020800     MOVE ws-collapse-result  TO REC-SKILL
020900
021000     PERFORM 211000-start-normalize-ingredients
021100        THRU 211000-finish-normalize-ingredients
021200       VARYING ws-idx-ingredient FROM cte-01 BY cte-01
021300         UNTIL ws-idx-ingredient > REC-ING-COUNT
021400
021500     PERFORM 212000-start-normalize-diet-tags
021600        THRU 212000-finish-normalize-diet-tags
021700       VARYING ws-idx-diet-tag FROM cte-01 BY cte-01
021800         UNTIL ws-idx-diet-tag > REC-DIET-COUNT
021900
022000     PERFORM 213000-start-normalize-taste-tags
022100        THRU 213000-finish-normalize-taste-tags
022200       VARYING ws-idx-taste-tag FROM cte-01 BY cte-01
022300         UNTIL ws-idx-taste-tag > REC-TASTE-COUNT.
022400 210000-finish-normalize-recipe.
022500     EXIT.
022600
022700  211000-start-normalize-ingredients.
022800     MOVE REC-INGREDIENT (ws-idx-ingredient)
022900       TO ws-collapse-buffer
023000     PERFORM 250000-start-collapse-whitespace
023100        THRU 250000-finish-collapse-whitespace
023200     PERFORM 260000-start-fold-to-lower
023300        THRU 260000-finish-fold-to-lower
023400     MOVE ws-collapse-result
023500       TO REC-INGREDIENT (ws-idx-ingredient).
023600  211000-finish-normalize-ingredients.
023700     EXIT.
023800
023900  212000-start-normalize-diet-tags.
024000     MOVE REC-DIET-TAG (ws-idx-diet-tag)
024100       TO ws-collapse-buffer
024200     PERFORM 250000-start-collapse-whitespace
024300        THRU 250000-finish-collapse-whitespace
024400     PERFORM 260000-start-fold-to-lower
024500        THRU 260000-finish-fold-to-lower
024600     MOVE ws-collapse-result
024700       TO REC-DIET-TAG (ws-idx-diet-tag).
024800  212000-finish-normalize-diet-tags.
024900     EXIT.
025000
025100  213000-start-normalize-taste-tags.
025200     MOVE REC-TASTE-TAG (ws-idx-taste-tag)
025300       TO ws-collapse-buffer
025400     PERFORM 250000-start-collapse-whitespace
025500        THRU 250000-finish-collapse-whitespace
025600     PERFORM 260000-start-fold-to-lower
025700        THRU 260000-finish-fold-to-lower
025800     MOVE ws-collapse-result
025900       TO REC-TASTE-TAG (ws-idx-taste-tag).
026000  213000-finish-normalize-taste-tags.
026100     EXIT.
026200
026300 220000-start-default-scalars.
026400     IF REC-SERVINGS = ZEROES
026500         MOVE cte-01           TO REC-SERVINGS
026600         ADD  cte-01           TO ws-recipes-defaulted
026700     END-IF
026800
026900     IF REC-SKILL = SPACES
027000         MOVE "intermediate"   TO REC-SKILL
027100         ADD  cte-01           TO ws-recipes-defaulted
027200     END-IF.
027300* REC-TIME has no explicit default move - a blank/zero numeric
027400* field already reads as zero, which is "no time limit" exactly
027500* as the catalog wants it.
027600 220000-finish-default-scalars.
027700     EXIT.
027800
027900 230000-start-write-recipe.
028000     SET REC-NORMALIZED     TO TRUE
028100     MOVE RCP-RECIPE-RECORD TO RCO-BUFFER
028200     WRITE RCO-BUFFER
028300     ADD cte-01              TO ws-recipes-written.
028400 230000-finish-write-recipe.
028500     EXIT.
028600
028700 250000-start-collapse-whitespace.
028800* Word-split/rejoin: splits the buffer on runs of blanks into a
028900* table of up to six words, then strings the words back together
029000* separated by exactly one blank apiece.  Replaces a character
029100* scan loop that once mis-handled a leading blank (ticket
029200* KIT-114).
029300     MOVE SPACES             TO ws-collapse-result
029400                                ws-collapse-word-tbl
029500     MOVE ZEROES             TO ws-collapse-word-count
029600
029700     UNSTRING ws-collapse-buffer DELIMITED BY ALL SPACE
029800         INTO ws-collapse-word (1) ws-collapse-word (2)
029900              ws-collapse-word (3) ws-collapse-word (4)
030000              ws-collapse-word (5) ws-collapse-word (6)
030100         TALLYING IN ws-collapse-word-count
030200     END-UNSTRING
030300
030400     MOVE ZEROES              TO ws-collapse-pointer
030500     PERFORM 251000-start-append-one-word
030600        THRU 251000-finish-append-one-word
030700       VARYING ws-idx-word FROM cte-01 BY cte-01
030800         UNTIL ws-idx-word > ws-collapse-word-count.
030900 250000-finish-collapse-whitespace.
031000     EXIT.
031100
031200  251000-start-append-one-word.
031300     IF ws-collapse-word (ws-idx-word) NOT = SPACES
031400         IF ws-collapse-pointer = ZEROES
031500             MOVE ws-collapse-word (ws-idx-word)
031600               TO ws-collapse-result
031700             ADD cte-01       TO ws-collapse-pointer
031800         ELSE
031900             MOVE SPACES             TO ws-collapse-accum
032000             STRING ws-collapse-result   DELIMITED BY SPACE
032100                    SPACE                DELIMITED BY SIZE
032200                    ws-collapse-word (ws-idx-word)
032300                                          DELIMITED BY SPACE
032400               INTO ws-collapse-accum
032500             END-STRING
032600             MOVE ws-collapse-accum  TO ws-collapse-result
032700         END-IF
032800     END-IF.
032900  251000-finish-append-one-word.
033000     EXIT.
033100
033200 260000-start-fold-to-lower.
033300* Upper-to-lower fold via table lookup, one character at a time -
033400* this shop's compiler predates the lower-case intrinsic.
033500     PERFORM 261000-start-fold-one-char
033600        THRU 261000-finish-fold-one-char
033700       VARYING ws-idx-char FROM cte-01 BY cte-01
033800         UNTIL ws-idx-char > 40.
033900 260000-finish-fold-to-lower.
034000     EXIT.
034100
034200  261000-start-fold-one-char.
034300     IF ws-collapse-result (ws-idx-char:1) IS kitchen-upper
034400         PERFORM 262000-start-search-upper-table
034500            THRU 262000-finish-search-upper-table
034600     END-IF.
034700  261000-finish-fold-one-char.
034800     EXIT.
034900
035000  262000-start-search-upper-table.
035100     SET idx-upper-letter idx-lower-letter TO cte-01
035200     SEARCH ws-upper-case-letter
035300         AT END
035400             CONTINUE
035500         WHEN ws-upper-case-letter (idx-upper-letter) =
035600              ws-collapse-result (ws-idx-char:1)
035700             SET idx-lower-letter TO idx-upper-letter
035800             MOVE ws-lower-case-letter (idx-lower-letter)
035900               TO ws-collapse-result (ws-idx-char:1)
036000     END-SEARCH.
036100  262000-finish-search-upper-table.
036200     EXIT.
036300
036400 900000-start-close-files.
036500     CLOSE RECIPE-MASTER-IN
036600           RECIPE-MASTER-OUT
036700
036800     DISPLAY SPACE
036900     DISPLAY "+---+----+---+----+---+----+---+----+"
037000     DISPLAY "|      RcpLoad Control Totals.       |"
037100     DISPLAY "+---+----+---+----+---+----+---+----+"
037200     DISPLAY "| Recipes read       : [" ws-recipes-read "]."
037300     DISPLAY "| Recipes written    : [" ws-recipes-written "]."
037400     DISPLAY "| Fields defaulted   : ["
037500             ws-recipes-defaulted "]."
037600     DISPLAY "+---+----+---+----+---+----+---+----+".
037700 900000-finish-close-files.
037800     EXIT.
037900
038000 END PROGRAM RcpLoad.
038100
