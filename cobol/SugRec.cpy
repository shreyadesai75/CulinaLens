000100******************************************************************
000200* Copybook:    SugRec.cpy
000300* Title:       Ranked suggestion output record - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-04-18
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-04-18  RJO  0006  Original suggestion output layout.       KIT0006
001200* 1993-05-06  MHL  0028  Added per-serving macro fields (calories,KIT0028
001300*                        protein, carbs, fat).
001400******************************************************************
001500 01  SUG-SUGGESTION-RECORD.
001600     05  SG-USER-ID                    PIC X(08).
001700     05  SG-TITLE                      PIC X(40).
001800     05  SG-SCORE                      PIC 9(01)V9(04).
001900     05  SG-MATCH-COUNT                 PIC 9(02).
002000     05  SG-TOTAL-REQUIRED              PIC 9(02).
002100     05  SG-MATCH-RATIO                 PIC 9(01)V9(04).
002200     05  SG-CALORIES                   PIC 9(05)V99.
002300     05  SG-PROTEIN                    PIC 9(04)V99.
002400     05  SG-CARBS                      PIC 9(04)V99.
002500     05  SG-FAT                        PIC 9(04)V99.
002600     05  SG-MISSING-COUNT               PIC 9(02).
002700     05  SG-MISSING-TBL.
002800         10  SG-MISSING                  OCCURS 15 TIMES
002900                                         PIC X(20).
003000     05  SG-STATUS-BYTE                 PIC X(01)  VALUE SPACE.
003100     05  FILLER                        PIC X(09).
003200
003300******************************************************************
003400* Ranking-key view, the three fields the ranking sort orders on,
003500* isolated for the 500000 selection-sort paragraphs.
003600******************************************************************
003700 01  SUG-SUGGESTION-RECORD-RANK REDEFINES SUG-SUGGESTION-RECORD.
003800     05  SG-RANK-USER-ID                PIC X(08).
003900     05  SG-RANK-TITLE                 PIC X(40).
004000     05  SG-RANK-SCORE                 PIC 9(01)V9(04).
004100     05  SG-RANK-MATCH-COUNT            PIC 9(02).
004200     05  SG-RANK-TOTAL-REQUIRED         PIC 9(02).
004300     05  SG-RANK-MATCH-RATIO            PIC 9(01)V9(04).
004400     05  FILLER                        PIC X(337).
004500
