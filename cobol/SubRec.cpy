000100******************************************************************
000200* Copybook:    SubRec.cpy
000300* Title:       Ingredient substitution master record - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-04-11
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-04-11  RJO  0003  Original substitution master layout.     KIT0003
001200* 1996-01-22  MHL  0046  Raised SUB-ALT occurrence ceiling 3 to 5 KIT0046
001300*                        per dietitian's request (ticket KIT-062).
001400******************************************************************
001500 01  SUB-SUBSTITUTION-RECORD.
001600     05  SUB-KEY                       PIC X(20).
001700     05  SUB-COUNT                     PIC 9(01).
001800     05  SUB-ALT-TBL.
001900         10  SUB-ALT                    OCCURS 5 TIMES
002000                                         PIC X(20).
002100     05  SUB-STATUS-BYTE                PIC X(01)  VALUE SPACE.
002200         88  SUB-ROW-LOADED                        VALUE "L".
002300     05  FILLER                        PIC X(19).
002400
002500******************************************************************
002600* Split view of the alternates table, first/rest, used by the
002700* pantry-preference partition paragraph (751000/751100 series).
002800******************************************************************
002900 01  SUB-SUBSTITUTION-RECORD-SPLIT REDEFINES
003000                                    SUB-SUBSTITUTION-RECORD.
003100     05  SUB-SPL-KEY                   PIC X(20).
003200     05  SUB-SPL-COUNT                 PIC 9(01).
003300     05  SUB-SPL-FIRST-ALT              PIC X(20).
003400     05  SUB-SPL-REST-ALT               PIC X(80).
003500     05  FILLER                        PIC X(20).
003600
