000100******************************************************************
000200* Copybook:    ShpRec.cpy
000300* Title:       Shopping list item record - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-05-09
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-05-09  RJO  0010  Original shopping-list item layout.      KIT0010
001200* 1995-07-30  MHL  0042  Widened SHP-CATEGORY from 12 to 20 chars KIT0042
001300*                        to carry "Pantry & Dry Goods" in full.
001400******************************************************************
001500 01  SHP-SHOPPING-LIST-RECORD.
001600     05  SHP-CATEGORY                  PIC X(20).
001700     05  SHP-ITEM                      PIC X(20).
001800     05  SHP-STATUS-BYTE                PIC X(01)  VALUE SPACE.
001900     05  FILLER                        PIC X(09).
002000
002100******************************************************************
002200* Combined-key view, used when the merge paragraph (400000 series)
002300* builds a single sort/compare key from category + item.
002400******************************************************************
002500 01  SHP-SHOPPING-LIST-RECORD-KEY REDEFINES
002600                                   SHP-SHOPPING-LIST-RECORD.
002700     05  SHP-KEY-CATEGORY              PIC X(20).
002800     05  SHP-KEY-ITEM                  PIC X(20).
002900     05  FILLER                        PIC X(10).
003000
