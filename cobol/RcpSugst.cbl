000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RcpSugst.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. STAFF SYSTEMS GROUP - KITCHEN SYSTEMS DESK.
000500 DATE-WRITTEN. 1991-04-22.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900* Purpose.
001000*     Main suggestion batch.  Loads the normalized recipe master,
001100*     the nutrition master and the substitution master into
001200*     working tables, then reads the request file (one record per
001300*     pantry/preference transaction) and for every request scores
001400*     every recipe, keeps the ten best, estimates per-serving
001500*     nutrition for each, and prints a suggestion report with a
001600*     substitute line under every missing ingredient.
001700*-----------------------------------------------------------------
001800* Change log.
001900*-----------------------------------------------------------------
002000* 1991-04-22  RJO  0002  Original scoring pass - ingredient and   KIT0002
002100*                        cuisine components only.
002200* 1991-10-05  RJO  0016  Added taste and diet components and the  KIT0016
002300*                        allergy substring filter.
002400* 1992-06-30  RJO  0021  Added the skill-level component and the  KIT0021
002500*                        time-window component; six weights now
002600*                        fixed at 55/12/8/8/5/2 per the kitchen
002700*                        manager's memo of 1992-06-12.
002800* 1993-05-06  MHL  0029  Folded the nutrition lookup in-line -    KIT0029
002900*                        no separate nutrition pass, per diet-
003000*                        itian's request to keep per-serving
003100*                        figures on the same report.
003200* 1994-09-14  MHL  0036  Added the substitute-suggestion lines    KIT0036
003300*                        under each missing ingredient.
003400* 1998-11-20  PBS  0059  Y2K review - no date fields carried on   KIT0059
003500*                        this program, no changes required,
003600*                        logged per department standard.
003700* 2001-03-08  GRT  0071  Selection-sort on the candidate table    KIT0071
003800*                        replaced the old insertion sort - ran
003900*                        too long against the full recipe table
004000*                        on the nightly batch (ticket KIT-096).
004100* 2004-10-19  GRT  0088  Request text fields now folded to lower  KIT0088
004200*                        case at read time instead of trusting
004300*                        the upstream feed (ticket KIT-121).
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SYMBOLIC CHARACTERS asterisk IS 43
005000     CLASS kitchen-upper  IS "A" THRU "Z".
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RECIPE-MASTER      ASSIGN TO "RECIPE-OUT"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS fs-recipe.
005700
005800     SELECT NUTRITION-MASTER   ASSIGN TO "NUTRITN"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS fs-nutrition.
006100
006200     SELECT SUBSTITUTION-MASTER ASSIGN TO "SUBSTTN"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS fs-substitution.
006500
006600     SELECT REQUEST-FILE       ASSIGN TO "REQFILE"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS fs-request.
006900
007000     SELECT SUGGESTION-FILE    ASSIGN TO "SUGGFILE"
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS fs-suggestion.
007300
007400     SELECT SUGGESTION-REPORT  ASSIGN TO "SUGGRPT"
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS fs-report.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  RECIPE-MASTER
008100     LABEL RECORD   IS STANDARD
008200     RECORDING MODE IS F.
008300 01  RCP-BUFFER                        PIC X(521).
008400
008500 FD  NUTRITION-MASTER
008600     LABEL RECORD   IS STANDARD
008700     RECORDING MODE IS F.
008800 01  NUT-BUFFER                        PIC X(61).
008900
009000 FD  SUBSTITUTION-MASTER
009100     LABEL RECORD   IS STANDARD
009200     RECORDING MODE IS F.
009300 01  SUB-BUFFER                        PIC X(141).
009400
009500 FD  REQUEST-FILE
009600     LABEL RECORD   IS STANDARD
009700     RECORDING MODE IS F.
009800 01  REQ-BUFFER                        PIC X(778).
009900
010000 FD  SUGGESTION-FILE
010100     LABEL RECORD   IS STANDARD
010200     RECORDING MODE IS F.
010300 01  SUG-BUFFER                        PIC X(399).
010400
010500 FD  SUGGESTION-REPORT
010600     LABEL RECORD   IS STANDARD
010700     RECORDING MODE IS F.
010800 01  RPT-LINE                          PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011100 77  fs-recipe                        PIC 9(02) VALUE ZEROES.
011200 77  fs-nutrition                      PIC 9(02) VALUE ZEROES.
011300 77  fs-substitution                   PIC 9(02) VALUE ZEROES.
011400 77  fs-request                        PIC 9(02) VALUE ZEROES.
011500 77  fs-suggestion                     PIC 9(02) VALUE ZEROES.
011600 77  fs-report                         PIC 9(02) VALUE ZEROES.
011700
011800 78  cte-01                                     VALUE 01.
011900 78  cte-02                                     VALUE 02.
012000 78  cte-03                                     VALUE 03.
012100 78  cte-10                                     VALUE 10.
012200 78  cte-w-ingredient               VALUE 0.55.
012300 78  cte-w-cuisine                   VALUE 0.12.
012400 78  cte-w-taste                    VALUE 0.08.
012500 78  cte-w-diet                     VALUE 0.08.
012600 78  cte-w-time                     VALUE 0.05.
012700 78  cte-w-skill                    VALUE 0.02.
012800 78  cte-w-missing-penalty           VALUE 0.20.
012900
013000     COPY RcpRec.cpy.
013100     COPY NutRec.cpy.
013200     COPY SubRec.cpy.
013300     COPY ReqRec.cpy.
013400     COPY SugRec.cpy.
013500
013600 01  ws-eof-switches.
013700     05  ws-recipe-eof              PIC X(01) VALUE SPACE.
013800         88  sw-recipe-eof-Y                   VALUE "Y".
013900     05  ws-nutrition-eof            PIC X(01) VALUE SPACE.
014000         88  sw-nutrition-eof-Y                VALUE "Y".
014100     05  ws-substitution-eof         PIC X(01) VALUE SPACE.
014200         88  sw-substitution-eof-Y              VALUE "Y".
014300     05  ws-request-eof              PIC X(01) VALUE SPACE.
014400         88  sw-request-eof-Y                  VALUE "Y".
014500     05  FILLER                      PIC X(02) VALUE SPACES.
014600
014700 01  ws-control-counters.
014800     05  ws-recipe-count             PIC S9(06) COMP VALUE ZEROES.
014900     05  ws-nutrition-count          PIC S9(06) COMP VALUE ZEROES.
015000     05  ws-substitution-count       PIC S9(06) COMP VALUE ZEROES.
015100     05  ws-requests-read            PIC S9(06) COMP VALUE ZEROES.
015200     05  ws-recipes-evaluated        PIC S9(08) COMP VALUE ZEROES.
015300     05  ws-suggestions-written      PIC S9(06) COMP VALUE ZEROES.
015400     05  ws-candidate-count          PIC S9(06) COMP VALUE ZEROES.
015500     05  FILLER                      PIC X(02) VALUE SPACES.
015600
015700 01  ws-loop-indexes.
015800     05  ws-idx-recipe               PIC S9(06) COMP VALUE ZEROES.
015900     05  ws-idx-pantry               PIC S9(04) COMP VALUE ZEROES.
016000     05  ws-idx-ing                  PIC S9(04) COMP VALUE ZEROES.
016100     05  ws-idx-allergy              PIC S9(04) COMP VALUE ZEROES.
016200     05  ws-idx-diet                 PIC S9(04) COMP VALUE ZEROES.
016300     05  ws-idx-taste                PIC S9(04) COMP VALUE ZEROES.
016400     05  ws-idx-outer                PIC S9(06) COMP VALUE ZEROES.
016500     05  ws-idx-inner                PIC S9(06) COMP VALUE ZEROES.
016600     05  ws-idx-best                 PIC S9(06) COMP VALUE ZEROES.
016700     05  ws-idx-missing              PIC S9(04) COMP VALUE ZEROES.
016800     05  ws-idx-alt                  PIC S9(04) COMP VALUE ZEROES.
016900     05  ws-idx-char                 PIC S9(04) COMP VALUE ZEROES.
017000     05  ws-idx-word                 PIC S9(04) COMP VALUE ZEROES.
017100     05  ws-idx-top                  PIC S9(04) COMP VALUE ZEROES.
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300
017400******************************************************************
017500* In-memory recipe table.  One entry per RECIPE-MASTER record -
017600* this batch loads the whole normalized master before the first
017700* request is read, the table is this shop's substitute for a
017800* random-access master on these runs (ticket KIT-071).
017900******************************************************************
018000 01  WS-RECIPE-TABLE.
018100     05  WS-RECIPE-ENTRY             OCCURS 200 TIMES
018200                                      INDEXED BY idx-rcp.
018300         10  WRC-TITLE               PIC X(40).
018400         10  WRC-CUISINE              PIC X(15).
018500         10  WRC-SKILL                PIC X(12).
018600         10  WRC-TIME                PIC 9(03).
018700         10  WRC-SERVINGS             PIC 9(02).
018800         10  WRC-ING-COUNT            PIC 9(02).
018900         10  WRC-INGREDIENT           OCCURS 15 TIMES
019000                                      PIC X(20).
019100         10  WRC-DIET-COUNT           PIC 9(01).
019200         10  WRC-DIET-TAG             OCCURS 5 TIMES
019300                                      PIC X(15).
019400         10  WRC-TASTE-COUNT          PIC 9(01).
019500         10  WRC-TASTE-TAG            OCCURS 5 TIMES
019600                                      PIC X(12).
019700     05  FILLER                      PIC X(02) VALUE SPACES.
019800
019900 01  ws-nutrition-table.
020000     05  ws-nut-entry                 OCCURS 400 TIMES
020100                                      INDEXED BY idx-nut.
020200         10  WNT-NAME                 PIC X(20).
020300         10  WNT-CALORIES             PIC 9(04)V99.
020400         10  WNT-PROTEIN              PIC 9(03)V99.
020500         10  WNT-CARBS                PIC 9(03)V99.
020600         10  WNT-FAT                  PIC 9(03)V99.
020700     05  FILLER                      PIC X(02) VALUE SPACES.
020800
020900 01  ws-substitution-table.
021000     05  ws-sub-entry                 OCCURS 200 TIMES
021100                                      INDEXED BY idx-sub.
021200         10  WSB-KEY                 PIC X(20).
021300         10  WSB-COUNT                PIC 9(01).
021400         10  WSB-ALT                  OCCURS 5 TIMES
021500                                      PIC X(20).
021600     05  FILLER                      PIC X(02) VALUE SPACES.
021700
021800******************************************************************
021900* Candidate table - every recipe that clears the allergy filter
022000* and scores above zero for the request now on hand.  Ranked and
022100* cut to ten by the 600000 series before anything is written.
022200******************************************************************
022300 01  ws-candidate-table.
022400     05  ws-candidate-entry            OCCURS 200 TIMES
022500                                      INDEXED BY idx-cand.
022600         10  WCD-TITLE                PIC X(40).
022700         10  WCD-SCORE                PIC S9(01)V9(04).
022800         10  WCD-MATCH-COUNT           PIC 9(02).
022900         10  WCD-TOTAL-REQUIRED        PIC 9(02).
023000         10  WCD-MATCH-RATIO           PIC S9(01)V9(04).
023100         10  WCD-CALORIES             PIC 9(05)V99.
023200         10  WCD-PROTEIN              PIC 9(04)V99.
023300         10  WCD-CARBS                PIC 9(04)V99.
023400         10  WCD-FAT                  PIC 9(04)V99.
023500         10  WCD-MISSING-COUNT         PIC 9(02).
023600         10  WCD-MISSING              OCCURS 15 TIMES
023700                                      PIC X(20).
023800     05  FILLER                      PIC X(02) VALUE SPACES.
023900
024000******************************************************************
024100* Rank-key view of one candidate entry, used while the 620000
024200* selection sort exchanges whole entries.
024300******************************************************************
024400 01  ws-candidate-rank REDEFINES ws-candidate-table.
024500     05  ws-candidate-rank-entry        OCCURS 200 TIMES.
024600         10  WCR-SCORE                PIC S9(01)V9(04).
024700         10  WCR-MATCH-RATIO           PIC S9(01)V9(04).
024800         10  WCR-MATCH-COUNT           PIC 9(02).
024900         10  FILLER                   PIC X(147).
025000
025100 01  ws-exchange-area.
025200     05  ws-swap-entry                PIC X(147).
025300     05  FILLER                      PIC X(02) VALUE SPACES.
025400
025500 01  ws-current-recipe-flags.
025600     05  ws-allergy-hit               PIC X(01) VALUE SPACE.
025700         88  sw-allergy-hit-Y                  VALUE "Y".
025800     05  ws-ing-matched               PIC X(01) VALUE SPACE.
025900         88  sw-ing-matched-Y                   VALUE "Y".
026000     05  FILLER                      PIC X(02) VALUE SPACES.
026100
026200******************************************************************
026300* Matched/missing ingredient work tables for the recipe presently
026400* being scored.  Cleared before every recipe is evaluated.
026500******************************************************************
026600 01  ws-match-work.
026700     05  ws-matched-count            PIC S9(02) COMP VALUE ZEROES.
026800     05  ws-matched-ing                OCCURS 15 TIMES
026900                                      PIC X(20) VALUE SPACES.
027000     05  ws-missing-count            PIC S9(02) COMP VALUE ZEROES.
027100     05  ws-missing-ing                OCCURS 15 TIMES
027200                                      PIC X(20) VALUE SPACES.
027300     05  FILLER                      PIC X(02) VALUE SPACES.
027400
027500 01  ws-score-work.
027600     05  ws-total-required           PIC S9(02) COMP VALUE ZEROES.
027700     05  ws-ingredient-score           PIC S9(01)V9(04)
027800                                      VALUE ZEROES.
027900     05  ws-cuisine-score              PIC S9(01)V9(04)
028000                                      VALUE ZEROES.
028100     05  ws-taste-score                PIC S9(01)V9(04)
028200                                      VALUE ZEROES.
028300     05  ws-diet-score                 PIC S9(01)V9(04)
028400                                      VALUE ZEROES.
028500     05  ws-time-score                 PIC S9(01)V9(04)
028600                                      VALUE ZEROES.
028700     05  ws-skill-score                PIC S9(01)V9(04)
028800                                      VALUE ZEROES.
028900     05  ws-missing-penalty            PIC S9(01)V9(04)
029000                                      VALUE ZEROES.
029100     05  ws-raw-score                 PIC S9(02)V9(04)
029200                                      VALUE ZEROES.
029300     05  ws-match-ratio                PIC S9(01)V9(04)
029400                                      VALUE ZEROES.
029500     05  ws-user-skill-rank            PIC S9(01) COMP
029600                                      VALUE ZEROES.
029700     05  ws-recipe-skill-rank           PIC S9(01) COMP
029800                                      VALUE ZEROES.
029900     05  ws-time-over                 PIC S9(04) COMP
030000                                      VALUE ZEROES.
030100     05  ws-time-divisor               PIC S9(04) COMP
030200                                      VALUE ZEROES.
030300     05  FILLER                      PIC X(02) VALUE SPACES.
030400
030500 01  ws-nutrition-work.
030600     05  ws-sum-calories              PIC S9(07)V99 COMP
030700                                      VALUE ZEROES.
030800     05  ws-sum-protein                PIC S9(06)V99 COMP
030900                                      VALUE ZEROES.
031000     05  ws-sum-carbs                  PIC S9(06)V99 COMP
031100                                      VALUE ZEROES.
031200     05  ws-sum-fat                    PIC S9(06)V99 COMP
031300                                      VALUE ZEROES.
031400     05  ws-servings-divisor            PIC S9(02) COMP
031500                                      VALUE ZEROES.
031600     05  ws-lookup-name                PIC X(20) VALUE SPACES.
031700     05  ws-alt-lookup-name             PIC X(20) VALUE SPACES.
031800     05  ws-idx-nut-found               PIC S9(04) COMP
031900                                      VALUE ZEROES.
032000     05  ws-lookup-found               PIC X(01) VALUE SPACE.
032100         88  sw-lookup-found-Y                   VALUE "Y".
032200     05  FILLER                      PIC X(02) VALUE SPACES.
032300
032400******************************************************************
032500* Generic substring-match work area.  This compiler predates the
032600* INDEX/position intrinsics, so a substring test is done by
032700* trimming the needle to its real length with a character scan
032800* and then letting INSPECT ... TALLYING FOR ALL count it inside
032900* the haystack - zero occurrences means no match.
033000******************************************************************
033100 01  ws-substring-work.
033200     05  ws-substr-needle             PIC X(20) VALUE SPACES.
033300     05  ws-substr-haystack            PIC X(20) VALUE SPACES.
033400     05  ws-substr-needle-len          PIC S9(02) COMP
033500                                      VALUE ZEROES.
033600     05  ws-substr-tally              PIC S9(04) COMP
033700                                      VALUE ZEROES.
033800     05  ws-substr-scan-idx            PIC S9(02) COMP
033900                                      VALUE ZEROES.
034000     05  ws-substr-found              PIC X(01) VALUE SPACE.
034100         88  sw-substr-found-Y                  VALUE "Y".
034200     05  FILLER                      PIC X(02) VALUE SPACES.
034300
034400 01  ws-substitute-work.
034500     05  ws-provided-count           PIC S9(02) COMP VALUE ZEROES.
034600     05  ws-provided-alt               OCCURS 5 TIMES
034700                                      PIC X(20) VALUE SPACES.
034800     05  ws-candidate-count-alt      PIC S9(02) COMP VALUE ZEROES.
034900     05  ws-candidate-alt               OCCURS 5 TIMES
035000                                      PIC X(20) VALUE SPACES.
035100     05  FILLER                      PIC X(02) VALUE SPACES.
035200
035300******************************************************************
035400* Word-split/lower-case work area, identical in technique to the
035500* one in RcpLoad - this shop does not CALL subprograms, so every
035600* program that needs the trick keeps its own copy of it.
035700******************************************************************
035800 01  ws-collapse-work.
035900     05  ws-collapse-buffer            PIC X(40) VALUE SPACES.
036000     05  ws-collapse-result             PIC X(40) VALUE SPACES.
036100     05  ws-collapse-accum              PIC X(40) VALUE SPACES.
036200     05  ws-collapse-word-count          PIC 9(02) COMP
036300                                        VALUE ZEROES.
036400     05  ws-collapse-word-tbl.
036500         10  ws-collapse-word           OCCURS 6 TIMES
036600                                        PIC X(20) VALUE SPACES.
036700     05  ws-collapse-pointer            PIC 9(02) COMP
036800                                        VALUE ZEROES.
036900     05  FILLER                      PIC X(02) VALUE SPACES.
037000
037100 01  ws-lower-case-table.
037200     05  FILLER                        PIC X(26)
037300         VALUE "abcdefghijklmnopqrstuvwxyz".
037400 01  ws-lower-case-table-red REDEFINES ws-lower-case-table.
037500     05  ws-lower-case-letter           OCCURS 26 TIMES
037600         PIC X(01)
037700         INDEXED BY idx-lower-letter.
037800
037900 01  ws-upper-case-table.
038000     05  FILLER                        PIC X(26)
038100         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038200 01  ws-upper-case-table-red REDEFINES ws-upper-case-table.
038300     05  ws-upper-case-letter           OCCURS 26 TIMES
038400         PIC X(01)
038500         INDEXED BY idx-upper-letter.
038600
038700 01  ws-report-work.
038800     05  ws-rank-number               PIC 9(02) COMP VALUE ZEROES.
038900     05  ws-edit-rank                  PIC Z9.
039000     05  ws-edit-score                 PIC Z.9999.
039100     05  ws-edit-match                 PIC ZZ.
039200     05  ws-edit-total                 PIC ZZ.
039300     05  ws-edit-time                  PIC ZZ9.
039400     05  ws-edit-calories               PIC ZZZZ9.99.
039500     05  ws-edit-missing                PIC ZZ.
039600     05  FILLER                      PIC X(02) VALUE SPACES.
039700
039800 PROCEDURE DIVISION.
039900 DECLARATIVES.
040000 File-Handler SECTION.
040100     USE AFTER ERROR PROCEDURE ON RECIPE-MASTER
040200                                   NUTRITION-MASTER
040300                                   SUBSTITUTION-MASTER
040400                                   REQUEST-FILE
040500                                   SUGGESTION-FILE
040600                                   SUGGESTION-REPORT.
040700 000000-status-check.
040800     DISPLAY SPACE
040900     DISPLAY "+---+----+---+----+---+----+---+"
041000     DISPLAY "|  RcpSugst File Status Panel.  |"
041100     DISPLAY "+---+----+---+----+---+----+---+"
041200     DISPLAY "| " asterisk " RECIPE-MASTER  : [" fs-recipe "]."
041300     DISPLAY "| " asterisk " NUTRITION-MSTR : [" fs-nutrition "]."
041400     DISPLAY "| " asterisk " SUBSTTN-MASTER : ["
041500             fs-substitution "]."
041600     DISPLAY "| " asterisk " REQUEST-FILE   : [" fs-request "]."
041700     DISPLAY "| " asterisk " SUGGESTION-OUT : [" fs-suggestion
041800             "]."
041900     DISPLAY "| " asterisk " SUGGESTION-RPT : [" fs-report "]."
042000     DISPLAY "+---+----+---+----+---+----+---+".
042100 END DECLARATIVES.
042200
042300 MAIN-PARAGRAPH.
042400     PERFORM 100000-start-open-files
042500        THRU 100000-finish-open-files
042600
042700     PERFORM 110000-start-load-recipe-table
042800        THRU 110000-finish-load-recipe-table
042900       UNTIL sw-recipe-eof-Y
043000
043100     PERFORM 120000-start-load-nutrition-table
043200        THRU 120000-finish-load-nutrition-table
043300       UNTIL sw-nutrition-eof-Y
043400
043500     PERFORM 130000-start-load-substitution-table
043600        THRU 130000-finish-load-substitution-table
043700       UNTIL sw-substitution-eof-Y
043800
043900     PERFORM 200000-start-process-one-request
044000        THRU 200000-finish-process-one-request
044100       UNTIL sw-request-eof-Y
044200
044300     PERFORM 900000-start-close-files
044400        THRU 900000-finish-close-files
044500
044600     STOP RUN.
044700
044800 100000-start-open-files.
044900     OPEN INPUT  RECIPE-MASTER
045000     OPEN INPUT  NUTRITION-MASTER
045100     OPEN INPUT  SUBSTITUTION-MASTER
045200     OPEN INPUT  REQUEST-FILE
045300     OPEN OUTPUT SUGGESTION-FILE
045400     OPEN OUTPUT SUGGESTION-REPORT.
045500 100000-finish-open-files.
045600     EXIT.
045700
045800******************************************************************
045900* 110000 series - recipe master load.
046000******************************************************************
046100 110000-start-load-recipe-table.
046200     READ RECIPE-MASTER INTO RCP-RECIPE-RECORD
046300         AT END
046400             SET sw-recipe-eof-Y TO TRUE
046500
046600         NOT AT END
046700             IF ws-recipe-count < 200
046800                 ADD cte-01 TO ws-recipe-count
046900                 SET idx-rcp TO ws-recipe-count
047000                 PERFORM 111000-start-store-recipe-row
047100                    THRU 111000-finish-store-recipe-row
047200             END-IF
047300     END-READ.
047400 110000-finish-load-recipe-table.
047500     EXIT.
047600
047700  111000-start-store-recipe-row.
047800     MOVE REC-TITLE              TO WRC-TITLE (idx-rcp)
047900     MOVE REC-CUISINE             TO WRC-CUISINE (idx-rcp)
048000     MOVE REC-SKILL               TO WRC-SKILL (idx-rcp)
048100     MOVE REC-TIME                TO WRC-TIME (idx-rcp)
048200     MOVE REC-SERVINGS            TO WRC-SERVINGS (idx-rcp)
048300     MOVE REC-ING-COUNT           TO WRC-ING-COUNT (idx-rcp)
048400     MOVE REC-DIET-COUNT          TO WRC-DIET-COUNT (idx-rcp)
048500     MOVE REC-TASTE-COUNT         TO WRC-TASTE-COUNT (idx-rcp)
048600     PERFORM 111100-start-store-one-ingredient
048700        THRU 111100-finish-store-one-ingredient
048800       VARYING ws-idx-ing FROM cte-01 BY cte-01
048900         UNTIL ws-idx-ing > REC-ING-COUNT
049000     PERFORM 111200-start-store-one-diet-tag
049100        THRU 111200-finish-store-one-diet-tag
049200       VARYING ws-idx-diet FROM cte-01 BY cte-01
049300         UNTIL ws-idx-diet > 5
049400     PERFORM 111300-start-store-one-taste-tag
049500        THRU 111300-finish-store-one-taste-tag
049600       VARYING ws-idx-taste FROM cte-01 BY cte-01
049700         UNTIL ws-idx-taste > 5.
049800  111000-finish-store-recipe-row.
049900     EXIT.
050000
050100   111100-start-store-one-ingredient.
050200     MOVE REC-INGREDIENT (ws-idx-ing)
050300       TO WRC-INGREDIENT (idx-rcp, ws-idx-ing).
050400   111100-finish-store-one-ingredient.
050500     EXIT.
050600
050700   111200-start-store-one-diet-tag.
050800     MOVE REC-DIET-TAG (ws-idx-diet)
050900       TO WRC-DIET-TAG (idx-rcp, ws-idx-diet).
051000   111200-finish-store-one-diet-tag.
051100     EXIT.
051200
051300   111300-start-store-one-taste-tag.
051400     MOVE REC-TASTE-TAG (ws-idx-taste)
051500       TO WRC-TASTE-TAG (idx-rcp, ws-idx-taste).
051600   111300-finish-store-one-taste-tag.
051700     EXIT.
051800
051900******************************************************************
052000* 120000 series - nutrition master load.  A row with a blank name
052100* or a non-numeric nutrient field is skipped and not counted, per
052200* the dietitian's standing instruction.
052300******************************************************************
052400 120000-start-load-nutrition-table.
052500     READ NUTRITION-MASTER INTO NUT-NUTRITION-RECORD
052600         AT END
052700             SET sw-nutrition-eof-Y TO TRUE
052800
052900         NOT AT END
053000             IF NUT-NAME NOT = SPACES
053100                AND NUT-CALORIES IS NUMERIC
053200                AND NUT-PROTEIN  IS NUMERIC
053300                AND NUT-CARBS    IS NUMERIC
053400                AND NUT-FAT      IS NUMERIC
053500                AND ws-nutrition-count < 400
053600                 ADD cte-01 TO ws-nutrition-count
053700                 SET idx-nut TO ws-nutrition-count
053800                 PERFORM 121000-start-store-nutrition-row
053900                    THRU 121000-finish-store-nutrition-row
054000             END-IF
054100     END-READ.
054200 120000-finish-load-nutrition-table.
054300     EXIT.
054400
054500  121000-start-store-nutrition-row.
054600     MOVE NUT-NAME               TO WNT-NAME (idx-nut)
054700     MOVE NUT-CALORIES            TO WNT-CALORIES (idx-nut)
054800     MOVE NUT-PROTEIN             TO WNT-PROTEIN (idx-nut)
054900     MOVE NUT-CARBS               TO WNT-CARBS (idx-nut)
055000     MOVE NUT-FAT                 TO WNT-FAT (idx-nut).
055100  121000-finish-store-nutrition-row.
055200     EXIT.
055300
055400******************************************************************
055500* 130000 series - substitution master load.
055600******************************************************************
055700 130000-start-load-substitution-table.
055800     READ SUBSTITUTION-MASTER INTO SUB-SUBSTITUTION-RECORD
055900         AT END
056000             SET sw-substitution-eof-Y TO TRUE
056100
056200         NOT AT END
056300             IF SUB-KEY NOT = SPACES
056400                AND ws-substitution-count < 200
056500                 ADD cte-01 TO ws-substitution-count
056600                 SET idx-sub TO ws-substitution-count
056700                 PERFORM 131000-start-store-substitution-row
056800                    THRU 131000-finish-store-substitution-row
056900             END-IF
057000     END-READ.
057100 130000-finish-load-substitution-table.
057200     EXIT.
057300
057400  131000-start-store-substitution-row.
057500     MOVE SUB-KEY                 TO WSB-KEY (idx-sub)
057600     MOVE SUB-COUNT                TO WSB-COUNT (idx-sub)
057700     PERFORM 131100-start-store-one-alt
057800        THRU 131100-finish-store-one-alt
057900       VARYING ws-idx-alt FROM cte-01 BY cte-01
058000         UNTIL ws-idx-alt > 5.
058100  131000-finish-store-substitution-row.
058200     EXIT.
058300
058400   131100-start-store-one-alt.
058500     MOVE SUB-ALT (ws-idx-alt)
058600       TO WSB-ALT (idx-sub, ws-idx-alt).
058700   131100-finish-store-one-alt.
058800     EXIT.
058900
059000******************************************************************
059100* 200000 series - one request, start to finish.
059200******************************************************************
059300 200000-start-process-one-request.
059400     READ REQUEST-FILE INTO RQ-REQUEST-RECORD
059500         AT END
059600             SET sw-request-eof-Y TO TRUE
059700
059800         NOT AT END
059900             ADD cte-01 TO ws-requests-read
060000             PERFORM 205000-start-normalize-request
060100                THRU 205000-finish-normalize-request
060200             MOVE ZEROES TO ws-candidate-count
060300             PERFORM 210000-start-evaluate-all-recipes
060400                THRU 210000-finish-evaluate-all-recipes
060500               VARYING ws-idx-recipe FROM cte-01 BY cte-01
060600                 UNTIL ws-idx-recipe > ws-recipe-count
060700             PERFORM 600000-start-rank-candidates
060800                THRU 600000-finish-rank-candidates
060900             PERFORM 700000-start-emit-request-results
061000                THRU 700000-finish-emit-request-results
061100     END-READ.
061200 200000-finish-process-one-request.
061300     EXIT.
061400
061500 205000-start-normalize-request.
061600     MOVE RQ-CUISINE             TO ws-collapse-buffer
061700     PERFORM 800000-start-collapse-whitespace
061800        THRU 800000-finish-collapse-whitespace
061900     PERFORM 810000-start-fold-to-lower
062000        THRU 810000-finish-fold-to-lower
062100     MOVE ws-collapse-result     TO RQ-CUISINE
062200
062300     MOVE RQ-TASTE               TO ws-collapse-buffer
062400     PERFORM 800000-start-collapse-whitespace
062500        THRU 800000-finish-collapse-whitespace
062600     PERFORM 810000-start-fold-to-lower
062700        THRU 810000-finish-fold-to-lower
062800     MOVE ws-collapse-result     TO RQ-TASTE
062900
063000     MOVE RQ-DIET                TO ws-collapse-buffer
063100     PERFORM 800000-start-collapse-whitespace
063200        THRU 800000-finish-collapse-whitespace
063300     PERFORM 810000-start-fold-to-lower
063400        THRU 810000-finish-fold-to-lower
063500     MOVE ws-collapse-result     TO RQ-DIET
063600
063700     MOVE RQ-SKILL                TO ws-collapse-buffer
063800     PERFORM 800000-start-collapse-whitespace
063900        THRU 800000-finish-collapse-whitespace
064000     PERFORM 810000-start-fold-to-lower
064100        THRU 810000-finish-fold-to-lower
064200     MOVE ws-collapse-result     TO RQ-SKILL
064300
064400     IF RQ-SKILL = SPACES
064500         MOVE "intermediate"     TO RQ-SKILL
064600     END-IF
064700
064800     PERFORM 206000-start-normalize-one-pantry-item
064900        THRU 206000-finish-normalize-one-pantry-item
065000       VARYING ws-idx-pantry FROM cte-01 BY cte-01
065100         UNTIL ws-idx-pantry > RQ-ING-COUNT
065200
065300     PERFORM 207000-start-normalize-one-allergy
065400        THRU 207000-finish-normalize-one-allergy
065500       VARYING ws-idx-allergy FROM cte-01 BY cte-01
065600         UNTIL ws-idx-allergy > RQ-ALLERGY-COUNT.
065700 205000-finish-normalize-request.
065800     EXIT.
065900
066000  206000-start-normalize-one-pantry-item.
066100     MOVE RQ-INGREDIENT (ws-idx-pantry) TO ws-collapse-buffer
066200     PERFORM 800000-start-collapse-whitespace
066300        THRU 800000-finish-collapse-whitespace
066400     PERFORM 810000-start-fold-to-lower
066500        THRU 810000-finish-fold-to-lower
066600     MOVE ws-collapse-result
066700       TO RQ-INGREDIENT (ws-idx-pantry).
066800  206000-finish-normalize-one-pantry-item.
066900     EXIT.
067000
067100  207000-start-normalize-one-allergy.
067200     MOVE RQ-ALLERGY (ws-idx-allergy)   TO ws-collapse-buffer
067300     PERFORM 800000-start-collapse-whitespace
067400        THRU 800000-finish-collapse-whitespace
067500     PERFORM 810000-start-fold-to-lower
067600        THRU 810000-finish-fold-to-lower
067700     MOVE ws-collapse-result
067800       TO RQ-ALLERGY (ws-idx-allergy).
067900  207000-finish-normalize-one-allergy.
068000     EXIT.
068100
068200******************************************************************
068300* 210000 series - score one recipe against the request on hand.
068400******************************************************************
068500 210000-start-evaluate-all-recipes.
068600     ADD cte-01 TO ws-recipes-evaluated
068700     SET idx-rcp TO ws-idx-recipe
068800
068900     PERFORM 220000-start-allergy-filter
069000        THRU 220000-finish-allergy-filter
069100
069200     IF NOT sw-allergy-hit-Y
069300         PERFORM 240000-start-compute-matched-missing
069400            THRU 240000-finish-compute-matched-missing
069500
069600         PERFORM 250000-start-compute-component-scores
069700            THRU 250000-finish-compute-component-scores
069800
069900         PERFORM 260000-start-compute-raw-score
070000            THRU 260000-finish-compute-raw-score
070100
070200         IF ws-raw-score > ZERO
070300             PERFORM 270000-start-compute-nutrition
070400                THRU 270000-finish-compute-nutrition
070500             PERFORM 290000-start-add-candidate
070600                THRU 290000-finish-add-candidate
070700         END-IF
070800     END-IF.
070900 210000-finish-evaluate-all-recipes.
071000     EXIT.
071100
071200******************************************************************
071300* 220000 series - allergy filter: the recipe is rejected if any
071400* non-blank allergen string sits inside any of its ingredients.
071500******************************************************************
071600 220000-start-allergy-filter.
071700     MOVE SPACE TO ws-allergy-hit
071800     PERFORM 230000-start-check-one-allergy
071900        THRU 230000-finish-check-one-allergy
072000       VARYING ws-idx-allergy FROM cte-01 BY cte-01
072100         UNTIL ws-idx-allergy > RQ-ALLERGY-COUNT
072200                OR sw-allergy-hit-Y.
072300 220000-finish-allergy-filter.
072400     EXIT.
072500
072600  230000-start-check-one-allergy.
072700     IF RQ-ALLERGY (ws-idx-allergy) NOT = SPACES
072800         PERFORM 231000-start-check-one-ingredient-hit
072900            THRU 231000-finish-check-one-ingredient-hit
073000           VARYING ws-idx-ing FROM cte-01 BY cte-01
073100             UNTIL ws-idx-ing > WRC-ING-COUNT (idx-rcp)
073200                    OR sw-allergy-hit-Y
073300     END-IF.
073400  230000-finish-check-one-allergy.
073500     EXIT.
073600
073700   231000-start-check-one-ingredient-hit.
073800     MOVE RQ-ALLERGY (ws-idx-allergy)
073900       TO ws-substr-needle
074000     MOVE WRC-INGREDIENT (idx-rcp, ws-idx-ing)
074100       TO ws-substr-haystack
074200     PERFORM 235000-start-substring-match
074300        THRU 235000-finish-substring-match
074400     IF sw-substr-found-Y
074500         SET sw-allergy-hit-Y TO TRUE
074600     END-IF.
074700   231000-finish-check-one-ingredient-hit.
074800     EXIT.
074900
075000******************************************************************
075100* 235000 series - is ws-substr-needle a substring of
075200* ws-substr-haystack?  Answer left in ws-substr-found.
075300******************************************************************
075400 235000-start-substring-match.
075500     MOVE SPACE TO ws-substr-found
075600     PERFORM 236000-start-find-needle-length
075700        THRU 236000-finish-find-needle-length
075800     IF ws-substr-needle-len > ZERO
075900         MOVE ZEROES TO ws-substr-tally
076000         INSPECT ws-substr-haystack TALLYING ws-substr-tally
076100             FOR ALL ws-substr-needle (1:ws-substr-needle-len)
076200         IF ws-substr-tally > ZERO
076300             SET sw-substr-found-Y TO TRUE
076400         END-IF
076500     END-IF.
076600 235000-finish-substring-match.
076700     EXIT.
076800
076900  236000-start-find-needle-length.
077000     MOVE 20 TO ws-substr-scan-idx
077100     MOVE ZEROES TO ws-substr-needle-len
077200     PERFORM 237000-start-scan-one-position
077300        THRU 237000-finish-scan-one-position
077400       UNTIL ws-substr-scan-idx < 1
077500              OR ws-substr-needle-len > ZERO.
077600  236000-finish-find-needle-length.
077700     EXIT.
077800
077900  237000-start-scan-one-position.
078000     IF ws-substr-needle (ws-substr-scan-idx:1) NOT = SPACE
078100         MOVE ws-substr-scan-idx TO ws-substr-needle-len
078200     ELSE
078300         SUBTRACT cte-01 FROM ws-substr-scan-idx
078400     END-IF.
078500  237000-finish-scan-one-position.
078600     EXIT.
078700
078800******************************************************************
078900* 240000 series - matched/missing ingredient sets, exact
079000* normalized compare against the pantry on the request.
079100******************************************************************
079200 240000-start-compute-matched-missing.
079300     MOVE ZEROES TO ws-matched-count ws-missing-count
079400     MOVE SPACES TO ws-matched-ing (1) ws-missing-ing (1)
079500     MOVE WRC-ING-COUNT (idx-rcp) TO ws-total-required
079600     IF ws-total-required = ZERO
079700         MOVE cte-01 TO ws-total-required
079800     END-IF
079900
080000     PERFORM 241000-start-check-one-ingredient
080100        THRU 241000-finish-check-one-ingredient
080200       VARYING ws-idx-ing FROM cte-01 BY cte-01
080300         UNTIL ws-idx-ing > WRC-ING-COUNT (idx-rcp).
080400 240000-finish-compute-matched-missing.
080500     EXIT.
080600
080700  241000-start-check-one-ingredient.
080800     MOVE SPACE TO ws-ing-matched
080900     PERFORM 242000-start-check-one-pantry-item
081000        THRU 242000-finish-check-one-pantry-item
081100       VARYING ws-idx-pantry FROM cte-01 BY cte-01
081200         UNTIL ws-idx-pantry > RQ-ING-COUNT
081300                OR sw-ing-matched-Y
081400
081500     IF sw-ing-matched-Y
081600         ADD cte-01 TO ws-matched-count
081700         MOVE WRC-INGREDIENT (idx-rcp, ws-idx-ing)
081800           TO ws-matched-ing (ws-matched-count)
081900     ELSE
082000         IF ws-missing-count < 15
082100             ADD cte-01 TO ws-missing-count
082200             MOVE WRC-INGREDIENT (idx-rcp, ws-idx-ing)
082300               TO ws-missing-ing (ws-missing-count)
082400         END-IF
082500     END-IF.
082600  241000-finish-check-one-ingredient.
082700     EXIT.
082800
082900   242000-start-check-one-pantry-item.
083000     IF WRC-INGREDIENT (idx-rcp, ws-idx-ing) =
083100        RQ-INGREDIENT (ws-idx-pantry)
083200         SET sw-ing-matched-Y TO TRUE
083300     END-IF.
083400   242000-finish-check-one-pantry-item.
083500     EXIT.
083600
083700******************************************************************
083800* 250000 series - the six weighted components.
083900******************************************************************
084000 250000-start-compute-component-scores.
084100     PERFORM 251000-start-score-ingredient
084200        THRU 251000-finish-score-ingredient
084300     PERFORM 252000-start-score-cuisine
084400        THRU 252000-finish-score-cuisine
084500     PERFORM 253000-start-score-taste
084600        THRU 253000-finish-score-taste
084700     PERFORM 254000-start-score-diet
084800        THRU 254000-finish-score-diet
084900     PERFORM 255000-start-score-time
085000        THRU 255000-finish-score-time
085100     PERFORM 256000-start-score-skill
085200        THRU 256000-finish-score-skill.
085300 250000-finish-compute-component-scores.
085400     EXIT.
085500
085600  251000-start-score-ingredient.
085700     COMPUTE ws-ingredient-score ROUNDED =
085800             ws-matched-count / ws-total-required
085900     COMPUTE ws-match-ratio ROUNDED =
086000             ws-matched-count / ws-total-required
086100     COMPUTE ws-missing-penalty ROUNDED =
086200             ws-missing-count / ws-total-required.
086300  251000-finish-score-ingredient.
086400     EXIT.
086500
086600  252000-start-score-cuisine.
086700     IF RQ-CUISINE = SPACES
086800         MOVE 1.0000 TO ws-cuisine-score
086900     ELSE
087000         IF RQ-CUISINE = WRC-CUISINE (idx-rcp)
087100             MOVE 1.0000 TO ws-cuisine-score
087200         ELSE
087300             MOVE ZEROES TO ws-cuisine-score
087400         END-IF
087500     END-IF.
087600  252000-finish-score-cuisine.
087700     EXIT.
087800
087900  253000-start-score-taste.
088000     IF RQ-TASTE = SPACES
088100         MOVE 1.0000 TO ws-taste-score
088200     ELSE
088300         MOVE SPACE TO ws-allergy-hit
088400         PERFORM 253100-start-check-one-taste-tag
088500            THRU 253100-finish-check-one-taste-tag
088600           VARYING ws-idx-taste FROM cte-01 BY cte-01
088700             UNTIL ws-idx-taste > WRC-TASTE-COUNT (idx-rcp)
088800                    OR sw-allergy-hit-Y
088900         IF sw-allergy-hit-Y
089000             MOVE 1.0000 TO ws-taste-score
089100         ELSE
089200             MOVE ZEROES TO ws-taste-score
089300         END-IF
089400         MOVE SPACE TO ws-allergy-hit
089500     END-IF.
089600  253000-finish-score-taste.
089700     EXIT.
089800
089900   253100-start-check-one-taste-tag.
090000     IF RQ-TASTE = WRC-TASTE-TAG (idx-rcp, ws-idx-taste)
090100         SET sw-allergy-hit-Y TO TRUE
090200     END-IF.
090300   253100-finish-check-one-taste-tag.
090400     EXIT.
090500
090600  254000-start-score-diet.
090700     IF RQ-DIET = SPACES
090800         MOVE 1.0000 TO ws-diet-score
090900     ELSE
091000         MOVE SPACE TO ws-allergy-hit
091100         PERFORM 254100-start-check-one-diet-tag
091200            THRU 254100-finish-check-one-diet-tag
091300           VARYING ws-idx-diet FROM cte-01 BY cte-01
091400             UNTIL ws-idx-diet > WRC-DIET-COUNT (idx-rcp)
091500                    OR sw-allergy-hit-Y
091600         IF sw-allergy-hit-Y
091700             MOVE 1.0000 TO ws-diet-score
091800         ELSE
091900             MOVE ZEROES TO ws-diet-score
092000         END-IF
092100         MOVE SPACE TO ws-allergy-hit
092200     END-IF.
092300  254000-finish-score-diet.
092400     EXIT.
092500
092600   254100-start-check-one-diet-tag.
092700     IF RQ-DIET = WRC-DIET-TAG (idx-rcp, ws-idx-diet)
092800         SET sw-allergy-hit-Y TO TRUE
092900     END-IF.
093000   254100-finish-check-one-diet-tag.
093100     EXIT.
093200
093300  255000-start-score-time.
093400     IF RQ-MAX-TIME = ZERO OR WRC-TIME (idx-rcp) = ZERO
093500         MOVE 1.0000 TO ws-time-score
093600     ELSE
093700         MOVE ZEROES TO ws-time-over
093800         IF WRC-TIME (idx-rcp) > RQ-MAX-TIME
093900             COMPUTE ws-time-over =
094000                     WRC-TIME (idx-rcp) - RQ-MAX-TIME
094100         END-IF
094200         MOVE RQ-MAX-TIME TO ws-time-divisor
094300         IF ws-time-divisor < 1
094400             MOVE 1 TO ws-time-divisor
094500         END-IF
094600         COMPUTE ws-time-score ROUNDED =
094700                 1 - (ws-time-over / ws-time-divisor)
094800         IF ws-time-score < ZERO
094900             MOVE ZEROES TO ws-time-score
095000         END-IF
095100     END-IF.
095200  255000-finish-score-time.
095300     EXIT.
095400
095500  256000-start-score-skill.
095600     PERFORM 257000-start-rank-one-skill
095700        THRU 257000-finish-rank-one-skill
095800
095900     IF ws-user-skill-rank >= ws-recipe-skill-rank
096000         MOVE 1.0000 TO ws-skill-score
096100     ELSE
096200         IF ws-recipe-skill-rank = ZERO
096300             MOVE ZEROES TO ws-skill-score
096400         ELSE
096500             COMPUTE ws-skill-score ROUNDED =
096600                     ws-user-skill-rank / ws-recipe-skill-rank
096700         END-IF
096800     END-IF.
096900  256000-finish-score-skill.
097000     EXIT.
097100
097200  257000-start-rank-one-skill.
097300     EVALUATE RQ-SKILL
097400         WHEN "beginner    "
097500             MOVE 1 TO ws-user-skill-rank
097600         WHEN "expert      "
097700             MOVE 3 TO ws-user-skill-rank
097800         WHEN OTHER
097900             MOVE 2 TO ws-user-skill-rank
098000     END-EVALUATE
098100
098200     EVALUATE WRC-SKILL (idx-rcp)
098300         WHEN "beginner    "
098400             MOVE 1 TO ws-recipe-skill-rank
098500         WHEN "expert      "
098600             MOVE 3 TO ws-recipe-skill-rank
098700         WHEN OTHER
098800             MOVE 2 TO ws-recipe-skill-rank
098900     END-EVALUATE.
099000  257000-finish-rank-one-skill.
099100     EXIT.
099200
099300******************************************************************
099400* 260000 series - weighted raw score.
099500******************************************************************
099600 260000-start-compute-raw-score.
099700     COMPUTE ws-raw-score ROUNDED =
099800             (cte-w-ingredient      * ws-ingredient-score)
099900           + (cte-w-cuisine         * ws-cuisine-score)
100000           + (cte-w-taste           * ws-taste-score)
100100           + (cte-w-diet            * ws-diet-score)
100200           + (cte-w-time            * ws-time-score)
100300           + (cte-w-skill           * ws-skill-score)
100400           - (cte-w-missing-penalty * ws-missing-penalty).
100500 260000-finish-compute-raw-score.
100600     EXIT.
100700
100800******************************************************************
100900* 270000 series - per-serving nutrition, summed over every
101000* ingredient the recipe calls for (a name with no nutrition-
101100* master row contributes zero, per the dietitian's rule).
101200******************************************************************
101300 270000-start-compute-nutrition.
101400     MOVE ZEROES TO ws-sum-calories ws-sum-protein
101500                    ws-sum-carbs   ws-sum-fat
101600
101700     PERFORM 271000-start-add-one-ingredient-nutrition
101800        THRU 271000-finish-add-one-ingredient-nutrition
101900       VARYING ws-idx-ing FROM cte-01 BY cte-01
102000         UNTIL ws-idx-ing > WRC-ING-COUNT (idx-rcp)
102100
102200     MOVE WRC-SERVINGS (idx-rcp) TO ws-servings-divisor
102300     IF ws-servings-divisor < 1
102400         MOVE 1 TO ws-servings-divisor
102500     END-IF.
102600 270000-finish-compute-nutrition.
102700     EXIT.
102800
102900  271000-start-add-one-ingredient-nutrition.
103000     MOVE WRC-INGREDIENT (idx-rcp, ws-idx-ing)
103100       TO ws-lookup-name
103200     PERFORM 272000-start-lookup-nutrition
103300        THRU 272000-finish-lookup-nutrition
103400     IF sw-lookup-found-Y
103500         SET idx-nut TO ws-idx-nut-found
103600         ADD WNT-CALORIES (idx-nut) TO ws-sum-calories
103700         ADD WNT-PROTEIN  (idx-nut) TO ws-sum-protein
103800         ADD WNT-CARBS    (idx-nut) TO ws-sum-carbs
103900         ADD WNT-FAT      (idx-nut) TO ws-sum-fat
104000     END-IF.
104100  271000-finish-add-one-ingredient-nutrition.
104200     EXIT.
104300
104400******************************************************************
104500* 272000 series - nutrition lookup: exact key, then singular
104600* (strip trailing s), then plural (append s) - first hit wins.
104700******************************************************************
104800 272000-start-lookup-nutrition.
104900     MOVE SPACE TO ws-lookup-found
105000     SET idx-nut TO cte-01
105100     SEARCH ws-nut-entry
105200         AT END
105300             CONTINUE
105400         WHEN WNT-NAME (idx-nut) = ws-lookup-name
105500             SET sw-lookup-found-Y TO TRUE
105600             SET ws-idx-nut-found TO idx-nut
105700     END-SEARCH
105800
105900     IF NOT sw-lookup-found-Y
106000         PERFORM 273000-start-lookup-singular-or-plural
106100            THRU 273000-finish-lookup-singular-or-plural
106200     END-IF.
106300 272000-finish-lookup-nutrition.
106400     EXIT.
106500
106600  273000-start-lookup-singular-or-plural.
106700     MOVE ws-lookup-name TO ws-substr-needle
106800     PERFORM 236000-start-find-needle-length
106900        THRU 236000-finish-find-needle-length
107000
107100     IF ws-substr-needle-len > ZERO
107200         IF ws-substr-needle (ws-substr-needle-len:1) = "s"
107300             MOVE SPACES TO ws-alt-lookup-name
107400             SUBTRACT cte-01 FROM ws-substr-needle-len
107500             IF ws-substr-needle-len > ZERO
107600                 MOVE ws-substr-needle (1:ws-substr-needle-len)
107700                   TO ws-alt-lookup-name
107800             END-IF
107900         ELSE
108000             MOVE ws-lookup-name TO ws-alt-lookup-name
108100             MOVE "s" TO ws-alt-lookup-name
108200                (ws-substr-needle-len + 1:1)
108300         END-IF
108400
108500         SET idx-nut TO cte-01
108600         SEARCH ws-nut-entry
108700             AT END
108800                 CONTINUE
108900             WHEN WNT-NAME (idx-nut) = ws-alt-lookup-name
109000                 SET sw-lookup-found-Y TO TRUE
109100                 SET ws-idx-nut-found TO idx-nut
109200         END-SEARCH
109300     END-IF.
109400  273000-finish-lookup-singular-or-plural.
109500     EXIT.
109600
109700******************************************************************
109800* 290000 series - park a scored recipe on the candidate table.
109900******************************************************************
110000 290000-start-add-candidate.
110100     IF ws-candidate-count < 200
110200         ADD cte-01 TO ws-candidate-count
110300         SET idx-cand TO ws-candidate-count
110400
110500         MOVE WRC-TITLE (idx-rcp)   TO WCD-TITLE (idx-cand)
110600         MOVE ws-raw-score           TO WCD-SCORE (idx-cand)
110700         MOVE ws-matched-count       TO WCD-MATCH-COUNT (idx-cand)
110800         MOVE ws-total-required      TO
110900              WCD-TOTAL-REQUIRED (idx-cand)
111000         MOVE ws-match-ratio         TO
111100              WCD-MATCH-RATIO (idx-cand)
111200         COMPUTE WCD-CALORIES (idx-cand) ROUNDED =
111300                 ws-sum-calories / ws-servings-divisor
111400         COMPUTE WCD-PROTEIN (idx-cand) ROUNDED =
111500                 ws-sum-protein / ws-servings-divisor
111600         COMPUTE WCD-CARBS (idx-cand) ROUNDED =
111700                 ws-sum-carbs / ws-servings-divisor
111800         COMPUTE WCD-FAT (idx-cand) ROUNDED =
111900                 ws-sum-fat / ws-servings-divisor
112000         MOVE ws-missing-count       TO
112100              WCD-MISSING-COUNT (idx-cand)
112200         PERFORM 290100-start-store-one-missing
112300            THRU 290100-finish-store-one-missing
112400           VARYING ws-idx-missing FROM cte-01 BY cte-01
112500             UNTIL ws-idx-missing > ws-missing-count
112600     END-IF.
112700 290000-finish-add-candidate.
112800     EXIT.
112900
113000 290100-start-store-one-missing.
113100     MOVE ws-missing-ing (ws-idx-missing)
113200       TO WCD-MISSING (idx-cand, ws-idx-missing).
113300 290100-finish-store-one-missing.
113400     EXIT.
113500
113600******************************************************************
113700* 600000 series - selection sort, descending by score, then
113800* match ratio, then match count; see ticket KIT-096.
113900******************************************************************
114000 600000-start-rank-candidates.
114100     IF ws-candidate-count > 1
114200         PERFORM 610000-start-selection-pass
114300            THRU 610000-finish-selection-pass
114400           VARYING ws-idx-outer FROM cte-01 BY cte-01
114500             UNTIL ws-idx-outer >= ws-candidate-count
114600     END-IF.
114700 600000-finish-rank-candidates.
114800     EXIT.
114900
115000  610000-start-selection-pass.
115100     SET idx-cand TO ws-idx-outer
115200     MOVE ws-idx-outer TO ws-idx-best
115300
115400     PERFORM 611000-start-find-better-candidate
115500        THRU 611000-finish-find-better-candidate
115600       VARYING ws-idx-inner FROM ws-idx-outer BY cte-01
115700         UNTIL ws-idx-inner > ws-candidate-count
115800
115900     IF ws-idx-best NOT = ws-idx-outer
116000         PERFORM 612000-start-swap-candidates
116100            THRU 612000-finish-swap-candidates
116200     END-IF.
116300  610000-finish-selection-pass.
116400     EXIT.
116500
116600   611000-start-find-better-candidate.
116700     IF WCR-SCORE (ws-idx-inner) > WCR-SCORE (ws-idx-best)
116800         MOVE ws-idx-inner TO ws-idx-best
116900     ELSE
117000         IF WCR-SCORE (ws-idx-inner) = WCR-SCORE (ws-idx-best)
117100            AND WCR-MATCH-RATIO (ws-idx-inner) >
117200                WCR-MATCH-RATIO (ws-idx-best)
117300             MOVE ws-idx-inner TO ws-idx-best
117400         ELSE
117500             IF WCR-SCORE (ws-idx-inner) =
117600                WCR-SCORE (ws-idx-best)
117700                AND WCR-MATCH-RATIO (ws-idx-inner) =
117800                    WCR-MATCH-RATIO (ws-idx-best)
117900                AND WCR-MATCH-COUNT (ws-idx-inner) >
118000                    WCR-MATCH-COUNT (ws-idx-best)
118100                 MOVE ws-idx-inner TO ws-idx-best
118200             END-IF
118300         END-IF
118400     END-IF.
118500   611000-finish-find-better-candidate.
118600     EXIT.
118700
118800   612000-start-swap-candidates.
118900     MOVE ws-candidate-entry (ws-idx-outer) TO ws-swap-entry
119000     MOVE ws-candidate-entry (ws-idx-best)
119100       TO ws-candidate-entry (ws-idx-outer)
119200     MOVE ws-swap-entry TO ws-candidate-entry (ws-idx-best).
119300   612000-finish-swap-candidates.
119400     EXIT.
119500
119600******************************************************************
119700* 700000 series - write the suggestion file and print the report
119800* for the request just ranked; control break fires once per
119900* request since every request carries one user id.
120000******************************************************************
120100 700000-start-emit-request-results.
120200     PERFORM 710000-start-print-header
120300        THRU 710000-finish-print-header
120400
120500     MOVE ZEROES TO ws-rank-number
120600     PERFORM 720000-start-emit-one-suggestion
120700        THRU 720000-finish-emit-one-suggestion
120800       VARYING ws-idx-top FROM cte-01 BY cte-01
120900         UNTIL ws-idx-top > ws-candidate-count
121000                OR ws-idx-top > cte-10
121100
121200     PERFORM 790000-start-print-trailer
121300        THRU 790000-finish-print-trailer.
121400 700000-finish-emit-request-results.
121500     EXIT.
121600
121700  710000-start-print-header.
121800     MOVE SPACES TO RPT-LINE
121900     STRING "REQUEST FOR USER: " DELIMITED BY SIZE
122000            RQ-USER-ID              DELIMITED BY SIZE
122100       INTO RPT-LINE
122200     WRITE RPT-LINE
122300     MOVE SPACES TO RPT-LINE
122400     STRING "  CUISINE=" DELIMITED BY SIZE
122500            RQ-CUISINE    DELIMITED BY SIZE
122600            " TASTE="     DELIMITED BY SIZE
122700            RQ-TASTE      DELIMITED BY SIZE
122800            " DIET="      DELIMITED BY SIZE
122900            RQ-DIET       DELIMITED BY SIZE
123000       INTO RPT-LINE
123100     WRITE RPT-LINE
123200     MOVE SPACES TO RPT-LINE
123300     MOVE RQ-MAX-TIME TO ws-edit-time
123400     STRING "  MAX-TIME=" DELIMITED BY SIZE
123500            ws-edit-time   DELIMITED BY SIZE
123600            " SKILL="      DELIMITED BY SIZE
123700            RQ-SKILL       DELIMITED BY SIZE
123800       INTO RPT-LINE
123900     WRITE RPT-LINE.
124000  710000-finish-print-header.
124100     EXIT.
124200
124300  720000-start-emit-one-suggestion.
124400     ADD cte-01 TO ws-rank-number
124500     SET idx-cand TO ws-idx-top
124600
124700     MOVE RQ-USER-ID                TO SG-USER-ID
124800     MOVE WCD-TITLE (idx-cand)       TO SG-TITLE
124900     MOVE WCD-SCORE (idx-cand)        TO SG-SCORE
125000     MOVE WCD-MATCH-COUNT (idx-cand)   TO SG-MATCH-COUNT
125100     MOVE WCD-TOTAL-REQUIRED (idx-cand) TO SG-TOTAL-REQUIRED
125200     MOVE WCD-MATCH-RATIO (idx-cand)   TO SG-MATCH-RATIO
125300     MOVE WCD-CALORIES (idx-cand)      TO SG-CALORIES
125400     MOVE WCD-PROTEIN (idx-cand)       TO SG-PROTEIN
125500     MOVE WCD-CARBS (idx-cand)         TO SG-CARBS
125600     MOVE WCD-FAT (idx-cand)           TO SG-FAT
125700     MOVE WCD-MISSING-COUNT (idx-cand)  TO SG-MISSING-COUNT
125800     PERFORM 720100-start-store-one-sg-missing
125900        THRU 720100-finish-store-one-sg-missing
126000       VARYING ws-idx-missing FROM cte-01 BY cte-01
126100         UNTIL ws-idx-missing > WCD-MISSING-COUNT (idx-cand)
126200
126300     MOVE SUG-SUGGESTION-RECORD TO SUG-BUFFER
126400     WRITE SUG-BUFFER
126500     ADD cte-01 TO ws-suggestions-written
126600
126700     PERFORM 730000-start-print-detail-line
126800        THRU 730000-finish-print-detail-line
126900
127000     PERFORM 740000-start-print-substitute-lines
127100        THRU 740000-finish-print-substitute-lines
127200       VARYING ws-idx-missing FROM cte-01 BY cte-01
127300         UNTIL ws-idx-missing > WCD-MISSING-COUNT (idx-cand).
127400  720000-finish-emit-one-suggestion.
127500     EXIT.
127600
127700  720100-start-store-one-sg-missing.
127800     MOVE WCD-MISSING (idx-cand, ws-idx-missing)
127900       TO SG-MISSING (ws-idx-missing).
128000  720100-finish-store-one-sg-missing.
128100     EXIT.
128200
128300   730000-start-print-detail-line.
128400     MOVE ws-rank-number       TO ws-edit-rank
128500     MOVE SG-SCORE            TO ws-edit-score
128600     MOVE SG-MATCH-COUNT       TO ws-edit-match
128700     MOVE SG-TOTAL-REQUIRED    TO ws-edit-total
128800     MOVE SG-CALORIES          TO ws-edit-calories
128900     MOVE SG-MISSING-COUNT     TO ws-edit-missing
129000
129100     MOVE SPACES TO RPT-LINE
129200     STRING "  #" DELIMITED BY SIZE
129300            ws-edit-rank        DELIMITED BY SIZE
129400            " " DELIMITED BY SIZE
129500            SG-TITLE            DELIMITED BY SIZE
129600            " SCORE=" DELIMITED BY SIZE
129700            ws-edit-score        DELIMITED BY SIZE
129800            " MATCH=" DELIMITED BY SIZE
129900            ws-edit-match        DELIMITED BY SIZE
130000            "/"      DELIMITED BY SIZE
130100            ws-edit-total        DELIMITED BY SIZE
130200            " CAL="   DELIMITED BY SIZE
130300            ws-edit-calories     DELIMITED BY SIZE
130400            " MISSING="          DELIMITED BY SIZE
130500            ws-edit-missing      DELIMITED BY SIZE
130600       INTO RPT-LINE
130700     WRITE RPT-LINE.
130800   730000-finish-print-detail-line.
130900     EXIT.
131000
131100******************************************************************
131200* 740000 series - one substitute line per missing ingredient.
131300* Pantry substitutes are preferred; if none are on hand the full
131400* candidate list is shown; unknown ingredients print "none".
131500******************************************************************
131600   740000-start-print-substitute-lines.
131700     MOVE WCD-MISSING (idx-cand, ws-idx-missing)
131800       TO ws-lookup-name
131900     PERFORM 750000-start-find-substitutes
132000        THRU 750000-finish-find-substitutes
132100     PERFORM 760000-start-print-one-substitute-line
132200        THRU 760000-finish-print-one-substitute-line.
132300   740000-finish-print-substitute-lines.
132400     EXIT.
132500
132600******************************************************************
132700* 750000 series - SUBSTITUTES unit: partition the missing
132800* ingredient's substitute list into pantry-provided and the
132900* remaining candidates.
133000******************************************************************
133100 750000-start-find-substitutes.
133200     MOVE ZEROES TO ws-provided-count ws-candidate-count-alt
133300     MOVE SPACES TO ws-provided-alt (1) ws-candidate-alt (1)
133400     MOVE SPACE TO ws-lookup-found
133500
133600     SET idx-sub TO cte-01
133700     SEARCH ws-sub-entry
133800         AT END
133900             CONTINUE
134000         WHEN WSB-KEY (idx-sub) = ws-lookup-name
134100             SET sw-lookup-found-Y TO TRUE
134200     END-SEARCH
134300
134400     IF sw-lookup-found-Y
134500         PERFORM 751000-start-partition-one-alt
134600            THRU 751000-finish-partition-one-alt
134700           VARYING ws-idx-alt FROM cte-01 BY cte-01
134800             UNTIL ws-idx-alt > WSB-COUNT (idx-sub)
134900     END-IF.
135000 750000-finish-find-substitutes.
135100     EXIT.
135200
135300  751000-start-partition-one-alt.
135400     MOVE SPACE TO ws-ing-matched
135500     PERFORM 751100-start-check-one-pantry-match
135600        THRU 751100-finish-check-one-pantry-match
135700       VARYING ws-idx-pantry FROM cte-01 BY cte-01
135800         UNTIL ws-idx-pantry > RQ-ING-COUNT
135900                OR sw-ing-matched-Y
136000
136100     IF sw-ing-matched-Y
136200         IF ws-provided-count < 5
136300             ADD cte-01 TO ws-provided-count
136400             MOVE WSB-ALT (idx-sub, ws-idx-alt)
136500               TO ws-provided-alt (ws-provided-count)
136600         END-IF
136700     ELSE
136800         IF ws-candidate-count-alt < 5
136900             ADD cte-01 TO ws-candidate-count-alt
137000             MOVE WSB-ALT (idx-sub, ws-idx-alt)
137100               TO ws-candidate-alt (ws-candidate-count-alt)
137200         END-IF
137300     END-IF.
137400  751000-finish-partition-one-alt.
137500     EXIT.
137600
137700  751100-start-check-one-pantry-match.
137800     IF WSB-ALT (idx-sub, ws-idx-alt) =
137900        RQ-INGREDIENT (ws-idx-pantry)
138000         SET sw-ing-matched-Y TO TRUE
138100     END-IF.
138200  751100-finish-check-one-pantry-match.
138300     EXIT.
138400
138500   760000-start-print-one-substitute-line.
138600     MOVE SPACES TO RPT-LINE
138700     IF ws-provided-count > ZERO
138800         STRING "      SUBSTITUTE FOR "  DELIMITED BY SIZE
138900                ws-lookup-name            DELIMITED BY SIZE
139000                " (ON HAND): "            DELIMITED BY SIZE
139100                ws-provided-alt (1)        DELIMITED BY SIZE
139200                " "                       DELIMITED BY SIZE
139300                ws-provided-alt (2)        DELIMITED BY SIZE
139400                " "                       DELIMITED BY SIZE
139500                ws-provided-alt (3)        DELIMITED BY SIZE
139600           INTO RPT-LINE
139700     ELSE
139800         IF ws-candidate-count-alt > ZERO
139900             STRING "      SUBSTITUTE FOR " DELIMITED BY SIZE
140000                    ws-lookup-name           DELIMITED BY SIZE
140100                    ": "                     DELIMITED BY SIZE
140200                    ws-candidate-alt (1)      DELIMITED BY SIZE
140300                    " "                      DELIMITED BY SIZE
140400                    ws-candidate-alt (2)      DELIMITED BY SIZE
140500                    " "                      DELIMITED BY SIZE
140600                    ws-candidate-alt (3)      DELIMITED BY SIZE
140700               INTO RPT-LINE
140800         ELSE
140900             STRING "      SUBSTITUTE FOR " DELIMITED BY SIZE
141000                    ws-lookup-name           DELIMITED BY SIZE
141100                    ": NONE KNOWN"           DELIMITED BY SIZE
141200               INTO RPT-LINE
141300         END-IF
141400     END-IF
141500     WRITE RPT-LINE.
141600   760000-finish-print-one-substitute-line.
141700     EXIT.
141800
141900  790000-start-print-trailer.
142000     MOVE ws-rank-number TO ws-edit-rank
142100     MOVE SPACES TO RPT-LINE
142200     STRING "  SUGGESTIONS EMITTED: " DELIMITED BY SIZE
142300            ws-edit-rank              DELIMITED BY SIZE
142400       INTO RPT-LINE
142500     WRITE RPT-LINE.
142600  790000-finish-print-trailer.
142700     EXIT.
142800
142900******************************************************************
143000* 800000/810000 - shared word-split/lower-case routines, same
143100* technique as RcpLoad (this shop does not CALL subprograms).
143200******************************************************************
143300 800000-start-collapse-whitespace.
143400     MOVE SPACES             TO ws-collapse-result
143500                                ws-collapse-word-tbl
143600     MOVE ZEROES             TO ws-collapse-word-count
143700
143800     UNSTRING ws-collapse-buffer DELIMITED BY ALL SPACE
143900         INTO ws-collapse-word (1) ws-collapse-word (2)
144000              ws-collapse-word (3) ws-collapse-word (4)
144100              ws-collapse-word (5) ws-collapse-word (6)
144200         TALLYING IN ws-collapse-word-count
144300     END-UNSTRING
144400
144500     MOVE ZEROES              TO ws-collapse-pointer
144600     PERFORM 801000-start-append-one-word
144700        THRU 801000-finish-append-one-word
144800       VARYING ws-idx-word FROM cte-01 BY cte-01
144900         UNTIL ws-idx-word > ws-collapse-word-count.
145000 800000-finish-collapse-whitespace.
145100     EXIT.
145200
145300  801000-start-append-one-word.
145400     IF ws-collapse-word (ws-idx-word) NOT = SPACES
145500         IF ws-collapse-pointer = ZEROES
145600             MOVE ws-collapse-word (ws-idx-word)
145700               TO ws-collapse-result
145800             ADD cte-01       TO ws-collapse-pointer
145900         ELSE
146000             MOVE SPACES          TO ws-collapse-accum
146100             STRING ws-collapse-result   DELIMITED BY SPACE
146200                    SPACE                DELIMITED BY SIZE
146300                    ws-collapse-word (ws-idx-word)
146400                                          DELIMITED BY SPACE
146500               INTO ws-collapse-accum
146600             END-STRING
146700             MOVE ws-collapse-accum  TO ws-collapse-result
146800         END-IF
146900     END-IF.
147000  801000-finish-append-one-word.
147100     EXIT.
147200
147300 810000-start-fold-to-lower.
147400     PERFORM 811000-start-fold-one-char
147500        THRU 811000-finish-fold-one-char
147600       VARYING ws-idx-char FROM cte-01 BY cte-01
147700         UNTIL ws-idx-char > 40.
147800 810000-finish-fold-to-lower.
147900     EXIT.
148000
148100  811000-start-fold-one-char.
148200     IF ws-collapse-result (ws-idx-char:1) IS kitchen-upper
148300         PERFORM 812000-start-search-upper-table
148400            THRU 812000-finish-search-upper-table
148500     END-IF.
148600  811000-finish-fold-one-char.
148700     EXIT.
148800
148900  812000-start-search-upper-table.
149000     SET idx-upper-letter idx-lower-letter TO cte-01
149100     SEARCH ws-upper-case-letter
149200         AT END
149300             CONTINUE
149400         WHEN ws-upper-case-letter (idx-upper-letter) =
149500              ws-collapse-result (ws-idx-char:1)
149600             SET idx-lower-letter TO idx-upper-letter
149700             MOVE ws-lower-case-letter (idx-lower-letter)
149800               TO ws-collapse-result (ws-idx-char:1)
149900     END-SEARCH.
150000  812000-finish-search-upper-table.
150100     EXIT.
150200
150300 900000-start-close-files.
150400     CLOSE RECIPE-MASTER NUTRITION-MASTER SUBSTITUTION-MASTER
150500           REQUEST-FILE SUGGESTION-FILE SUGGESTION-REPORT
150600
150700     DISPLAY SPACE
150800     DISPLAY "+---+----+---+----+---+----+---+----+"
150900     DISPLAY "|      RcpSugst Control Totals.      |"
151000     DISPLAY "+---+----+---+----+---+----+---+----+"
151100     DISPLAY "| Requests read      : [" ws-requests-read "]."
151200     DISPLAY "| Recipes evaluated  : ["
151300             ws-recipes-evaluated "]."
151400     DISPLAY "| Suggestions written: ["
151500             ws-suggestions-written "]."
151600     DISPLAY "+---+----+---+----+---+----+---+----+".
151700 900000-finish-close-files.
151800     EXIT.
151900
152000 END PROGRAM RcpSugst.
