000100******************************************************************
000200* Copybook:    NutRec.cpy
000300* Title:       Nutrition master record (per 100g) - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-04-09
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-04-09  RJO  0002  Original nutrition-per-100g layout.      KIT0002
001200* 1995-07-30  MHL  0041  Dropped sodium field, dietitian dropped  KIT0041
001300*                        the requirement; widths unchanged.
001400* 1998-11-20  PBS  0058  Y2K review - no date fields, no change.  KIT0058
001500******************************************************************
001600 01  NUT-NUTRITION-RECORD.
001700     05  NUT-NAME                      PIC X(20).
001800     05  NUT-CALORIES                  PIC 9(04)V99.
001900     05  NUT-PROTEIN                   PIC 9(03)V99.
002000     05  NUT-CARBS                     PIC 9(03)V99.
002100     05  NUT-FAT                       PIC 9(03)V99.
002200     05  NUT-STATUS-BYTE                PIC X(01)  VALUE SPACE.
002300         88  NUT-ROW-VALID                         VALUE "V".
002400         88  NUT-ROW-SKIPPED                       VALUE "S".
002500     05  FILLER                        PIC X(19).
002600
002700******************************************************************
002800* Key/value split view, used when the loader builds the in-memory
002900* nutrition table (see RcpSugst.cbl paragraph
003000* 120000-START-LOAD-NUTRITION-TABLE).
003100******************************************************************
003200 01  NUT-NUTRITION-RECORD-KV REDEFINES NUT-NUTRITION-RECORD.
003300     05  NUT-KV-NAME                   PIC X(20).
003400     05  NUT-KV-VALUES                 PIC X(41).
003500
