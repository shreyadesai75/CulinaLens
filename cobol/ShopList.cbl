000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ShopList.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. STAFF SYSTEMS GROUP - KITCHEN SYSTEMS DESK.
000500 DATE-WRITTEN. 1991-05-09.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900* Purpose.
001000*     Shopping-list batch.  Reads the day's selection of recipe
001100*     titles, resolves each against the normalized recipe master,
001200*     unions the ingredients of every resolved recipe, sorts each
001300*     ingredient into one of the five kitchen departments (or
001400*     "Other" when none fit), merges the result with the list
001500*     already on file (set union per department, re-sorted) and
001600*     rewrites the shopping-list file whole.
001700*-----------------------------------------------------------------
001800* Change log.
001900*-----------------------------------------------------------------
002000* 1991-05-09  RJO  0010  Original categorize-and-merge pass.      KIT0010
002100* 1992-02-18  RJO  0019  Added the "no titles resolved" error     KIT0019
002200*                        message the kitchen manager asked for
002300*                        after a bad batch run in January.
002400* 1994-11-02  MHL  0034  Department keyword table widened to      KIT0034
002500*                        match the dietitian's printed chart
002600*                        (added capsicum, grapes, mustard seeds,
002700*                        curry leaves, peanut butter).
002800* 1998-11-20  PBS  0060  Y2K review - no date fields carried on   KIT0060
002900*                        this program, no changes required,
003000*                        logged per department standard.
003100* 2002-07-24  GRT  0079  Merge now re-sorts by department rank    KIT0079
003200*                        then item, replacing the old single-key
003300*                        item-only sort (ticket KIT-102).
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     SYMBOLIC CHARACTERS asterisk IS 43
004000     CLASS kitchen-upper  IS "A" THRU "Z".
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SELECTION-FILE     ASSIGN TO "SELTITLE"
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS fs-selection.
004700
004800     SELECT RECIPE-MASTER      ASSIGN TO "RECIPE-OUT"
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS fs-recipe.
005100
005200     SELECT SHOPPING-LIST-FILE ASSIGN TO "SHOPLIST"
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS fs-shopping.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SELECTION-FILE
005900     LABEL RECORD   IS STANDARD
006000     RECORDING MODE IS F.
006100 01  SEL-BUFFER                        PIC X(40).
006200
006300 FD  RECIPE-MASTER
006400     LABEL RECORD   IS STANDARD
006500     RECORDING MODE IS F.
006600 01  RCP-BUFFER                        PIC X(521).
006700
006800 FD  SHOPPING-LIST-FILE
006900     LABEL RECORD   IS STANDARD
007000     RECORDING MODE IS F.
007100 01  SHP-BUFFER                        PIC X(50).
007200
007300 WORKING-STORAGE SECTION.
007400 77  fs-selection                     PIC 9(02) VALUE ZEROES.
007500 77  fs-recipe                        PIC 9(02) VALUE ZEROES.
007600 77  fs-shopping                       PIC 9(02) VALUE ZEROES.
007700
007800 78  cte-01                                     VALUE 01.
007900 78  cte-05                                     VALUE 05.
008000 78  cte-06                                     VALUE 06.
008100 78  cte-57                                     VALUE 57.
008200
008300     COPY RcpRec.cpy.
008400     COPY ShpRec.cpy.
008500
008600 01  ws-eof-switches.
008700     05  ws-selection-eof            PIC X(01) VALUE SPACE.
008800         88  sw-selection-eof-Y                 VALUE "Y".
008900     05  ws-recipe-eof                PIC X(01) VALUE SPACE.
009000         88  sw-recipe-eof-Y                    VALUE "Y".
009100     05  ws-shopping-eof              PIC X(01) VALUE SPACE.
009200         88  sw-shopping-eof-Y                   VALUE "Y".
009300     05  FILLER                      PIC X(02) VALUE SPACES.
009400
009500 01  ws-control-counters.
009600     05  ws-recipe-count              PIC S9(06) COMP
009700                                     VALUE ZEROES.
009800     05  ws-selections-read            PIC S9(06) COMP
009900                                     VALUE ZEROES.
010000     05  ws-selections-resolved        PIC S9(06) COMP
010100                                     VALUE ZEROES.
010200     05  ws-old-item-count             PIC S9(06) COMP
010300                                     VALUE ZEROES.
010400     05  ws-selected-ing-count          PIC S9(06) COMP
010500                                     VALUE ZEROES.
010600     05  ws-new-item-count             PIC S9(06) COMP
010700                                     VALUE ZEROES.
010800     05  ws-merged-item-count           PIC S9(06) COMP
010900                                     VALUE ZEROES.
011000     05  FILLER                      PIC X(02) VALUE SPACES.
011100
011200 01  ws-loop-indexes.
011300     05  ws-idx-recipe                PIC S9(06) COMP
011400                                     VALUE ZEROES.
011500     05  ws-idx-ing                   PIC S9(04) COMP
011600                                     VALUE ZEROES.
011700     05  ws-idx-sel                  PIC S9(06) COMP
011800                                     VALUE ZEROES.
011900     05  ws-idx-catkw                 PIC S9(04) COMP
012000                                     VALUE ZEROES.
012100     05  ws-idx-new                  PIC S9(06) COMP
012200                                     VALUE ZEROES.
012300     05  ws-idx-merge                 PIC S9(06) COMP
012400                                     VALUE ZEROES.
012500     05  ws-idx-outer                 PIC S9(06) COMP
012600                                     VALUE ZEROES.
012700     05  ws-idx-inner                 PIC S9(06) COMP
012800                                     VALUE ZEROES.
012900     05  ws-idx-best                  PIC S9(06) COMP
013000                                     VALUE ZEROES.
013100     05  ws-idx-char                  PIC S9(04) COMP
013200                                     VALUE ZEROES.
013300     05  FILLER                      PIC X(02) VALUE SPACES.
013400
013500******************************************************************
013600* In-memory recipe table, title and ingredient list only - this
013700* batch does not need the skill/cuisine/diet/taste fields the
013800* suggestion batch carries.
013900******************************************************************
014000 01  WS-RECIPE-TABLE.
014100     05  WS-RECIPE-ENTRY              OCCURS 200 TIMES
014200                                      INDEXED BY idx-rcp.
014300         10  WRC-TITLE                PIC X(40).
014400         10  WRC-ING-COUNT             PIC 9(02).
014500         10  WRC-INGREDIENT            OCCURS 15 TIMES
014600                                      PIC X(20).
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800
014900 01  ws-resolve-flags.
015000     05  ws-title-resolved            PIC X(01) VALUE SPACE.
015100         88  sw-title-resolved-Y                 VALUE "Y".
015200     05  ws-item-dup                  PIC X(01) VALUE SPACE.
015300         88  sw-item-dup-Y                       VALUE "Y".
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500
015600******************************************************************
015700* Union of every ingredient pulled from a resolved recipe,
015800* deduplicated as it is built.
015900******************************************************************
016000 01  ws-selected-ing-table.
016100     05  ws-selected-ing-entry          OCCURS 300 TIMES
016200                                      INDEXED BY idx-selidx.
016300         10  WSL-ITEM                  PIC X(20).
016400     05  FILLER                      PIC X(02) VALUE SPACES.
016500
016600******************************************************************
016700* Department keyword table - one block per keyword, in the exact
016800* order the dietitian's chart lists them; first keyword that is a
016900* substring of the lowercased ingredient wins the department.
017000* Same hard-coded block-per-entry style as the old fruit table in
017100* Searcher.cbl.
017200******************************************************************
017300 01  WS-CATKW-TABLE.
017400     03  ws-block-catkw-01. 05 FILLER PIC X(20) VALUE "Produce".
017500                 05 FILLER PIC X(15) VALUE "onion".
017600     03  ws-block-catkw-02. 05 FILLER PIC X(20) VALUE "Produce".
017700                 05 FILLER PIC X(15) VALUE "tomato".
017800     03  ws-block-catkw-03. 05 FILLER PIC X(20) VALUE "Produce".
017900                 05 FILLER PIC X(15) VALUE "garlic".
018000     03  ws-block-catkw-04. 05 FILLER PIC X(20) VALUE "Produce".
018100                 05 FILLER PIC X(15) VALUE "ginger".
018200     03  ws-block-catkw-05. 05 FILLER PIC X(20) VALUE "Produce".
018300                 05 FILLER PIC X(15) VALUE "potato".
018400     03  ws-block-catkw-06. 05 FILLER PIC X(20) VALUE "Produce".
018500                 05 FILLER PIC X(15) VALUE "spinach".
018600     03  ws-block-catkw-07. 05 FILLER PIC X(20) VALUE "Produce".
018700                 05 FILLER PIC X(15) VALUE "lettuce".
018800     03  ws-block-catkw-08. 05 FILLER PIC X(20) VALUE "Produce".
018900                 05 FILLER PIC X(15) VALUE "coriander".
019000     03  ws-block-catkw-09. 05 FILLER PIC X(20) VALUE "Produce".
019100                 05 FILLER PIC X(15) VALUE "parsley".
019200     03  ws-block-catkw-10. 05 FILLER PIC X(20) VALUE "Produce".
019300                 05 FILLER PIC X(15) VALUE "lemon".
019400     03  ws-block-catkw-11. 05 FILLER PIC X(20) VALUE "Produce".
019500                 05 FILLER PIC X(15) VALUE "avocado".
019600     03  ws-block-catkw-12. 05 FILLER PIC X(20) VALUE "Produce".
019700                 05 FILLER PIC X(15) VALUE "chili".
019800     03  ws-block-catkw-13. 05 FILLER PIC X(20) VALUE "Produce".
019900                 05 FILLER PIC X(15) VALUE "carrot".
020000     03  ws-block-catkw-14. 05 FILLER PIC X(20) VALUE "Produce".
020100                 05 FILLER PIC X(15) VALUE "peas".
020200     03  ws-block-catkw-15. 05 FILLER PIC X(20) VALUE "Produce".
020300                 05 FILLER PIC X(15) VALUE "apple".
020400     03  ws-block-catkw-16. 05 FILLER PIC X(20) VALUE "Produce".
020500                 05 FILLER PIC X(15) VALUE "banana".
020600     03  ws-block-catkw-17. 05 FILLER PIC X(20) VALUE "Produce".
020700                 05 FILLER PIC X(15) VALUE "orange".
020800     03  ws-block-catkw-18. 05 FILLER PIC X(20) VALUE "Produce".
020900                 05 FILLER PIC X(15) VALUE "grapes".
021000     03  ws-block-catkw-19. 05 FILLER PIC X(20) VALUE "Produce".
021100                 05 FILLER PIC X(15) VALUE "capsicum".
021200     03  ws-block-catkw-20.
021300                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
021400                 05 FILLER PIC X(15) VALUE "eggs".
021500     03  ws-block-catkw-21.
021600                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
021700                 05 FILLER PIC X(15) VALUE "milk".
021800     03  ws-block-catkw-22.
021900                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
022000                 05 FILLER PIC X(15) VALUE "cheese".
022100     03  ws-block-catkw-23.
022200                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
022300                 05 FILLER PIC X(15) VALUE "butter".
022400     03  ws-block-catkw-24.
022500                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
022600                 05 FILLER PIC X(15) VALUE "yogurt".
022700     03  ws-block-catkw-25.
022800                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
022900                 05 FILLER PIC X(15) VALUE "cream".
023000     03  ws-block-catkw-26.
023100                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
023200                 05 FILLER PIC X(15) VALUE "ghee".
023300     03  ws-block-catkw-27.
023400                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
023500                 05 FILLER PIC X(15) VALUE "paneer".
023600     03  ws-block-catkw-28.
023700                 05 FILLER PIC X(20) VALUE "Meat & Protein".
023800                 05 FILLER PIC X(15) VALUE "chicken".
023900     03  ws-block-catkw-29.
024000                 05 FILLER PIC X(20) VALUE "Meat & Protein".
024100                 05 FILLER PIC X(15) VALUE "tofu".
024200     03  ws-block-catkw-30.
024300                 05 FILLER PIC X(20) VALUE "Meat & Protein".
024400                 05 FILLER PIC X(15) VALUE "chickpeas".
024500     03  ws-block-catkw-31.
024600                 05 FILLER PIC X(20) VALUE "Meat & Protein".
024700                 05 FILLER PIC X(15) VALUE "dal".
024800     03  ws-block-catkw-32.
024900                 05 FILLER PIC X(20) VALUE "Meat & Protein".
025000                 05 FILLER PIC X(15) VALUE "beef".
025100     03  ws-block-catkw-33.
025200                 05 FILLER PIC X(20) VALUE "Meat & Protein".
025300                 05 FILLER PIC X(15) VALUE "pork".
025400     03  ws-block-catkw-34.
025500                 05 FILLER PIC X(20) VALUE "Meat & Protein".
025600                 05 FILLER PIC X(15) VALUE "fish".
025700     03  ws-block-catkw-35.
025800                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
025900                 05 FILLER PIC X(15) VALUE "spaghetti".
026000     03  ws-block-catkw-36.
026100                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
026200                 05 FILLER PIC X(15) VALUE "pasta".
026300     03  ws-block-catkw-37.
026400                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
026500                 05 FILLER PIC X(15) VALUE "quinoa".
026600     03  ws-block-catkw-38.
026700                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
026800                 05 FILLER PIC X(15) VALUE "rice".
026900     03  ws-block-catkw-39.
027000                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
027100                 05 FILLER PIC X(15) VALUE "flour".
027200     03  ws-block-catkw-40.
027300                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
027400                 05 FILLER PIC X(15) VALUE "bread".
027500     03  ws-block-catkw-41.
027600                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
027700                 05 FILLER PIC X(15) VALUE "oil".
027800     03  ws-block-catkw-42.
027900                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
028000                 05 FILLER PIC X(15) VALUE "sauce".
028100     03  ws-block-catkw-43.
028200                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
028300                 05 FILLER PIC X(15) VALUE "peanut butter".
028400     03  ws-block-catkw-44.
028500                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
028600                 05 FILLER PIC X(15) VALUE "honey".
028700     03  ws-block-catkw-45.
028800                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
028900                 05 FILLER PIC X(15) VALUE "sugar".
029000     03  ws-block-catkw-46.
029100                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
029200                 05 FILLER PIC X(15) VALUE "noodles".
029300     03  ws-block-catkw-47.
029400                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
029500                 05 FILLER PIC X(15) VALUE "water".
029600     03  ws-block-catkw-48.
029700                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
029800                 05 FILLER PIC X(15) VALUE "salt".
029900     03  ws-block-catkw-49.
030000                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
030100                 05 FILLER PIC X(15) VALUE "pepper".
030200     03  ws-block-catkw-50.
030300                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
030400                 05 FILLER PIC X(15) VALUE "powder".
030500     03  ws-block-catkw-51.
030600                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
030700                 05 FILLER PIC X(15) VALUE "flakes".
030800     03  ws-block-catkw-52.
030900                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
031000                 05 FILLER PIC X(15) VALUE "spices".
031100     03  ws-block-catkw-53.
031200                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
031300                 05 FILLER PIC X(15) VALUE "masala".
031400     03  ws-block-catkw-54.
031500                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
031600                 05 FILLER PIC X(15) VALUE "cumin".
031700     03  ws-block-catkw-55.
031800                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
031900                 05 FILLER PIC X(15) VALUE "turmeric".
032000     03  ws-block-catkw-56.
032100                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
032200                 05 FILLER PIC X(15) VALUE "mustard seeds".
032300     03  ws-block-catkw-57.
032400                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
032500                 05 FILLER PIC X(15) VALUE "curry leaves".
032600
032700 01  WS-CATKW-TABLE-RED REDEFINES WS-CATKW-TABLE.
032800     03  WCK-ENTRY                   OCCURS 57 TIMES
032900                                     INDEXED BY idx-catkw.
033000         05  WCK-CATEGORY            PIC X(20).
033100         05  WCK-KEYWORD             PIC X(15).
033200
033300******************************************************************
033400* Department rank table, fixed order Produce .. Other, used only
033500* to give the merge sort a single comparable key.
033600******************************************************************
033700 01  WS-CATRANK-TABLE.
033800     03  ws-block-catrank-01. 05 FILLER PIC X(20) VALUE "Produce".
033900                 05 FILLER PIC 9(01) VALUE 1.
034000     03  ws-block-catrank-02.
034100                 05 FILLER PIC X(20) VALUE "Dairy & Eggs".
034200                 05 FILLER PIC 9(01) VALUE 2.
034300     03  ws-block-catrank-03.
034400                 05 FILLER PIC X(20) VALUE "Meat & Protein".
034500                 05 FILLER PIC 9(01) VALUE 3.
034600     03  ws-block-catrank-04.
034700                 05 FILLER PIC X(20) VALUE "Pantry & Dry Goods".
034800                 05 FILLER PIC 9(01) VALUE 4.
034900     03  ws-block-catrank-05.
035000                 05 FILLER PIC X(20) VALUE "Spices & Seasoning".
035100                 05 FILLER PIC 9(01) VALUE 5.
035200     03  ws-block-catrank-06. 05 FILLER PIC X(20) VALUE "Other".
035300                 05 FILLER PIC 9(01) VALUE 6.
035400
035500 01  WS-CATRANK-TABLE-RED REDEFINES WS-CATRANK-TABLE.
035600     03  WCR-ENTRY                   OCCURS 6 TIMES
035700                                     INDEXED BY idx-catrank.
035800         05  WCR-CATEGORY            PIC X(20).
035900         05  WCR-RANK                PIC 9(01).
036000
036100 01  ws-category-work.
036200     05  ws-found-category            PIC X(20) VALUE SPACES.
036300     05  ws-category-found            PIC X(01) VALUE SPACE.
036400         88  sw-category-found-Y                 VALUE "Y".
036500     05  ws-lower-ingredient           PIC X(20) VALUE SPACES.
036600     05  FILLER                      PIC X(02) VALUE SPACES.
036700
036800******************************************************************
036900* Lower/upper case letter tables, same pairing SEARCH technique
037000* as RcpSugst - this compiler carries no case-fold intrinsic.
037100******************************************************************
037200 01  ws-lower-case-table.
037300     05  FILLER                        PIC X(26)
037400         VALUE "abcdefghijklmnopqrstuvwxyz".
037500 01  ws-lower-case-table-red REDEFINES ws-lower-case-table.
037600     05  ws-lower-case-letter           OCCURS 26 TIMES
037700         PIC X(01)
037800         INDEXED BY idx-lower-letter.
037900
038000 01  ws-upper-case-table.
038100     05  FILLER                        PIC X(26)
038200         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038300 01  ws-upper-case-table-red REDEFINES ws-upper-case-table.
038400     05  ws-upper-case-letter           OCCURS 26 TIMES
038500         PIC X(01)
038600         INDEXED BY idx-upper-letter.
038700
038800******************************************************************
038900* Substring-match work area, same technique as RcpSugst - this
039000* compiler has no INDEX/position intrinsic, so the needle is
039100* trimmed to its real length and INSPECT ... TALLYING FOR ALL
039200* counts its occurrences in the haystack.
039300******************************************************************
039400 01  ws-substring-work.
039500     05  ws-substr-needle             PIC X(20) VALUE SPACES.
039600     05  ws-substr-haystack            PIC X(20) VALUE SPACES.
039700     05  ws-substr-needle-len          PIC S9(02) COMP
039800                                      VALUE ZEROES.
039900     05  ws-substr-tally              PIC S9(04) COMP
040000                                      VALUE ZEROES.
040100     05  ws-substr-scan-idx            PIC S9(02) COMP
040200                                      VALUE ZEROES.
040300     05  ws-substr-found              PIC X(01) VALUE SPACE.
040400         88  sw-substr-found-Y                  VALUE "Y".
040500     05  FILLER                      PIC X(02) VALUE SPACES.
040600
040700******************************************************************
040800* Freshly categorized items from today's selections, before the
040900* merge with the persisted list.
041000******************************************************************
041100 01  ws-new-list-table.
041200     05  ws-new-list-entry             OCCURS 300 TIMES
041300                                      INDEXED BY idx-newidx.
041400         10  WNI-CATEGORY             PIC X(20).
041500         10  WNI-ITEM                 PIC X(20).
041600     05  FILLER                      PIC X(02) VALUE SPACES.
041700
041800******************************************************************
041900* Working copy of the list already on file at the start of the
042000* run, read before SHOPPING-LIST-FILE is reopened for output.
042100******************************************************************
042200 01  ws-old-list-table.
042300     05  ws-old-list-entry             OCCURS 300 TIMES
042400                                      INDEXED BY idx-oldidx.
042500         10  WOL-CATEGORY             PIC X(20).
042600         10  WOL-ITEM                 PIC X(20).
042700     05  FILLER                      PIC X(02) VALUE SPACES.
042800
042900******************************************************************
043000* Merged, deduplicated, ranked union of the old list and today's
043100* new items; sorted by department rank then item before it is
043200* rewritten.
043300******************************************************************
043400 01  ws-merged-list-table.
043500     05  ws-merged-list-entry           OCCURS 300 TIMES
043600                                      INDEXED BY idx-mrgidx.
043700         10  WMG-CATEGORY             PIC X(20).
043800         10  WMG-ITEM                 PIC X(20).
043900         10  WMG-RANK                 PIC 9(01).
044000     05  FILLER                      PIC X(02) VALUE SPACES.
044100
044200 01  ws-merged-rank REDEFINES ws-merged-list-table.
044300     05  ws-merged-rank-entry           OCCURS 300 TIMES.
044400         10  FILLER                  PIC X(20).
044500         10  WMR-ITEM                 PIC X(20).
044600         10  WMR-RANK                 PIC 9(01).
044700
044800 01  ws-exchange-area.
044900     05  ws-swap-entry                PIC X(41).
045000     05  FILLER                      PIC X(02) VALUE SPACES.
045100
045200 PROCEDURE DIVISION.
045300 DECLARATIVES.
045400 File-Handler SECTION.
045500     USE AFTER ERROR PROCEDURE ON SELECTION-FILE
045600                                   RECIPE-MASTER
045700                                   SHOPPING-LIST-FILE.
045800 000000-status-check.
045900     DISPLAY SPACE
046000     DISPLAY "+---+----+---+----+---+----+---+"
046100     DISPLAY "|  ShopList File Status Panel.  |"
046200     DISPLAY "+---+----+---+----+---+----+---+"
046300     DISPLAY "| " asterisk " SELECTION-FILE : [" fs-selection "]."
046400     DISPLAY "| " asterisk " RECIPE-MASTER  : [" fs-recipe "]."
046500     DISPLAY "| " asterisk " SHOPPING-LIST  : [" fs-shopping "]."
046600     DISPLAY "+---+----+---+----+---+----+---+".
046700 END DECLARATIVES.
046800
046900 MAIN-PARAGRAPH.
047000     PERFORM 100000-start-open-input-files
047100        THRU 100000-finish-open-input-files
047200
047300     PERFORM 110000-start-load-recipe-table
047400        THRU 110000-finish-load-recipe-table
047500       UNTIL sw-recipe-eof-Y
047600
047700     PERFORM 120000-start-load-old-list
047800        THRU 120000-finish-load-old-list
047900       UNTIL sw-shopping-eof-Y
048000
048100     PERFORM 200000-start-resolve-one-selection
048200        THRU 200000-finish-resolve-one-selection
048300       UNTIL sw-selection-eof-Y
048400
048500     IF ws-selections-resolved = ZERO
048600         DISPLAY asterisk
048700                 " ShopList - no selected titles resolved "
048800                 "against the recipe master."
048900                 asterisk
049000     ELSE
049100         PERFORM 300000-start-categorize-selected-ingredients
049200            THRU 300000-finish-categorize-selected-ingredients
049300
049400         PERFORM 400000-start-merge-old-and-new
049500            THRU 400000-finish-merge-old-and-new
049600
049700         PERFORM 500000-start-rewrite-shopping-list
049800            THRU 500000-finish-rewrite-shopping-list
049900     END-IF
050000
050100     PERFORM 900000-start-close-files
050200        THRU 900000-finish-close-files
050300
050400     STOP RUN.
050500
050600 100000-start-open-input-files.
050700     OPEN INPUT SELECTION-FILE
050800     OPEN INPUT RECIPE-MASTER
050900     OPEN INPUT SHOPPING-LIST-FILE.
051000 100000-finish-open-input-files.
051100     EXIT.
051200
051300******************************************************************
051400* 110000 series - recipe master load, title and ingredients only.
051500******************************************************************
051600 110000-start-load-recipe-table.
051700     READ RECIPE-MASTER INTO RCP-RECIPE-RECORD
051800         AT END
051900             SET sw-recipe-eof-Y TO TRUE
052000
052100         NOT AT END
052200             IF ws-recipe-count < 200
052300                 ADD cte-01 TO ws-recipe-count
052400                 SET idx-rcp TO ws-recipe-count
052500                 PERFORM 111000-start-store-recipe-row
052600                    THRU 111000-finish-store-recipe-row
052700             END-IF
052800     END-READ.
052900 110000-finish-load-recipe-table.
053000     EXIT.
053100
053200  111000-start-store-recipe-row.
053300     MOVE REC-TITLE              TO WRC-TITLE (idx-rcp)
053400     MOVE REC-ING-COUNT           TO WRC-ING-COUNT (idx-rcp)
053500     PERFORM 112000-start-store-one-ingredient
053600        THRU 112000-finish-store-one-ingredient
053700       VARYING ws-idx-ing FROM cte-01 BY cte-01
053800         UNTIL ws-idx-ing > REC-ING-COUNT.
053900  111000-finish-store-recipe-row.
054000     EXIT.
054100
054200   112000-start-store-one-ingredient.
054300     MOVE REC-INGREDIENT (ws-idx-ing)
054400       TO WRC-INGREDIENT (idx-rcp, ws-idx-ing).
054500   112000-finish-store-one-ingredient.
054600     EXIT.
054700
054800******************************************************************
054900* 120000 series - persisted shopping list, read before the file
055000* is reopened for output (this shop's rewrite-whole discipline,
055100* same as the old/new master pattern in Filex.cbl).
055200******************************************************************
055300 120000-start-load-old-list.
055400     READ SHOPPING-LIST-FILE INTO SHP-SHOPPING-LIST-RECORD
055500         AT END
055600             SET sw-shopping-eof-Y TO TRUE
055700
055800         NOT AT END
055900             IF SHP-CATEGORY NOT = SPACES
056000                AND ws-old-item-count < 300
056100                 ADD cte-01 TO ws-old-item-count
056200                 MOVE SHP-CATEGORY
056300                   TO WOL-CATEGORY (ws-old-item-count)
056400                 MOVE SHP-ITEM
056500                   TO WOL-ITEM (ws-old-item-count)
056600             END-IF
056700     END-READ.
056800 120000-finish-load-old-list.
056900     EXIT.
057000
057100******************************************************************
057200* 200000 series - one selected title.  An unknown title is
057300* ignored (ticket KIT-019); a blank line is skipped outright.
057400******************************************************************
057500 200000-start-resolve-one-selection.
057600     READ SELECTION-FILE
057700         AT END
057800             SET sw-selection-eof-Y TO TRUE
057900
058000         NOT AT END
058100             IF SEL-BUFFER NOT = SPACES
058200                 ADD cte-01 TO ws-selections-read
058300                 PERFORM 210000-start-match-recipe-title
058400                    THRU 210000-finish-match-recipe-title
058500                 IF sw-title-resolved-Y
058600                     ADD cte-01 TO ws-selections-resolved
058700                     PERFORM 220000-start-union-ingredients
058800                        THRU 220000-finish-union-ingredients
058900                 END-IF
059000             END-IF
059100     END-READ.
059200 200000-finish-resolve-one-selection.
059300     EXIT.
059400
059500  210000-start-match-recipe-title.
059600     MOVE SPACE TO ws-title-resolved
059700     SET idx-rcp TO cte-01
059800     SEARCH WS-RECIPE-ENTRY
059900         AT END
060000             CONTINUE
060100         WHEN WRC-TITLE (idx-rcp) = SEL-BUFFER
060200             SET sw-title-resolved-Y TO TRUE
060300     END-SEARCH.
060400  210000-finish-match-recipe-title.
060500     EXIT.
060600
060700******************************************************************
060800* 220000 series - fold one resolved recipe's ingredients into the
060900* deduplicated selected-ingredient set.
061000******************************************************************
061100 220000-start-union-ingredients.
061200     PERFORM 221000-start-union-one-ingredient
061300        THRU 221000-finish-union-one-ingredient
061400       VARYING ws-idx-ing FROM cte-01 BY cte-01
061500         UNTIL ws-idx-ing > WRC-ING-COUNT (idx-rcp).
061600 220000-finish-union-ingredients.
061700     EXIT.
061800
061900  221000-start-union-one-ingredient.
062000     MOVE SPACE TO ws-item-dup
062100     PERFORM 222000-start-check-one-selected-dup
062200        THRU 222000-finish-check-one-selected-dup
062300       VARYING ws-idx-sel FROM cte-01 BY cte-01
062400         UNTIL ws-idx-sel > ws-selected-ing-count
062500                OR sw-item-dup-Y
062600
062700     IF NOT sw-item-dup-Y
062800        AND ws-selected-ing-count < 300
062900         ADD cte-01 TO ws-selected-ing-count
063000         MOVE WRC-INGREDIENT (idx-rcp, ws-idx-ing)
063100           TO WSL-ITEM (ws-selected-ing-count)
063200     END-IF.
063300  221000-finish-union-one-ingredient.
063400     EXIT.
063500
063600   222000-start-check-one-selected-dup.
063700     IF WRC-INGREDIENT (idx-rcp, ws-idx-ing) =
063800        WSL-ITEM (ws-idx-sel)
063900         SET sw-item-dup-Y TO TRUE
064000     END-IF.
064100   222000-finish-check-one-selected-dup.
064200     EXIT.
064300
064400******************************************************************
064500* 300000 series - department categorization of the union.
064600******************************************************************
064700 300000-start-categorize-selected-ingredients.
064800     PERFORM 310000-start-categorize-one-ingredient
064900        THRU 310000-finish-categorize-one-ingredient
065000       VARYING ws-idx-sel FROM cte-01 BY cte-01
065100         UNTIL ws-idx-sel > ws-selected-ing-count.
065200 300000-finish-categorize-selected-ingredients.
065300     EXIT.
065400
065500  310000-start-categorize-one-ingredient.
065600     MOVE WSL-ITEM (ws-idx-sel)  TO ws-lower-ingredient
065700     PERFORM 311000-start-fold-ingredient-to-lower
065800        THRU 311000-finish-fold-ingredient-to-lower
065900
066000     MOVE SPACE     TO ws-category-found
066100     MOVE "Other"   TO ws-found-category
066200
066300     PERFORM 320000-start-check-one-keyword
066400        THRU 320000-finish-check-one-keyword
066500       VARYING ws-idx-catkw FROM cte-01 BY cte-01
066600         UNTIL ws-idx-catkw > cte-57
066700                OR sw-category-found-Y
066800
066900     IF ws-new-item-count < 300
067000         ADD cte-01 TO ws-new-item-count
067100         MOVE ws-found-category
067200           TO WNI-CATEGORY (ws-new-item-count)
067300         MOVE WSL-ITEM (ws-idx-sel)
067400           TO WNI-ITEM (ws-new-item-count)
067500     END-IF.
067600  310000-finish-categorize-one-ingredient.
067700     EXIT.
067800
067900  311000-start-fold-ingredient-to-lower.
068000     PERFORM 312000-start-fold-one-char
068100        THRU 312000-finish-fold-one-char
068200       VARYING ws-idx-char FROM cte-01 BY cte-01
068300         UNTIL ws-idx-char > 20.
068400  311000-finish-fold-ingredient-to-lower.
068500     EXIT.
068600
068700  312000-start-fold-one-char.
068800     IF ws-lower-ingredient (ws-idx-char:1) IS kitchen-upper
068900         PERFORM 313000-start-search-upper-table
069000            THRU 313000-finish-search-upper-table
069100     END-IF.
069200  312000-finish-fold-one-char.
069300     EXIT.
069400
069500   313000-start-search-upper-table.
069600     SET idx-upper-letter idx-lower-letter TO cte-01
069700     SEARCH ws-upper-case-letter
069800         AT END
069900             CONTINUE
070000         WHEN ws-upper-case-letter (idx-upper-letter) =
070100              ws-lower-ingredient (ws-idx-char:1)
070200             SET idx-lower-letter TO idx-upper-letter
070300             MOVE ws-lower-case-letter (idx-lower-letter)
070400               TO ws-lower-ingredient (ws-idx-char:1)
070500     END-SEARCH.
070600   313000-finish-search-upper-table.
070700     EXIT.
070800
070900  320000-start-check-one-keyword.
071000     MOVE WCK-KEYWORD (ws-idx-catkw) TO ws-substr-needle
071100     MOVE ws-lower-ingredient         TO ws-substr-haystack
071200     PERFORM 235000-start-substring-match
071300        THRU 235000-finish-substring-match
071400     IF sw-substr-found-Y
071500         SET sw-category-found-Y TO TRUE
071600         MOVE WCK-CATEGORY (ws-idx-catkw) TO ws-found-category
071700     END-IF.
071800  320000-finish-check-one-keyword.
071900     EXIT.
072000
072100******************************************************************
072200* 235000 series - is ws-substr-needle a substring of
072300* ws-substr-haystack?  Same technique as RcpSugst.
072400******************************************************************
072500 235000-start-substring-match.
072600     MOVE SPACE TO ws-substr-found
072700     PERFORM 236000-start-find-needle-length
072800        THRU 236000-finish-find-needle-length
072900     IF ws-substr-needle-len > ZERO
073000         MOVE ZEROES TO ws-substr-tally
073100         INSPECT ws-substr-haystack TALLYING ws-substr-tally
073200             FOR ALL ws-substr-needle (1:ws-substr-needle-len)
073300         IF ws-substr-tally > ZERO
073400             SET sw-substr-found-Y TO TRUE
073500         END-IF
073600     END-IF.
073700 235000-finish-substring-match.
073800     EXIT.
073900
074000  236000-start-find-needle-length.
074100     MOVE 15 TO ws-substr-scan-idx
074200     MOVE ZEROES TO ws-substr-needle-len
074300     PERFORM 237000-start-scan-one-position
074400        THRU 237000-finish-scan-one-position
074500       UNTIL ws-substr-scan-idx < 1
074600              OR ws-substr-needle-len > ZERO.
074700  236000-finish-find-needle-length.
074800     EXIT.
074900
075000  237000-start-scan-one-position.
075100     IF ws-substr-needle (ws-substr-scan-idx:1) NOT = SPACE
075200         MOVE ws-substr-scan-idx TO ws-substr-needle-len
075300     ELSE
075400         SUBTRACT cte-01 FROM ws-substr-scan-idx
075500     END-IF.
075600  237000-finish-scan-one-position.
075700     EXIT.
075800
075900******************************************************************
076000* 400000 series - merge: every old entry carried forward, every
076100* new entry appended unless its category/item pair is already
076200* present, then ranked and sorted.
076300******************************************************************
076400 400000-start-merge-old-and-new.
076500     MOVE ZEROES TO ws-merged-item-count
076600
076700     PERFORM 410000-start-carry-one-old-entry
076800        THRU 410000-finish-carry-one-old-entry
076900       VARYING ws-idx-merge FROM cte-01 BY cte-01
077000         UNTIL ws-idx-merge > ws-old-item-count
077100
077200     PERFORM 420000-start-add-one-new-entry
077300        THRU 420000-finish-add-one-new-entry
077400       VARYING ws-idx-new FROM cte-01 BY cte-01
077500         UNTIL ws-idx-new > ws-new-item-count
077600
077700     PERFORM 430000-start-rank-one-merged-entry
077800        THRU 430000-finish-rank-one-merged-entry
077900       VARYING ws-idx-merge FROM cte-01 BY cte-01
078000         UNTIL ws-idx-merge > ws-merged-item-count
078100
078200     IF ws-merged-item-count > 1
078300         PERFORM 440000-start-selection-pass
078400            THRU 440000-finish-selection-pass
078500           VARYING ws-idx-outer FROM cte-01 BY cte-01
078600             UNTIL ws-idx-outer >= ws-merged-item-count
078700     END-IF.
078800 400000-finish-merge-old-and-new.
078900     EXIT.
079000
079100  410000-start-carry-one-old-entry.
079200     ADD cte-01 TO ws-merged-item-count
079300     MOVE WOL-CATEGORY (ws-idx-merge)
079400       TO WMG-CATEGORY (ws-merged-item-count)
079500     MOVE WOL-ITEM (ws-idx-merge)
079600       TO WMG-ITEM (ws-merged-item-count).
079700  410000-finish-carry-one-old-entry.
079800     EXIT.
079900
080000  420000-start-add-one-new-entry.
080100     MOVE SPACE TO ws-item-dup
080200     PERFORM 421000-start-check-one-merged-dup
080300        THRU 421000-finish-check-one-merged-dup
080400       VARYING ws-idx-merge FROM cte-01 BY cte-01
080500         UNTIL ws-idx-merge > ws-merged-item-count
080600                OR sw-item-dup-Y
080700
080800     IF NOT sw-item-dup-Y
080900        AND ws-merged-item-count < 300
081000         ADD cte-01 TO ws-merged-item-count
081100         MOVE WNI-CATEGORY (ws-idx-new)
081200           TO WMG-CATEGORY (ws-merged-item-count)
081300         MOVE WNI-ITEM (ws-idx-new)
081400           TO WMG-ITEM (ws-merged-item-count)
081500     END-IF.
081600  420000-finish-add-one-new-entry.
081700     EXIT.
081800
081900   421000-start-check-one-merged-dup.
082000     IF WNI-CATEGORY (ws-idx-new) = WMG-CATEGORY (ws-idx-merge)
082100        AND WNI-ITEM (ws-idx-new) = WMG-ITEM (ws-idx-merge)
082200         SET sw-item-dup-Y TO TRUE
082300     END-IF.
082400   421000-finish-check-one-merged-dup.
082500     EXIT.
082600
082700  430000-start-rank-one-merged-entry.
082800     MOVE 6 TO WMG-RANK (ws-idx-merge)
082900     SET idx-catrank TO cte-01
083000     SEARCH WCR-ENTRY
083100         AT END
083200             CONTINUE
083300         WHEN WCR-CATEGORY (idx-catrank) =
083400              WMG-CATEGORY (ws-idx-merge)
083500             MOVE WCR-RANK (idx-catrank)
083600               TO WMG-RANK (ws-idx-merge)
083700     END-SEARCH.
083800  430000-finish-rank-one-merged-entry.
083900     EXIT.
084000
084100******************************************************************
084200* 440000 series - selection sort, ascending by department rank
084300* then item (ticket KIT-102).
084400******************************************************************
084500  440000-start-selection-pass.
084600     MOVE ws-idx-outer TO ws-idx-best
084700
084800     PERFORM 441000-start-find-better-candidate
084900        THRU 441000-finish-find-better-candidate
085000       VARYING ws-idx-inner FROM ws-idx-outer BY cte-01
085100         UNTIL ws-idx-inner > ws-merged-item-count
085200
085300     IF ws-idx-best NOT = ws-idx-outer
085400         PERFORM 442000-start-swap-entries
085500            THRU 442000-finish-swap-entries
085600     END-IF.
085700  440000-finish-selection-pass.
085800     EXIT.
085900
086000   441000-start-find-better-candidate.
086100     IF WMR-RANK (ws-idx-inner) < WMR-RANK (ws-idx-best)
086200         MOVE ws-idx-inner TO ws-idx-best
086300     ELSE
086400         IF WMR-RANK (ws-idx-inner) = WMR-RANK (ws-idx-best)
086500            AND WMR-ITEM (ws-idx-inner) <
086600                WMR-ITEM (ws-idx-best)
086700             MOVE ws-idx-inner TO ws-idx-best
086800         END-IF
086900     END-IF.
087000   441000-finish-find-better-candidate.
087100     EXIT.
087200
087300   442000-start-swap-entries.
087400     MOVE ws-merged-list-entry (ws-idx-outer) TO ws-swap-entry
087500     MOVE ws-merged-list-entry (ws-idx-best)
087600       TO ws-merged-list-entry (ws-idx-outer)
087700     MOVE ws-swap-entry TO ws-merged-list-entry (ws-idx-best).
087800   442000-finish-swap-entries.
087900     EXIT.
088000
088100******************************************************************
088200* 500000 series - rewrite the shopping-list file whole, and print
088300* the merged list to the operator console (no separate report
088400* file is kept for this batch - the persisted file is the output
088500* of record).
088600******************************************************************
088700 500000-start-rewrite-shopping-list.
088800     CLOSE SHOPPING-LIST-FILE
088900     OPEN OUTPUT SHOPPING-LIST-FILE
089000
089100     DISPLAY SPACE
089200     DISPLAY "+---+----+---+----+---+----+---+"
089300     DISPLAY "|   Merged Shopping List.       |"
089400     DISPLAY "+---+----+---+----+---+----+---+"
089500
089600     PERFORM 510000-start-write-one-merged-entry
089700        THRU 510000-finish-write-one-merged-entry
089800       VARYING ws-idx-merge FROM cte-01 BY cte-01
089900         UNTIL ws-idx-merge > ws-merged-item-count
090000
090100     DISPLAY "+---+----+---+----+---+----+---+".
090200 500000-finish-rewrite-shopping-list.
090300     EXIT.
090400
090500  510000-start-write-one-merged-entry.
090600     MOVE SPACES                    TO SHP-SHOPPING-LIST-RECORD
090700     MOVE WMG-CATEGORY (ws-idx-merge) TO SHP-CATEGORY
090800     MOVE WMG-ITEM (ws-idx-merge)     TO SHP-ITEM
090900     MOVE SHP-SHOPPING-LIST-RECORD  TO SHP-BUFFER
091000     WRITE SHP-BUFFER
091100
091200     DISPLAY "| " WMG-CATEGORY (ws-idx-merge)
091300             " : " WMG-ITEM (ws-idx-merge).
091400  510000-finish-write-one-merged-entry.
091500     EXIT.
091600
091700 900000-start-close-files.
091800     CLOSE SELECTION-FILE RECIPE-MASTER SHOPPING-LIST-FILE
091900
092000     DISPLAY SPACE
092100     DISPLAY "+---+----+---+----+---+----+---+----+"
092200     DISPLAY "|      ShopList Control Totals.      |"
092300     DISPLAY "+---+----+---+----+---+----+---+----+"
092400     DISPLAY "| Titles read        : ["
092500             ws-selections-read "]."
092600     DISPLAY "| Titles resolved    : ["
092700             ws-selections-resolved "]."
092800     DISPLAY "| Items merged       : ["
092900             ws-merged-item-count "]."
093000     DISPLAY "+---+----+---+----+---+----+---+----+".
093100 900000-finish-close-files.
093200     EXIT.
093300
093400 END PROGRAM ShopList.
