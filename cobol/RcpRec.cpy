000100******************************************************************
000200* Copybook:    RcpRec.cpy
000300* Title:       Recipe master record - CulinaLens kitchen batch
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-04-02
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-04-02  RJO  0001  Original layout for the recipe master.   KIT0001
001200* 1991-09-17  RJO  0014  Added diet-tag and taste-tag sub-tables. KIT0014
001300* 1994-02-08  MHL  0033  Widened REC-CUISINE after dietitian rqst.KIT0033
001400* 1998-11-20  PBS  0057  Y2K review - no date fields on this rec, KIT0057
001500*                        no changes required, logged per std.
001600* 2003-06-11  GRT  0081  Added REC-STATUS-BYTE indicator for the  KIT0081
001700*                        loader's normalize pass (ticket KIT-114).
001800******************************************************************
001900 01  RCP-RECIPE-RECORD.
002000     05  REC-TITLE                     PIC X(40).
002100     05  REC-CUISINE                   PIC X(15).
002200     05  REC-SKILL                     PIC X(12).
002300         88  REC-SKILL-BEGINNER             VALUE "beginner    ".
002400         88  REC-SKILL-INTERMEDIATE         VALUE "intermediate".
002500         88  REC-SKILL-EXPERT               VALUE "expert      ".
002600     05  REC-TIME                      PIC 9(03).
002700     05  REC-SERVINGS                  PIC 9(02).
002800     05  REC-ING-COUNT                 PIC 9(02).
002900     05  REC-INGREDIENT-TBL.
003000         10  REC-INGREDIENT             OCCURS 15 TIMES
003100                                         PIC X(20).
003200     05  REC-DIET-COUNT                PIC 9(01).
003300     05  REC-DIET-TAG-TBL.
003400         10  REC-DIET-TAG                OCCURS 5 TIMES
003500                                         PIC X(15).
003600     05  REC-TASTE-COUNT                PIC 9(01).
003700     05  REC-TASTE-TAG-TBL.
003800         10  REC-TASTE-TAG                OCCURS 5 TIMES
003900                                         PIC X(12).
004000     05  REC-STATUS-BYTE                PIC X(01)  VALUE SPACE.
004100         88  REC-NORMALIZED                        VALUE "N".
004200         88  REC-RAW                                VALUE SPACE.
004300     05  FILLER                        PIC X(09).
004400
004500******************************************************************
004600* Alternate numeric-edit view of the scalar fields, used by the
004700* loader and the suggestor when DISPLAYing a recipe on the
004800* boxed diagnostic panel (see 900000-PANEL paragraphs).
004900******************************************************************
005000 01  RCP-RECIPE-RECORD-NUM REDEFINES RCP-RECIPE-RECORD.
005100     05  RCP-NUM-TITLE                 PIC X(40).
005200     05  RCP-NUM-CUISINE                PIC X(15).
005300     05  RCP-NUM-SKILL                  PIC X(12).
005400     05  RCP-NUM-TIME                  PIC 9(03).
005500     05  RCP-NUM-SERVINGS               PIC 9(02).
005600     05  RCP-NUM-ING-COUNT              PIC 9(02).
005700     05  FILLER                        PIC X(447).
005800
