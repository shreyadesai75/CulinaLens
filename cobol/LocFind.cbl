000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LocFind.
000300 AUTHOR. M. HALVERSEN.
000400 INSTALLATION. STAFF SYSTEMS GROUP - KITCHEN SYSTEMS DESK.
000500 DATE-WRITTEN. 1994-03-15.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900* Purpose.
001000*     Local-discovery batch.  Reads a queue of location queries
001100*     (a blank query line defaults to Mumbai, the kitchen desk's
001200*     home market); for each query, trims and lowercases the
001300*     search key and scans the regional-dish master for an exact,
001400*     case-insensitive match on location.  This is a straight
001500*     equality test, never a substring test - "Delhi" does not
001600*     match "New Delhi".
001700*-----------------------------------------------------------------
001800* Change log.
001900*-----------------------------------------------------------------
002000* 1994-03-15  MHL  0035  Original location lookup pass, written   KIT0035
002100*                        when the dish master was first stocked
002200*                        with regional entries.
002300* 1996-09-02  MHL  0047  Default location changed from blank-line KIT0047
002400*                        reject to Mumbai per the desk's standing
002500*                        request (ticket KIT-052).
002600* 1998-11-20  PBS  0058  Y2K review - no date fields on this      KIT0058
002700*                        program, no changes required, logged
002800*                        per department standard.
002900* 2001-04-10  GRT  0071  Dish master now held in a table for the  KIT0071
003000*                        whole run instead of being reread per
003100*                        query - multi-query batches were taking
003200*                        too long (ticket KIT-095).
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     SYMBOLIC CHARACTERS asterisk IS 43
003900     CLASS kitchen-upper  IS "A" THRU "Z".
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LOC-REQUEST-FILE  ASSIGN TO "LOCQUERY"
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS fs-location.
004600
004700     SELECT DISH-MASTER       ASSIGN TO "DISHMSTR"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS fs-dish.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  LOC-REQUEST-FILE
005400     LABEL RECORD   IS STANDARD
005500     RECORDING MODE IS F.
005600 01  LOQ-BUFFER                        PIC X(20).
005700
005800 FD  DISH-MASTER
005900     LABEL RECORD   IS STANDARD
006000     RECORDING MODE IS F.
006100 01  DSH-BUFFER                        PIC X(120).
006200
006300 WORKING-STORAGE SECTION.
006400 77  fs-location                       PIC 9(02) VALUE ZEROES.
006500 77  fs-dish                          PIC 9(02) VALUE ZEROES.
006600
006700 78  cte-01                                     VALUE 01.
006800 78  cte-20                                     VALUE 20.
006900
007000     COPY DshRec.cpy.
007100
007200 01  ws-eof-switches.
007300     05  ws-location-eof               PIC X(01) VALUE SPACE.
007400         88  sw-location-eof-Y                   VALUE "Y".
007500     05  ws-dish-eof                   PIC X(01) VALUE SPACE.
007600         88  sw-dish-eof-Y                       VALUE "Y".
007700     05  FILLER                      PIC X(02) VALUE SPACES.
007800
007900 01  ws-control-counters.
008000     05  ws-dish-count                 PIC S9(06) COMP
008100                                       VALUE ZEROES.
008200     05  ws-queries-read                PIC S9(06) COMP
008300                                       VALUE ZEROES.
008400     05  ws-total-matches                PIC S9(06) COMP
008500                                       VALUE ZEROES.
008600     05  ws-matches-this-query            PIC S9(06) COMP
008700                                       VALUE ZEROES.
008800     05  FILLER                      PIC X(02) VALUE SPACES.
008900
009000 01  ws-loop-indexes.
009100     05  ws-idx-dish                   PIC S9(06) COMP
009200                                       VALUE ZEROES.
009300     05  ws-idx-char                   PIC S9(04) COMP
009400                                       VALUE ZEROES.
009500     05  ws-idx-word                   PIC S9(02) COMP
009600                                       VALUE ZEROES.
009700     05  FILLER                      PIC X(02) VALUE SPACES.
009800
009900******************************************************************
010000* Regional-dish master, held in a table for the whole run
010100* (ticket KIT-095).
010200******************************************************************
010300 01  WS-DISH-TABLE.
010400     05  WS-DISH-ENTRY                 OCCURS 300 TIMES
010500                                       INDEXED BY idx-dish.
010600         10  WDH-LOCATION              PIC X(20).
010700         10  WDH-NAME                  PIC X(30).
010800         10  WDH-DESC                  PIC X(60).
010900     05  FILLER                      PIC X(02) VALUE SPACES.
011000
011100******************************************************************
011200* Normalize work area - shared by the query key and by each dish
011300* master row's location as it is folded for comparison.  Same
011400* word-split/lower-case technique as RcpSugst and RcpLoad.
011500******************************************************************
011600 01  ws-normalize-work.
011700     05  ws-collapse-buffer            PIC X(20) VALUE SPACES.
011800     05  ws-collapse-result            PIC X(20) VALUE SPACES.
011900     05  ws-collapse-accum             PIC X(20) VALUE SPACES.
012000     05  ws-collapse-word-count          PIC 9(01) COMP
012100                                       VALUE ZEROES.
012200     05  ws-collapse-word-tbl.
012300         10  ws-collapse-word           OCCURS 3 TIMES
012400                                        PIC X(20) VALUE SPACES.
012500     05  ws-collapse-pointer            PIC 9(01) COMP
012600                                        VALUE ZEROES.
012700     05  FILLER                      PIC X(02) VALUE SPACES.
012800
012900 01  ws-lower-case-table.
013000     05  FILLER                        PIC X(26)
013100         VALUE "abcdefghijklmnopqrstuvwxyz".
013200 01  ws-lower-case-table-red REDEFINES ws-lower-case-table.
013300     05  ws-lower-case-letter           OCCURS 26 TIMES
013400         PIC X(01)
013500         INDEXED BY idx-lower-letter.
013600
013700 01  ws-upper-case-table.
013800     05  FILLER                        PIC X(26)
013900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014000 01  ws-upper-case-table-red REDEFINES ws-upper-case-table.
014100     05  ws-upper-case-letter           OCCURS 26 TIMES
014200         PIC X(01)
014300         INDEXED BY idx-upper-letter.
014400
014500 01  ws-key-work.
014600     05  ws-search-key                 PIC X(20) VALUE SPACES.
014700     05  ws-dish-location-work          PIC X(20) VALUE SPACES.
014800     05  FILLER                        PIC X(09).
014900
015000 PROCEDURE DIVISION.
015100 DECLARATIVES.
015200 File-Handler SECTION.
015300     USE AFTER ERROR PROCEDURE ON LOC-REQUEST-FILE
015400                                   DISH-MASTER.
015500 000000-status-check.
015600     DISPLAY SPACE
015700     DISPLAY "+---+----+---+----+---+----+---+"
015800     DISPLAY "|  LocFind File Status Panel.   |"
015900     DISPLAY "+---+----+---+----+---+----+---+"
016000     DISPLAY "| " asterisk " LOC-REQUEST-FILE: [" fs-location "]."
016100     DISPLAY "| " asterisk " DISH-MASTER     : [" fs-dish "]."
016200     DISPLAY "+---+----+---+----+---+----+---+".
016300 END DECLARATIVES.
016400
016500 MAIN-PARAGRAPH.
016600     PERFORM 100000-start-open-files
016700        THRU 100000-finish-open-files
016800
016900     PERFORM 110000-start-load-dish-table
017000        THRU 110000-finish-load-dish-table
017100       UNTIL sw-dish-eof-Y
017200
017300     IF ws-dish-count > ZERO
017400         PERFORM 200000-start-process-one-query
017500            THRU 200000-finish-process-one-query
017600           UNTIL sw-location-eof-Y
017700     ELSE
017800         DISPLAY asterisk
017900                 " LocFind - dish master is empty, no queries "
018000                 "can be answered."
018100                 asterisk
018200         PERFORM 210000-start-drain-request-file
018300            THRU 210000-finish-drain-request-file
018400           UNTIL sw-location-eof-Y
018500     END-IF
018600
018700     PERFORM 900000-start-close-files
018800        THRU 900000-finish-close-files
018900
019000     STOP RUN.
019100
019200 100000-start-open-files.
019300     OPEN INPUT LOC-REQUEST-FILE
019400     OPEN INPUT DISH-MASTER.
019500 100000-finish-open-files.
019600     EXIT.
019700
019800 110000-start-load-dish-table.
019900     READ DISH-MASTER INTO DSH-DISH-RECORD
020000         AT END
020100             SET sw-dish-eof-Y TO TRUE
020200
020300         NOT AT END
020400             IF NOT DSH-LOCATION-BLANK
020500                AND ws-dish-count < 300
020600                 ADD cte-01 TO ws-dish-count
020700                 SET idx-dish TO ws-dish-count
020800                 MOVE DSH-LOCATION TO WDH-LOCATION (idx-dish)
020900                 MOVE DSH-NAME     TO WDH-NAME (idx-dish)
021000                 MOVE DSH-DESC     TO WDH-DESC (idx-dish)
021100             END-IF
021200     END-READ.
021300 110000-finish-load-dish-table.
021400     EXIT.
021500
021600******************************************************************
021700* Read-and-discard pass, used only when the master turned out to
021800* be empty - the request file still has to be read to EOF so the
021900* job ends cleanly.
022000******************************************************************
022100 210000-start-drain-request-file.
022200     READ LOC-REQUEST-FILE
022300         AT END
022400             SET sw-location-eof-Y TO TRUE
022500     END-READ.
022600 210000-finish-drain-request-file.
022700     EXIT.
022800
022900******************************************************************
023000* 200000 series - one location query.
023100******************************************************************
023200 200000-start-process-one-query.
023300     READ LOC-REQUEST-FILE
023400         AT END
023500             SET sw-location-eof-Y TO TRUE
023600
023700         NOT AT END
023800             ADD cte-01 TO ws-queries-read
023900             PERFORM 205000-start-build-search-key
024000                THRU 205000-finish-build-search-key
024100
024200             MOVE ZEROES TO ws-matches-this-query
024300             DISPLAY SPACE
024400             DISPLAY "+---+----+---+----+---+----+---+"
024500             DISPLAY "| LocFind results for: "
024600                     ws-search-key
024700             DISPLAY "+---+----+---+----+---+----+---+"
024800
024900             PERFORM 220000-start-check-one-dish
025000                THRU 220000-finish-check-one-dish
025100               VARYING ws-idx-dish FROM cte-01 BY cte-01
025200                 UNTIL ws-idx-dish > ws-dish-count
025300
025400             IF ws-matches-this-query = ZERO
025500                 DISPLAY "| (no matching dishes found)."
025600             END-IF
025700             DISPLAY "+---+----+---+----+---+----+---+"
025800     END-READ.
025900 200000-finish-process-one-query.
026000     EXIT.
026100
026200******************************************************************
026300* 205000 series - trim, collapse and lowercase the query; a
026400* blank query defaults to Mumbai (ticket KIT-052).
026500******************************************************************
026600 205000-start-build-search-key.
026700     IF LOQ-BUFFER = SPACES
026800         MOVE "Mumbai" TO ws-collapse-buffer
026900     ELSE
027000         MOVE LOQ-BUFFER TO ws-collapse-buffer
027100     END-IF
027200
027300     PERFORM 800000-start-collapse-whitespace
027400        THRU 800000-finish-collapse-whitespace
027500     PERFORM 810000-start-fold-to-lower
027600        THRU 810000-finish-fold-to-lower
027700     MOVE ws-collapse-result TO ws-search-key.
027800 205000-finish-build-search-key.
027900     EXIT.
028000
028100******************************************************************
028200* 220000 series - fold one dish row's location and compare.
028300******************************************************************
028400 220000-start-check-one-dish.
028500     MOVE WDH-LOCATION (ws-idx-dish) TO ws-collapse-buffer
028600     PERFORM 800000-start-collapse-whitespace
028700        THRU 800000-finish-collapse-whitespace
028800     PERFORM 810000-start-fold-to-lower
028900        THRU 810000-finish-fold-to-lower
029000     MOVE ws-collapse-result TO ws-dish-location-work
029100
029200     IF ws-dish-location-work = ws-search-key
029300         ADD cte-01 TO ws-matches-this-query
029400         ADD cte-01 TO ws-total-matches
029500         DISPLAY "| " WDH-NAME (ws-idx-dish)
029600                 " - " WDH-DESC (ws-idx-dish)
029700     END-IF.
029800 220000-finish-check-one-dish.
029900     EXIT.
030000
030100******************************************************************
030200* 800000/810000 series - shared word-split/lower-case routines,
030300* same technique as RcpSugst and RcpLoad (this shop does not
030400* CALL subprograms).
030500******************************************************************
030600 800000-start-collapse-whitespace.
030700     MOVE SPACES             TO ws-collapse-result
030800                                ws-collapse-word-tbl
030900     MOVE ZEROES             TO ws-collapse-word-count
031000
031100     UNSTRING ws-collapse-buffer DELIMITED BY ALL SPACE
031200         INTO ws-collapse-word (1) ws-collapse-word (2)
031300              ws-collapse-word (3)
031400         TALLYING IN ws-collapse-word-count
031500     END-UNSTRING
031600
031700     MOVE ZEROES              TO ws-collapse-pointer
031800     PERFORM 801000-start-append-one-word
031900        THRU 801000-finish-append-one-word
032000       VARYING ws-idx-word FROM cte-01 BY cte-01
032100         UNTIL ws-idx-word > ws-collapse-word-count.
032200 800000-finish-collapse-whitespace.
032300     EXIT.
032400
032500  801000-start-append-one-word.
032600     IF ws-collapse-word (ws-idx-word) NOT = SPACES
032700         IF ws-collapse-pointer = ZEROES
032800             MOVE ws-collapse-word (ws-idx-word)
032900               TO ws-collapse-result
033000             ADD cte-01       TO ws-collapse-pointer
033100         ELSE
033200             MOVE SPACES          TO ws-collapse-accum
033300             STRING ws-collapse-result   DELIMITED BY SPACE
033400                    SPACE                DELIMITED BY SIZE
033500                    ws-collapse-word (ws-idx-word)
033600                                          DELIMITED BY SPACE
033700               INTO ws-collapse-accum
033800             END-STRING
033900             MOVE ws-collapse-accum  TO ws-collapse-result
034000         END-IF
034100     END-IF.
034200  801000-finish-append-one-word.
034300     EXIT.
034400
034500 810000-start-fold-to-lower.
034600     PERFORM 811000-start-fold-one-char
034700        THRU 811000-finish-fold-one-char
034800       VARYING ws-idx-char FROM cte-01 BY cte-01
034900         UNTIL ws-idx-char > cte-20.
035000 810000-finish-fold-to-lower.
035100     EXIT.
035200
035300  811000-start-fold-one-char.
035400     IF ws-collapse-result (ws-idx-char:1) IS kitchen-upper
035500         PERFORM 812000-start-search-upper-table
035600            THRU 812000-finish-search-upper-table
035700     END-IF.
035800  811000-finish-fold-one-char.
035900     EXIT.
036000
036100  812000-start-search-upper-table.
036200     SET idx-upper-letter idx-lower-letter TO cte-01
036300     SEARCH ws-upper-case-letter
036400         AT END
036500             CONTINUE
036600         WHEN ws-upper-case-letter (idx-upper-letter) =
036700              ws-collapse-result (ws-idx-char:1)
036800             SET idx-lower-letter TO idx-upper-letter
036900             MOVE ws-lower-case-letter (idx-lower-letter)
037000               TO ws-collapse-result (ws-idx-char:1)
037100     END-SEARCH.
037200  812000-finish-search-upper-table.
037300     EXIT.
037400
037500 900000-start-close-files.
037600     CLOSE LOC-REQUEST-FILE DISH-MASTER
037700
037800     DISPLAY SPACE
037900     DISPLAY "+---+----+---+----+---+----+---+----+"
038000     DISPLAY "|      LocFind Control Totals.       |"
038100     DISPLAY "+---+----+---+----+---+----+---+----+"
038200     DISPLAY "| Dish rows loaded   : ["
038300             ws-dish-count "]."
038400     DISPLAY "| Queries processed  : ["
038500             ws-queries-read "]."
038600     DISPLAY "| Total matches      : ["
038700             ws-total-matches "]."
038800     DISPLAY "+---+----+---+----+---+----+---+----+".
038900 900000-finish-close-files.
039000     EXIT.
039100
039200 END PROGRAM LocFind.
039300
