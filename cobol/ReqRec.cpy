000100******************************************************************
000200* Copybook:    ReqRec.cpy
000300* Title:       Suggestion request transaction (pantry + prefs)
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-04-15
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-04-15  RJO  0005  Original request transaction layout.     KIT0005
001200* 1992-10-03  RJO  0021  Raised pantry occurrence ceiling, 20 to  KIT0021
001300*                        30.
001400* 1998-11-20  PBS  0059  Y2K review - no date fields, no change.  KIT0059
001500* 2003-06-11  GRT  0082  Added RQ-STATUS-BYTE for RcpSugst's edit KIT0082
001600*                        pass (ticket KIT-114).
001700******************************************************************
001800 01  RQ-REQUEST-RECORD.
001900     05  RQ-USER-ID                    PIC X(08).
002000     05  RQ-CUISINE                    PIC X(15).
002100     05  RQ-TASTE                      PIC X(12).
002200     05  RQ-DIET                       PIC X(15).
002300     05  RQ-MAX-TIME                   PIC 9(03).
002400     05  RQ-SKILL                      PIC X(12).
002500     05  RQ-ALLERGY-COUNT               PIC 9(01).
002600     05  RQ-ALLERGY-TBL.
002700         10  RQ-ALLERGY                  OCCURS 5 TIMES
002800                                         PIC X(20).
002900     05  RQ-ING-COUNT                  PIC 9(02).
003000     05  RQ-INGREDIENT-TBL.
003100         10  RQ-INGREDIENT               OCCURS 30 TIMES
003200                                         PIC X(20).
003300     05  RQ-STATUS-BYTE                 PIC X(01)  VALUE SPACE.
003400         88  RQ-EDITED-OK                          VALUE "K".
003500         88  RQ-EDITED-BAD                          VALUE "B".
003600     05  FILLER                        PIC X(09).
003700
003800******************************************************************
003900* Preference-block alternate view, isolating the six scored
004000* preference fields for the weighted-score paragraphs.
004100******************************************************************
004200 01  RQ-REQUEST-RECORD-PREF REDEFINES RQ-REQUEST-RECORD.
004300     05  RQ-PREF-USER-ID                PIC X(08).
004400     05  RQ-PREF-CUISINE                PIC X(15).
004500     05  RQ-PREF-TASTE                 PIC X(12).
004600     05  RQ-PREF-DIET                  PIC X(15).
004700     05  RQ-PREF-MAX-TIME              PIC 9(03).
004800     05  RQ-PREF-SKILL                 PIC X(12).
004900     05  FILLER                        PIC X(713).
005000
