000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TxtParse.
000300 AUTHOR. G. RATTIGAN.
000400 INSTALLATION. STAFF SYSTEMS GROUP - KITCHEN SYSTEMS DESK.
000500 DATE-WRITTEN. 2001-09-04.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900* Purpose.
001000*     Receipt/label text cleanup batch.  Reads raw OCR or typed
001100*     receipt text a line at a time, splits each line on commas
001200*     and semicolons into chunks, and runs every chunk through
001300*     the shop's eight-step cleanup pipeline to turn grocery-
001400*     receipt clutter into a clean, deduplicated ingredient list.
001500*     The camera/OCR capture itself is handled upstream of this
001600*     batch; this program only ever sees the text it produced.
001700*-----------------------------------------------------------------
001800* Implementation notes (read before changing the pipeline).
001900*     - Step 2 (strip noise) and step 4 (tokenize/drop stopwords)
002000*       are both implemented as word-split/rejoin passes, since
002100*       this compiler carries no pattern-match verb; each pass
002200*       keeps its own temporary word table.
002300*     - Step 5's explicit map lists a few two-word phrases
002400*       (green chilli/chilies/chillies, olive oils).  Those are
002500*       applied as a phrase replace over the rejoined candidate
002600*       in step 6; the remaining single-word map entries are
002700*       applied per token in step 5, as written.
002800*     - Step 7's fuzzy match scores two names by counting shared
002900*       two-letter pairs (a bigram overlap, i.e. Dice coefficient)
003000*       against the total pairs in both names; cutoff held at
003100*       0.84, cross-multiplied so no division is needed: accept
003200*       when 2*common*10000 >= 8400*totalgrams.
003300*     - The round bullet dot the OCR software sometimes prints
003400*       ahead of a pantry line has no clean single-byte rendering
003500*       on this compiler's code page; only hyphen and asterisk
003600*       bullets are recognized and stripped.
003700*-----------------------------------------------------------------
003800* Change log.
003900*-----------------------------------------------------------------
004000* 2001-09-04  GRT  0070  Original cleanup pipeline, built to      KIT0070
004100*                        match the dietitian's printed list of
004200*                        receipt clutter words.
004300* 2002-11-18  GRT  0080  Added the phrase-map pass for the two-   KIT0080
004400*                        word green-chilli spellings (ticket
004500*                        KIT-103).
004600* 2003-06-11  GRT  0082  Known-ingredient set now unions the      KIT0082
004700*                        recipe master's own ingredient list,
004800*                        not just the dietitian's base list.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SYMBOLIC CHARACTERS asterisk IS 43
005500     CLASS kitchen-upper  IS "A" THRU "Z".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TEXT-LINE-FILE     ASSIGN TO "OCRLINES"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS fs-text.
006200
006300     SELECT RECIPE-MASTER      ASSIGN TO "RECIPE-OUT"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS fs-recipe.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  TEXT-LINE-FILE
007000     LABEL RECORD   IS STANDARD
007100     RECORDING MODE IS F.
007200 01  TXL-BUFFER                        PIC X(80).
007300
007400 FD  RECIPE-MASTER
007500     LABEL RECORD   IS STANDARD
007600     RECORDING MODE IS F.
007700 01  RCP-BUFFER                        PIC X(521).
007800
007900 WORKING-STORAGE SECTION.
008000 77  fs-text                          PIC 9(02) VALUE ZEROES.
008100 77  fs-recipe                        PIC 9(02) VALUE ZEROES.
008200
008300 78  cte-01                                     VALUE 01.
008400 78  cte-29                                     VALUE 29.
008500 78  cte-35                                     VALUE 35.
008600 78  cte-09                                     VALUE 09.
008700 78  cte-04                                     VALUE 04.
008800 78  cte-15                                     VALUE 15.
008900 78  cte-08                                     VALUE 08.
009000
009100     COPY RcpRec.cpy.
009200
009300 01  ws-eof-switches.
009400     05  ws-text-eof                  PIC X(01) VALUE SPACE.
009500         88  sw-text-eof-Y                       VALUE "Y".
009600     05  ws-recipe-eof                 PIC X(01) VALUE SPACE.
009700         88  sw-recipe-eof-Y                     VALUE "Y".
009800     05  FILLER                      PIC X(02) VALUE SPACES.
009900
010000 01  ws-control-counters.
010100     05  ws-recipe-count               PIC S9(06) COMP
010200                                      VALUE ZEROES.
010300     05  ws-known-count                PIC S9(06) COMP
010400                                      VALUE ZEROES.
010500     05  ws-lines-read                 PIC S9(06) COMP
010600                                      VALUE ZEROES.
010700     05  ws-chunks-processed            PIC S9(06) COMP
010800                                      VALUE ZEROES.
010900     05  ws-result-count                PIC S9(06) COMP
011000                                      VALUE ZEROES.
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200
011300 01  ws-loop-indexes.
011400     05  ws-idx-rcp                   PIC S9(06) COMP
011500                                      VALUE ZEROES.
011600     05  ws-idx-ing                    PIC S9(04) COMP
011700                                      VALUE ZEROES.
011800     05  ws-idx-chunk                  PIC S9(02) COMP
011900                                      VALUE ZEROES.
012000     05  ws-idx-word                   PIC S9(02) COMP
012100                                      VALUE ZEROES.
012200     05  ws-idx-char                   PIC S9(04) COMP
012300                                      VALUE ZEROES.
012400     05  ws-idx-known                  PIC S9(06) COMP
012500                                      VALUE ZEROES.
012600     05  ws-idx-stop                   PIC S9(02) COMP
012700                                      VALUE ZEROES.
012800     05  ws-idx-map                    PIC S9(02) COMP
012900                                      VALUE ZEROES.
013000     05  ws-idx-unit                   PIC S9(02) COMP
013100                                      VALUE ZEROES.
013200     05  ws-idx-result                  PIC S9(06) COMP
013300                                      VALUE ZEROES.
013400     05  FILLER                      PIC X(02) VALUE SPACES.
013500
013600******************************************************************
013700* Known-ingredient set.  Slots 1-29 are the dietitian's base
013800* list (block-per-entry, same style as the old fruit table in
013900* Searcher.cbl); slots after that are unioned in from the recipe
014000* master at load time (ticket KIT-112, 2003 change).
014100******************************************************************
014200 01  WS-KNOWN-BASE-TABLE.
014300     03  ws-block-known-01. 05 FILLER PIC X(20) VALUE "eggs".
014400     03  ws-block-known-02. 05 FILLER PIC X(20) VALUE "onion".
014500     03  ws-block-known-03. 05 FILLER PIC X(20) VALUE "tomato".
014600     03  ws-block-known-04. 05 FILLER PIC X(20)
014700                                     VALUE "green chili".
014800     03  ws-block-known-05. 05 FILLER PIC X(20) VALUE "salt".
014900     03  ws-block-known-06. 05 FILLER PIC X(20) VALUE "pepper".
015000     03  ws-block-known-07. 05 FILLER PIC X(20) VALUE "oil".
015100     03  ws-block-known-08. 05 FILLER PIC X(20) VALUE "potato".
015200     03  ws-block-known-09. 05 FILLER PIC X(20)
015300                                     VALUE "wheat flour".
015400     03  ws-block-known-10. 05 FILLER PIC X(20)
015500                                     VALUE "chili powder".
015600     03  ws-block-known-11. 05 FILLER PIC X(20) VALUE "ghee".
015700     03  ws-block-known-12. 05 FILLER PIC X(20)
015800                                     VALUE "coriander".
015900     03  ws-block-known-13. 05 FILLER PIC X(20) VALUE "bread".
016000     03  ws-block-known-14. 05 FILLER PIC X(20)
016100                                     VALUE "peanut butter".
016200     03  ws-block-known-15. 05 FILLER PIC X(20) VALUE "garlic".
016300     03  ws-block-known-16. 05 FILLER PIC X(20) VALUE "ginger".
016400     03  ws-block-known-17. 05 FILLER PIC X(20) VALUE "butter".
016500     03  ws-block-known-18. 05 FILLER PIC X(20) VALUE "milk".
016600     03  ws-block-known-19. 05 FILLER PIC X(20) VALUE "sugar".
016700     03  ws-block-known-20. 05 FILLER PIC X(20)
016800                                     VALUE "turmeric".
016900     03  ws-block-known-21. 05 FILLER PIC X(20) VALUE "cumin".
017000     03  ws-block-known-22. 05 FILLER PIC X(20)
017100                                     VALUE "cilantro".
017200     03  ws-block-known-23. 05 FILLER PIC X(20)
017300                                     VALUE "spinach".
017400     03  ws-block-known-24. 05 FILLER PIC X(20)
017500                                     VALUE "cheddar cheese".
017600     03  ws-block-known-25. 05 FILLER PIC X(20)
017700                                     VALUE "olive oil".
017800     03  ws-block-known-26. 05 FILLER PIC X(20)
017900                                     VALUE "chicken breast".
018000     03  ws-block-known-27. 05 FILLER PIC X(20)
018100                                     VALUE "green chilli".
018200     03  ws-block-known-28. 05 FILLER PIC X(20)
018300                                     VALUE "green chilies".
018400     03  ws-block-known-29. 05 FILLER PIC X(20)
018500                                     VALUE "green chillies".
018600
018700 01  WS-KNOWN-BASE-TABLE-RED REDEFINES WS-KNOWN-BASE-TABLE.
018800     03  WKB-ENTRY                    OCCURS 29 TIMES.
018900         05  WKB-NAME                  PIC X(20).
019000
019100 01  WS-KNOWN-TABLE.
019200     05  WS-KNOWN-ENTRY                OCCURS 300 TIMES
019300                                       INDEXED BY idx-known.
019400         10  WKN-NAME                  PIC X(20).
019500     05  FILLER                      PIC X(02) VALUE SPACES.
019600
019700******************************************************************
019800* Stopword table (ticket KIT-070 - the dietitian's receipt-
019900* clutter word list).
020000******************************************************************
020100 01  WS-STOPWORD-TABLE.
020200     03  ws-block-stop-01. 05 FILLER PIC X(12) VALUE "mrp".
020300     03  ws-block-stop-02. 05 FILLER PIC X(12) VALUE "amount".
020400     03  ws-block-stop-03. 05 FILLER PIC X(12) VALUE "subtotal".
020500     03  ws-block-stop-04. 05 FILLER PIC X(12) VALUE "tax".
020600     03  ws-block-stop-05. 05 FILLER PIC X(12) VALUE "total".
020700     03  ws-block-stop-06. 05 FILLER PIC X(12) VALUE "balance".
020800     03  ws-block-stop-07. 05 FILLER PIC X(12) VALUE "cash".
020900     03  ws-block-stop-08. 05 FILLER PIC X(12) VALUE "tender".
021000     03  ws-block-stop-09. 05 FILLER PIC X(12) VALUE "qty".
021100     03  ws-block-stop-10. 05 FILLER PIC X(12) VALUE "quantity".
021200     03  ws-block-stop-11. 05 FILLER PIC X(12) VALUE "price".
021300     03  ws-block-stop-12. 05 FILLER PIC X(12) VALUE "rs".
021400     03  ws-block-stop-13. 05 FILLER PIC X(12) VALUE "usd".
021500     03  ws-block-stop-14. 05 FILLER PIC X(12) VALUE "inr".
021600     03  ws-block-stop-15. 05 FILLER PIC X(12) VALUE "each".
021700     03  ws-block-stop-16. 05 FILLER PIC X(12) VALUE "pcs".
021800     03  ws-block-stop-17. 05 FILLER PIC X(12) VALUE "pc".
021900     03  ws-block-stop-18. 05 FILLER PIC X(12) VALUE "kg".
022000     03  ws-block-stop-19. 05 FILLER PIC X(12) VALUE "g".
022100     03  ws-block-stop-20. 05 FILLER PIC X(12) VALUE "gm".
022200     03  ws-block-stop-21. 05 FILLER PIC X(12) VALUE "gram".
022300     03  ws-block-stop-22. 05 FILLER PIC X(12) VALUE "grams".
022400     03  ws-block-stop-23. 05 FILLER PIC X(12) VALUE "ml".
022500     03  ws-block-stop-24. 05 FILLER PIC X(12) VALUE "l".
022600     03  ws-block-stop-25. 05 FILLER PIC X(12) VALUE "ltr".
022700     03  ws-block-stop-26. 05 FILLER PIC X(12) VALUE "litre".
022800     03  ws-block-stop-27. 05 FILLER PIC X(12) VALUE "liter".
022900     03  ws-block-stop-28. 05 FILLER PIC X(12) VALUE "bottle".
023000     03  ws-block-stop-29. 05 FILLER PIC X(12) VALUE "pack".
023100     03  ws-block-stop-30. 05 FILLER PIC X(12) VALUE "dozen".
023200     03  ws-block-stop-31. 05 FILLER PIC X(12) VALUE "net".
023300     03  ws-block-stop-32. 05 FILLER PIC X(12) VALUE "wt".
023400     03  ws-block-stop-33. 05 FILLER PIC X(12) VALUE "weight".
023500     03  ws-block-stop-34. 05 FILLER PIC X(12) VALUE "discount".
023600     03  ws-block-stop-35. 05 FILLER PIC X(12) VALUE "saved".
023700
023800 01  WS-STOPWORD-TABLE-RED REDEFINES WS-STOPWORD-TABLE.
023900     03  WST-ENTRY                    OCCURS 35 TIMES
024000                                      INDEXED BY idx-stopsrch.
024100         05  WST-WORD                  PIC X(12).
024200
024300******************************************************************
024400* Quantity/measure unit keywords - step 2's quantity+unit and
024500* kitchen-measure noise, stripped one token at a time.
024600******************************************************************
024700 01  WS-UNITWORD-TABLE.
024800     03  ws-block-unit-01. 05 FILLER PIC X(12) VALUE "kg".
024900     03  ws-block-unit-02. 05 FILLER PIC X(12) VALUE "g".
025000     03  ws-block-unit-03. 05 FILLER PIC X(12) VALUE "gm".
025100     03  ws-block-unit-04. 05 FILLER PIC X(12) VALUE "gram".
025200     03  ws-block-unit-05. 05 FILLER PIC X(12) VALUE "grams".
025300     03  ws-block-unit-06. 05 FILLER PIC X(12) VALUE "ml".
025400     03  ws-block-unit-07. 05 FILLER PIC X(12) VALUE "l".
025500     03  ws-block-unit-08. 05 FILLER PIC X(12) VALUE "liter".
025600     03  ws-block-unit-09. 05 FILLER PIC X(12) VALUE "liters".
025700     03  ws-block-unit-10. 05 FILLER PIC X(12) VALUE "litre".
025800     03  ws-block-unit-11. 05 FILLER PIC X(12) VALUE "litres".
025900     03  ws-block-unit-12. 05 FILLER PIC X(12) VALUE "pc".
026000     03  ws-block-unit-13. 05 FILLER PIC X(12) VALUE "pcs".
026100     03  ws-block-unit-14. 05 FILLER PIC X(12) VALUE "pack".
026200     03  ws-block-unit-15. 05 FILLER PIC X(12) VALUE "dozen".
026300
026400 01  WS-UNITWORD-TABLE-RED REDEFINES WS-UNITWORD-TABLE.
026500     03  WUN-ENTRY                    OCCURS 15 TIMES
026600                                      INDEXED BY idx-unitsrch.
026700         05  WUN-WORD                  PIC X(12).
026800
026900 01  WS-MEASWORD-TABLE.
027000     03  ws-block-meas-01. 05 FILLER PIC X(12) VALUE "cup".
027100     03  ws-block-meas-02. 05 FILLER PIC X(12) VALUE "cups".
027200     03  ws-block-meas-03. 05 FILLER PIC X(12) VALUE "tsp".
027300     03  ws-block-meas-04. 05 FILLER PIC X(12)
027400                                    VALUE "teaspoon".
027500     03  ws-block-meas-05. 05 FILLER PIC X(12)
027600                                    VALUE "teaspoons".
027700     03  ws-block-meas-06. 05 FILLER PIC X(12) VALUE "tbsp".
027800     03  ws-block-meas-07. 05 FILLER PIC X(12)
027900                                    VALUE "tablespoon".
028000     03  ws-block-meas-08. 05 FILLER PIC X(12)
028100                                    VALUE "tablespoons".
028200
028300 01  WS-MEASWORD-TABLE-RED REDEFINES WS-MEASWORD-TABLE.
028400     03  WMS-ENTRY                    OCCURS 08 TIMES
028500                                      INDEXED BY idx-meassrch.
028600         05  WMS-WORD                  PIC X(12).
028700
028800******************************************************************
028900* Explicit singularize map, single-word entries (step 5).
029000******************************************************************
029100 01  WS-SINGMAP-TABLE.
029200     03  FILLER. 05 FILLER PIC X(12) VALUE "tomatoes".
029300                 05 FILLER PIC X(12) VALUE "tomato".
029400     03  FILLER. 05 FILLER PIC X(12) VALUE "potatoes".
029500                 05 FILLER PIC X(12) VALUE "potato".
029600     03  FILLER. 05 FILLER PIC X(12) VALUE "chilies".
029700                 05 FILLER PIC X(12) VALUE "chili".
029800     03  FILLER. 05 FILLER PIC X(12) VALUE "chillies".
029900                 05 FILLER PIC X(12) VALUE "chili".
030000     03  FILLER. 05 FILLER PIC X(12) VALUE "chillie".
030100                 05 FILLER PIC X(12) VALUE "chili".
030200     03  FILLER. 05 FILLER PIC X(12) VALUE "breads".
030300                 05 FILLER PIC X(12) VALUE "bread".
030400     03  FILLER. 05 FILLER PIC X(12) VALUE "peppers".
030500                 05 FILLER PIC X(12) VALUE "pepper".
030600     03  FILLER. 05 FILLER PIC X(12) VALUE "corriander".
030700                 05 FILLER PIC X(12) VALUE "coriander".
030800     03  FILLER. 05 FILLER PIC X(12) VALUE "egg".
030900                 05 FILLER PIC X(12) VALUE "eggs".
031000
031100 01  WS-SINGMAP-TABLE-RED REDEFINES WS-SINGMAP-TABLE.
031200     03  WSM-ENTRY                    OCCURS 09 TIMES
031300                                      INDEXED BY idx-singsrch.
031400         05  WSM-FROM                  PIC X(12).
031500         05  WSM-TO                    PIC X(12).
031600
031700******************************************************************
031800* Two-word phrase map, applied over the rejoined candidate in
031900* step 6 (ticket KIT-103).
032000******************************************************************
032100 01  WS-PHRASEMAP-TABLE.
032200     03  FILLER. 05 FILLER PIC X(20) VALUE "green chilli".
032300                 05 FILLER PIC X(20) VALUE "green chili".
032400     03  FILLER. 05 FILLER PIC X(20) VALUE "green chilies".
032500                 05 FILLER PIC X(20) VALUE "green chili".
032600     03  FILLER. 05 FILLER PIC X(20) VALUE "green chillies".
032700                 05 FILLER PIC X(20) VALUE "green chili".
032800     03  FILLER. 05 FILLER PIC X(20) VALUE "olive oils".
032900                 05 FILLER PIC X(20) VALUE "olive oil".
033000
033100 01  WS-PHRASEMAP-TABLE-RED REDEFINES WS-PHRASEMAP-TABLE.
033200     03  WPM-ENTRY                    OCCURS 04 TIMES
033300                                      INDEXED BY idx-phrasesrch.
033400         05  WPM-FROM                  PIC X(20).
033500         05  WPM-TO                    PIC X(20).
033600
033700******************************************************************
033800* Final, deduplicated ingredient list, first-seen order.
033900******************************************************************
034000 01  WS-RESULT-TABLE.
034100     05  WS-RESULT-ENTRY                OCCURS 200 TIMES
034200                                       INDEXED BY idx-result.
034300         10  WRS-NAME                  PIC X(20).
034400     05  FILLER                      PIC X(02) VALUE SPACES.
034500
034600 01  ws-lower-case-table.
034700     05  FILLER                        PIC X(26)
034800         VALUE "abcdefghijklmnopqrstuvwxyz".
034900 01  ws-lower-case-table-red REDEFINES ws-lower-case-table.
035000     05  ws-lower-case-letter           OCCURS 26 TIMES
035100         PIC X(01)
035200         INDEXED BY idx-lower-letter.
035300
035400 01  ws-upper-case-table.
035500     05  FILLER                        PIC X(26)
035600         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035700 01  ws-upper-case-table-red REDEFINES ws-upper-case-table.
035800     05  ws-upper-case-letter           OCCURS 26 TIMES
035900         PIC X(01)
036000         INDEXED BY idx-upper-letter.
036100
036200******************************************************************
036300* Chunk-level work area - one line splits into up to 10 chunks
036400* on commas/semicolons.
036500******************************************************************
036600 01  ws-chunk-work.
036700     05  ws-chunk-tbl.
036800         10  ws-chunk                  OCCURS 10 TIMES
036900                                       PIC X(80) VALUE SPACES.
037000     05  ws-chunk-count                 PIC 9(02) COMP
037100                                       VALUE ZEROES.
037200     05  ws-candidate                  PIC X(60) VALUE SPACES.
037300     05  ws-candidate-reject            PIC X(01) VALUE SPACE.
037400         88  sw-candidate-reject-Y                VALUE "Y".
037500     05  FILLER                      PIC X(02) VALUE SPACES.
037600
037700******************************************************************
037800* Word-split work area, shared by the noise-strip pass (step 2)
037900* and the stopword/short-token pass (step 4).  One area, reused
038000* twice per chunk.
038100******************************************************************
038200 01  ws-word-work.
038300     05  ws-word-buffer                PIC X(60) VALUE SPACES.
038400     05  ws-word-tbl.
038500         10  ws-word                   OCCURS 10 TIMES
038600                                       PIC X(20) VALUE SPACES.
038700     05  ws-word-count                  PIC 9(02) COMP
038800                                       VALUE ZEROES.
038900     05  ws-word-drop                   PIC X(01) VALUE SPACE.
039000         88  sw-word-drop-Y                       VALUE "Y".
039100     05  ws-word-result                PIC X(60) VALUE SPACES.
039200     05  ws-word-accum                 PIC X(60) VALUE SPACES.
039300     05  ws-word-pointer                PIC 9(02) COMP
039400                                       VALUE ZEROES.
039500     05  FILLER                      PIC X(02) VALUE SPACES.
039600
039700******************************************************************
039800* Digit/pattern scratch fields used while testing a single token
039900* for price, quantity or standalone-number shapes.
040000******************************************************************
040100 01  ws-digit-work.
040200     05  ws-digit-test                 PIC X(20) VALUE SPACES.
040300     05  ws-digit-len                  PIC S9(02) COMP
040400                                       VALUE ZEROES.
040500     05  ws-digit-all-numeric           PIC X(01) VALUE SPACE.
040600         88  sw-digit-all-numeric-Y               VALUE "Y".
040700     05  ws-digit-has-unit-suffix         PIC X(01) VALUE SPACE.
040800         88  sw-digit-has-unit-suffix-Y           VALUE "Y".
040900     05  FILLER                      PIC X(02) VALUE SPACES.
041000
041100******************************************************************
041200* Bigram fuzzy-match scratch (step 7 - Dice coefficient, cutoff
041300* 0.84, cross-multiplied to avoid division).
041400******************************************************************
041500 01  ws-fuzzy-work.
041600     05  ws-fuzzy-len-a                PIC S9(02) COMP
041700                                       VALUE ZEROES.
041800     05  ws-fuzzy-len-b                PIC S9(02) COMP
041900                                       VALUE ZEROES.
042000     05  ws-fuzzy-common                PIC S9(04) COMP
042100                                       VALUE ZEROES.
042200     05  ws-fuzzy-total                 PIC S9(04) COMP
042300                                       VALUE ZEROES.
042400     05  ws-fuzzy-cross-left             PIC S9(08) COMP
042500                                       VALUE ZEROES.
042600     05  ws-fuzzy-cross-right            PIC S9(08) COMP
042700                                       VALUE ZEROES.
042800     05  ws-fuzzy-best-ratio-ok           PIC X(01) VALUE SPACE.
042900         88  sw-fuzzy-best-ratio-ok-Y              VALUE "Y".
043000     05  ws-fuzzy-best-name              PIC X(20) VALUE SPACES.
043100     05  ws-fuzzy-used-b.
043200         10  ws-fuzzy-used-flag           OCCURS 20 TIMES
043300                                         PIC X(01) VALUE SPACE.
043400     05  FILLER                      PIC X(02) VALUE SPACES.
043500
043600 01  ws-substring-work.
043700     05  ws-substr-needle              PIC X(20) VALUE SPACES.
043800     05  ws-substr-haystack             PIC X(60) VALUE SPACES.
043900     05  ws-substr-needle-len           PIC S9(02) COMP
044000                                       VALUE ZEROES.
044100     05  ws-substr-tally                PIC S9(04) COMP
044200                                       VALUE ZEROES.
044300     05  ws-substr-scan-idx             PIC S9(02) COMP
044400                                       VALUE ZEROES.
044500     05  ws-substr-found               PIC X(01) VALUE SPACE.
044600         88  sw-substr-found-Y                    VALUE "Y".
044700     05  FILLER                      PIC X(02) VALUE SPACES.
044800
044900 PROCEDURE DIVISION.
045000 DECLARATIVES.
045100 File-Handler SECTION.
045200     USE AFTER ERROR PROCEDURE ON TEXT-LINE-FILE
045300                                   RECIPE-MASTER.
045400 000000-status-check.
045500     DISPLAY SPACE
045600     DISPLAY "+---+----+---+----+---+----+---+"
045700     DISPLAY "|  TxtParse File Status Panel.  |"
045800     DISPLAY "+---+----+---+----+---+----+---+"
045900     DISPLAY "| " asterisk " TEXT-LINE-FILE: [" fs-text "]."
046000     DISPLAY "| " asterisk " RECIPE-MASTER : [" fs-recipe "]."
046100     DISPLAY "+---+----+---+----+---+----+---+".
046200 END DECLARATIVES.
046300
046400 MAIN-PARAGRAPH.
046500     PERFORM 100000-start-open-files
046600        THRU 100000-finish-open-files
046700
046800     PERFORM 110000-start-load-known-base
046900        THRU 110000-finish-load-known-base
047000
047100     PERFORM 120000-start-union-recipe-ingredients
047200        THRU 120000-finish-union-recipe-ingredients
047300       UNTIL sw-recipe-eof-Y
047400
047500     PERFORM 200000-start-process-one-line
047600        THRU 200000-finish-process-one-line
047700       UNTIL sw-text-eof-Y
047800
047900     IF ws-result-count = ZERO
048000         DISPLAY asterisk
048100                 " TxtParse - no readable ingredients."
048200                 asterisk
048300     ELSE
048400         PERFORM 700000-start-display-results
048500            THRU 700000-finish-display-results
048600     END-IF
048700
048800     PERFORM 900000-start-close-files
048900        THRU 900000-finish-close-files
049000
049100     STOP RUN.
049200
049300 100000-start-open-files.
049400     OPEN INPUT TEXT-LINE-FILE
049500     OPEN INPUT RECIPE-MASTER.
049600 100000-finish-open-files.
049700     EXIT.
049800
049900******************************************************************
050000* 110000 series - base known-ingredient list (dietitian's list,
050100* slots 1-29).
050200******************************************************************
050300 110000-start-load-known-base.
050400     PERFORM 111000-start-copy-one-base-entry
050500        THRU 111000-finish-copy-one-base-entry
050600       VARYING ws-idx-known FROM cte-01 BY cte-01
050700         UNTIL ws-idx-known > cte-29
050800     MOVE cte-29 TO ws-known-count.
050900 110000-finish-load-known-base.
051000     EXIT.
051100
051200  111000-start-copy-one-base-entry.
051300     MOVE WKB-NAME (ws-idx-known) TO WKN-NAME (ws-idx-known).
051400  111000-finish-copy-one-base-entry.
051500     EXIT.
051600
051700******************************************************************
051800* 120000 series - union in the recipe master's own ingredients
051900* (ticket KIT-112).
052000******************************************************************
052100 120000-start-union-recipe-ingredients.
052200     READ RECIPE-MASTER INTO RCP-RECIPE-RECORD
052300         AT END
052400             SET sw-recipe-eof-Y TO TRUE
052500
052600         NOT AT END
052700             ADD cte-01 TO ws-recipe-count
052800             PERFORM 121000-start-union-one-ingredient
052900                THRU 121000-finish-union-one-ingredient
053000               VARYING ws-idx-ing FROM cte-01 BY cte-01
053100                 UNTIL ws-idx-ing > REC-ING-COUNT
053200     END-READ.
053300 120000-finish-union-recipe-ingredients.
053400     EXIT.
053500
053600  121000-start-union-one-ingredient.
053700     MOVE SPACE TO ws-word-drop
053800     PERFORM 122000-start-check-one-known-dup
053900        THRU 122000-finish-check-one-known-dup
054000       VARYING ws-idx-known FROM cte-01 BY cte-01
054100         UNTIL ws-idx-known > ws-known-count
054200                OR sw-word-drop-Y
054300
054400     IF NOT sw-word-drop-Y
054500        AND ws-known-count < 300
054600        AND REC-INGREDIENT (ws-idx-ing) NOT = SPACES
054700         ADD cte-01 TO ws-known-count
054800         MOVE REC-INGREDIENT (ws-idx-ing)
054900           TO WKN-NAME (ws-known-count)
055000     END-IF.
055100  121000-finish-union-one-ingredient.
055200     EXIT.
055300
055400   122000-start-check-one-known-dup.
055500     IF WKN-NAME (ws-idx-known) = REC-INGREDIENT (ws-idx-ing)
055600         SET sw-word-drop-Y TO TRUE
055700     END-IF.
055800   122000-finish-check-one-known-dup.
055900     EXIT.
056000
056100******************************************************************
056200* 200000 series - one raw text line.
056300******************************************************************
056400 200000-start-process-one-line.
056500     READ TEXT-LINE-FILE
056600         AT END
056700             SET sw-text-eof-Y TO TRUE
056800
056900         NOT AT END
057000             ADD cte-01 TO ws-lines-read
057100             PERFORM 210000-start-split-into-chunks
057200                THRU 210000-finish-split-into-chunks
057300
057400             PERFORM 220000-start-run-one-chunk
057500                THRU 220000-finish-run-one-chunk
057600               VARYING ws-idx-chunk FROM cte-01 BY cte-01
057700                 UNTIL ws-idx-chunk > ws-chunk-count
057800     END-READ.
057900 200000-finish-process-one-line.
058000     EXIT.
058100
058200  210000-start-split-into-chunks.
058300     MOVE ZEROES TO ws-chunk-count
058400     MOVE SPACES TO ws-chunk-tbl
058500     UNSTRING TXL-BUFFER DELIMITED BY "," OR ";"
058600         INTO ws-chunk (1) ws-chunk (2) ws-chunk (3)
058700              ws-chunk (4) ws-chunk (5) ws-chunk (6)
058800              ws-chunk (7) ws-chunk (8) ws-chunk (9)
058900              ws-chunk (10)
059000         TALLYING IN ws-chunk-count
059100     END-UNSTRING.
059200  210000-finish-split-into-chunks.
059300     EXIT.
059400
059500******************************************************************
059600* 220000 series - the eight-step pipeline, one chunk.
059700******************************************************************
059800 220000-start-run-one-chunk.
059900     IF ws-chunk (ws-idx-chunk) NOT = SPACES
060000         ADD cte-01 TO ws-chunks-processed
060100         MOVE SPACE TO ws-candidate-reject
060200         MOVE ws-chunk (ws-idx-chunk) TO ws-candidate
060300
060400         PERFORM 230000-start-normalize
060500            THRU 230000-finish-normalize
060600
060700         PERFORM 240000-start-strip-noise
060800            THRU 240000-finish-strip-noise
060900
061000         PERFORM 250000-start-replace-chilli-spelling
061100            THRU 250000-finish-replace-chilli-spelling
061200
061300         PERFORM 260000-start-tokenize-and-filter
061400            THRU 260000-finish-tokenize-and-filter
061500
061600         PERFORM 270000-start-singularize-tokens
061700            THRU 270000-finish-singularize-tokens
061800
061900         PERFORM 280000-start-rejoin-and-check
062000            THRU 280000-finish-rejoin-and-check
062100
062200         IF NOT sw-candidate-reject-Y
062300             PERFORM 290000-start-accept-or-fuzzy
062400                THRU 290000-finish-accept-or-fuzzy
062500         END-IF
062600     END-IF.
062700 220000-finish-run-one-chunk.
062800     EXIT.
062900
063000******************************************************************
063100* 230000 series - step 1, normalize: collapse whitespace, strip
063200* the common surrounding punctuation marks, lowercase.
063300******************************************************************
063400 230000-start-normalize.
063500     PERFORM 231000-start-strip-surrounding-punctuation
063600        THRU 231000-finish-strip-surrounding-punctuation
063700
063800     MOVE ws-candidate TO ws-word-buffer
063900     PERFORM 800000-start-collapse-whitespace
064000        THRU 800000-finish-collapse-whitespace
064100     MOVE ws-word-result TO ws-candidate
064200
064300     PERFORM 810000-start-fold-to-lower
064400        THRU 810000-finish-fold-to-lower
064500       VARYING ws-idx-char FROM cte-01 BY cte-01
064600         UNTIL ws-idx-char > 60.
064700 230000-finish-normalize.
064800     EXIT.
064900
065000******************************************************************
065100* Surrounding quote/bracket/punctuation strip - trims characters
065200* that are not letters, digits or spaces off both ends.
065300******************************************************************
065400  231000-start-strip-surrounding-punctuation.
065500     PERFORM 232000-start-trim-trailing-punctuation
065600        THRU 232000-finish-trim-trailing-punctuation
065700       VARYING ws-idx-char FROM 60 BY -1
065800         UNTIL ws-idx-char < cte-01
065900                OR ws-candidate (ws-idx-char:1) NOT = SPACE
066000
066100     PERFORM 233000-start-trim-leading-punctuation
066200        THRU 233000-finish-trim-leading-punctuation.
066300  231000-finish-strip-surrounding-punctuation.
066400     EXIT.
066500
066600   232000-start-trim-trailing-punctuation.
066700     IF ws-candidate (ws-idx-char:1) NOT = SPACE
066800        AND (ws-candidate (ws-idx-char:1) < "0"
066900             OR ws-candidate (ws-idx-char:1) > "z")
067000         MOVE SPACE TO ws-candidate (ws-idx-char:1)
067100     END-IF.
067200   232000-finish-trim-trailing-punctuation.
067300     EXIT.
067400
067500   233000-start-trim-leading-punctuation.
067600     PERFORM 232000-start-trim-trailing-punctuation
067700        THRU 232000-finish-trim-trailing-punctuation
067800       VARYING ws-idx-char FROM cte-01 BY cte-01
067900         UNTIL ws-idx-char > 60.
068000   233000-finish-trim-leading-punctuation.
068100     EXIT.
068200
068300******************************************************************
068400* 240000 series - step 2, strip noise.  Implemented as a word-
068500* split/test/rejoin pass (see header note).
068600******************************************************************
068700 240000-start-strip-noise.
068800     MOVE ws-candidate TO ws-word-buffer
068900     PERFORM 241000-start-split-candidate-words
069000        THRU 241000-finish-split-candidate-words
069100
069200     MOVE SPACES TO ws-word-result
069300     MOVE ZEROES TO ws-word-pointer
069400     PERFORM 245000-start-keep-one-noise-word
069500        THRU 245000-finish-keep-one-noise-word
069600       VARYING ws-idx-word FROM cte-01 BY cte-01
069700         UNTIL ws-idx-word > ws-word-count
069800
069900     MOVE ws-word-result TO ws-candidate.
070000 240000-finish-strip-noise.
070100     EXIT.
070200
070300  241000-start-split-candidate-words.
070400     MOVE SPACES TO ws-word-tbl
070500     MOVE ZEROES TO ws-word-count
070600     UNSTRING ws-word-buffer DELIMITED BY ALL SPACE
070700         INTO ws-word (1) ws-word (2) ws-word (3) ws-word (4)
070800              ws-word (5) ws-word (6) ws-word (7) ws-word (8)
070900              ws-word (9) ws-word (10)
071000         TALLYING IN ws-word-count
071100     END-UNSTRING.
071200  241000-finish-split-candidate-words.
071300     EXIT.
071400
071500  245000-start-keep-one-noise-word.
071600     MOVE SPACE TO ws-word-drop
071700     IF ws-word (ws-idx-word) = "-" OR ws-word (ws-idx-word) = "*"
071800         SET sw-word-drop-Y TO TRUE
071900     END-IF
072000
072100     IF NOT sw-word-drop-Y
072200         PERFORM 246000-start-test-digit-shape
072300            THRU 246000-finish-test-digit-shape
072400         IF sw-digit-all-numeric-Y OR sw-digit-has-unit-suffix-Y
072500             SET sw-word-drop-Y TO TRUE
072600         END-IF
072700     END-IF
072800
072900     IF NOT sw-word-drop-Y
073000         PERFORM 248000-start-test-measure-word
073100            THRU 248000-finish-test-measure-word
073200     END-IF
073300
073400     IF NOT sw-word-drop-Y
073500        AND (ws-word (ws-idx-word) (1:1) = "("
073600             OR ws-word (ws-idx-word) (1:1) = ")")
073700         SET sw-word-drop-Y TO TRUE
073800     END-IF
073900
074000     IF NOT sw-word-drop-Y
074100        AND ws-word (ws-idx-word) NOT = SPACES
074200         PERFORM 801000-start-append-one-word
074300            THRU 801000-finish-append-one-word
074400     END-IF.
074500  245000-finish-keep-one-noise-word.
074600     EXIT.
074700
074800******************************************************************
074900* A token is a price or quantity figure when it is made up only
075000* of digits (and at most one decimal point), optionally carrying
075100* a leading "x" and/or a trailing unit-keyword suffix.
075200******************************************************************
075300  246000-start-test-digit-shape.
075400     MOVE SPACE TO ws-digit-all-numeric
075500     MOVE SPACE TO ws-digit-has-unit-suffix
075600     MOVE ws-word (ws-idx-word) TO ws-digit-test
075700
075800     PERFORM 247000-start-scan-digit-run
075900        THRU 247000-finish-scan-digit-run
076000
076100     SET idx-unitsrch TO cte-01
076200     SEARCH WUN-ENTRY
076300         AT END
076400             CONTINUE
076500         WHEN WUN-WORD (idx-unitsrch) = ws-word (ws-idx-word)
076600             SET sw-digit-has-unit-suffix-Y TO TRUE
076700     END-SEARCH.
076800  246000-finish-test-digit-shape.
076900     EXIT.
077000
077100   247000-start-scan-digit-run.
077200     SET sw-digit-all-numeric-Y TO TRUE
077300     PERFORM 247100-start-check-one-digit-position
077400        THRU 247100-finish-check-one-digit-position
077500       VARYING ws-idx-char FROM cte-01 BY cte-01
077600         UNTIL ws-idx-char > 20.
077700   247000-finish-scan-digit-run.
077800     EXIT.
077900
078000    247100-start-check-one-digit-position.
078100     IF ws-digit-test (ws-idx-char:1) NOT = SPACE
078200        AND (ws-digit-test (ws-idx-char:1) < "0"
078300             OR ws-digit-test (ws-idx-char:1) > "9")
078400        AND ws-digit-test (ws-idx-char:1) NOT = "."
078500        AND ws-digit-test (ws-idx-char:1) NOT = "x"
078600         MOVE SPACE TO ws-digit-all-numeric
078700     END-IF.
078800    247100-finish-check-one-digit-position.
078900     EXIT.
079000
079100  248000-start-test-measure-word.
079200     SET idx-meassrch TO cte-01
079300     SEARCH WMS-ENTRY
079400         AT END
079500             CONTINUE
079600         WHEN WMS-WORD (idx-meassrch) = ws-word (ws-idx-word)
079700             SET sw-word-drop-Y TO TRUE
079800     END-SEARCH.
079900  248000-finish-test-measure-word.
080000     EXIT.
080100
080200******************************************************************
080300* 250000 series - step 3, the chilli/chili spelling fix, applied
080400* once over the whole noise-stripped candidate.
080500******************************************************************
080600 250000-start-replace-chilli-spelling.
080700     MOVE "chilli"  TO ws-substr-needle
080800     MOVE ws-candidate TO ws-substr-haystack
080900     PERFORM 235000-start-find-needle-position
081000        THRU 235000-finish-find-needle-position
081100     IF ws-substr-scan-idx > ZERO
081200         PERFORM 251000-start-splice-chili
081300            THRU 251000-finish-splice-chili
081400     END-IF.
081500 250000-finish-replace-chilli-spelling.
081600     EXIT.
081700
081800  251000-start-splice-chili.
081900     MOVE SPACES TO ws-word-accum
082000     STRING ws-candidate (1:ws-substr-scan-idx - 1)
082100                 DELIMITED BY SIZE
082200            "chili"               DELIMITED BY SIZE
082300            ws-candidate (ws-substr-scan-idx + 6: )
082400                 DELIMITED BY SIZE
082500       INTO ws-word-accum
082600     END-STRING
082700     MOVE ws-word-accum TO ws-candidate.
082800  251000-finish-splice-chili.
082900     EXIT.
083000
083100******************************************************************
083200* 235000 series - locate ws-substr-needle in ws-substr-haystack;
083300* returns the starting position in ws-substr-scan-idx, zero if
083400* not found.
083500******************************************************************
083600 235000-start-find-needle-position.
083700     MOVE ZEROES TO ws-substr-scan-idx
083800     PERFORM 236000-start-check-one-position
083900        THRU 236000-finish-check-one-position
084000       VARYING ws-idx-char FROM cte-01 BY cte-01
084100         UNTIL ws-idx-char > 55
084200                OR ws-substr-scan-idx > ZERO.
084300 235000-finish-find-needle-position.
084400     EXIT.
084500
084600 236000-start-check-one-position.
084700     IF ws-substr-haystack (ws-idx-char: 6) =
084800        ws-substr-needle (1: 6)
084900         MOVE ws-idx-char TO ws-substr-scan-idx
085000     END-IF.
085100 236000-finish-check-one-position.
085200     EXIT.
085300
085400******************************************************************
085500* 260000 series - step 4, tokenize on spaces, drop stopwords and
085600* 1-character tokens.
085700******************************************************************
085800 260000-start-tokenize-and-filter.
085900     MOVE ws-candidate TO ws-word-buffer
086000     PERFORM 241000-start-split-candidate-words
086100        THRU 241000-finish-split-candidate-words
086200
086300     MOVE SPACES TO ws-word-result
086400     MOVE ZEROES TO ws-word-pointer
086500     PERFORM 265000-start-keep-one-filtered-word
086600        THRU 265000-finish-keep-one-filtered-word
086700       VARYING ws-idx-word FROM cte-01 BY cte-01
086800         UNTIL ws-idx-word > ws-word-count
086900
087000     MOVE ws-word-result TO ws-candidate.
087100 260000-finish-tokenize-and-filter.
087200     EXIT.
087300
087400  265000-start-keep-one-filtered-word.
087500     MOVE SPACE TO ws-word-drop
087600
087700     PERFORM 266000-start-find-word-length
087800        THRU 266000-finish-find-word-length
087900     IF ws-digit-len < cte-01 + cte-01
088000        AND ws-word (ws-idx-word) NOT = SPACES
088100         SET sw-word-drop-Y TO TRUE
088200     END-IF
088300
088400     IF NOT sw-word-drop-Y
088500         SET idx-stopsrch TO cte-01
088600         SEARCH WST-ENTRY
088700             AT END
088800                 CONTINUE
088900             WHEN WST-WORD (idx-stopsrch) = ws-word (ws-idx-word)
089000                 SET sw-word-drop-Y TO TRUE
089100         END-SEARCH
089200     END-IF
089300
089400     IF NOT sw-word-drop-Y
089500        AND ws-word (ws-idx-word) NOT = SPACES
089600         PERFORM 801000-start-append-one-word
089700            THRU 801000-finish-append-one-word
089800     END-IF.
089900  265000-finish-keep-one-filtered-word.
090000     EXIT.
090100
090200  266000-start-find-word-length.
090300     MOVE 20 TO ws-idx-char
090400     MOVE ZEROES TO ws-digit-len
090500     PERFORM 267000-start-scan-length-position
090600        THRU 267000-finish-scan-length-position
090700       UNTIL ws-idx-char < cte-01
090800              OR ws-digit-len > ZERO.
090900  266000-finish-find-word-length.
091000     EXIT.
091100
091200   267000-start-scan-length-position.
091300     IF ws-word (ws-idx-word) (ws-idx-char:1) NOT = SPACE
091400         MOVE ws-idx-char TO ws-digit-len
091500     ELSE
091600         SUBTRACT cte-01 FROM ws-idx-char
091700     END-IF.
091800   267000-finish-scan-length-position.
091900     EXIT.
092000
092100******************************************************************
092200* 270000 series - step 5, singularize each surviving token via
092300* the explicit map, else ies->y, else strip trailing s (unless
092400* the token ends in ss).
092500******************************************************************
092600 270000-start-singularize-tokens.
092700     MOVE ws-candidate TO ws-word-buffer
092800     PERFORM 241000-start-split-candidate-words
092900        THRU 241000-finish-split-candidate-words
093000
093100     PERFORM 271000-start-singularize-one-token
093200        THRU 271000-finish-singularize-one-token
093300       VARYING ws-idx-word FROM cte-01 BY cte-01
093400         UNTIL ws-idx-word > ws-word-count.
093500 270000-finish-singularize-tokens.
093600     EXIT.
093700
093800  271000-start-singularize-one-token.
093900     IF ws-word (ws-idx-word) NOT = SPACES
094000         PERFORM 272000-start-try-explicit-map
094100            THRU 272000-finish-try-explicit-map
094200         IF NOT sw-word-drop-Y
094300             PERFORM 273000-start-try-ies-to-y
094400                THRU 273000-finish-try-ies-to-y
094500         END-IF
094600         IF NOT sw-word-drop-Y
094700             PERFORM 274000-start-try-strip-trailing-s
094800                THRU 274000-finish-try-strip-trailing-s
094900         END-IF
095000     END-IF.
095100  271000-finish-singularize-one-token.
095200     EXIT.
095300
095400   272000-start-try-explicit-map.
095500     MOVE SPACE TO ws-word-drop
095600     SET idx-singsrch TO cte-01
095700     SEARCH WSM-ENTRY
095800         AT END
095900             CONTINUE
096000         WHEN WSM-FROM (idx-singsrch) (1:12) =
096100              ws-word (ws-idx-word) (1:12)
096200             MOVE SPACES TO ws-word (ws-idx-word)
096300             MOVE WSM-TO (idx-singsrch)
096400               TO ws-word (ws-idx-word) (1:12)
096500             SET sw-word-drop-Y TO TRUE
096600     END-SEARCH.
096700   272000-finish-try-explicit-map.
096800     EXIT.
096900
097000******************************************************************
097100* ies -> y only when the token is longer than 3 characters.
097200******************************************************************
097300   273000-start-try-ies-to-y.
097400     PERFORM 266000-start-find-word-length
097500        THRU 266000-finish-find-word-length
097600     IF ws-digit-len > cte-04
097700        AND ws-word (ws-idx-word)
097800            (ws-digit-len - 2:3) = "ies"
097900         MOVE SPACE
098000           TO ws-word (ws-idx-word) (ws-digit-len - 2:1)
098100         MOVE "y" TO ws-word (ws-idx-word) (ws-digit-len - 2:1)
098200         MOVE SPACES
098300           TO ws-word (ws-idx-word) (ws-digit-len - 1:2)
098400         SET sw-word-drop-Y TO TRUE
098500     END-IF.
098600   273000-finish-try-ies-to-y.
098700     EXIT.
098800
098900******************************************************************
099000* Strip trailing s unless the token ends in ss.
099100******************************************************************
099200   274000-start-try-strip-trailing-s.
099300     PERFORM 266000-start-find-word-length
099400        THRU 266000-finish-find-word-length
099500     IF ws-digit-len > cte-01
099600        AND ws-word (ws-idx-word) (ws-digit-len:1) = "s"
099700        AND ws-word (ws-idx-word) (ws-digit-len - 1:1) NOT = "s"
099800         MOVE SPACE TO ws-word (ws-idx-word) (ws-digit-len:1)
099900     END-IF.
100000   274000-finish-try-strip-trailing-s.
100100     EXIT.
100200
100300******************************************************************
100400* 280000 series - step 6, rejoin tokens, re-normalize, discard
100500* empty or stopword candidates, apply the two-word phrase map.
100600******************************************************************
100700 280000-start-rejoin-and-check.
100800     MOVE SPACES TO ws-word-result
100900     MOVE ZEROES TO ws-word-pointer
101000     PERFORM 801000-start-append-one-word
101100        THRU 801000-finish-append-one-word
101200       VARYING ws-idx-word FROM cte-01 BY cte-01
101300         UNTIL ws-idx-word > ws-word-count
101400
101500     MOVE ws-word-result TO ws-candidate
101600
101700     PERFORM 285000-start-apply-phrase-map
101800        THRU 285000-finish-apply-phrase-map
101900
102000     IF ws-candidate = SPACES
102100         SET sw-candidate-reject-Y TO TRUE
102200     ELSE
102300         SET idx-stopsrch TO cte-01
102400         SEARCH WST-ENTRY
102500             AT END
102600                 CONTINUE
102700             WHEN WST-WORD (idx-stopsrch) (1:20) = ws-candidate
102800                 SET sw-candidate-reject-Y TO TRUE
102900         END-SEARCH
103000     END-IF.
103100 280000-finish-rejoin-and-check.
103200     EXIT.
103300
103400  285000-start-apply-phrase-map.
103500     SET idx-phrasesrch TO cte-01
103600     SEARCH WPM-ENTRY
103700         AT END
103800             CONTINUE
103900         WHEN WPM-FROM (idx-phrasesrch) (1:20) =
104000              ws-candidate (1:20)
104100             MOVE SPACES TO ws-candidate
104200             MOVE WPM-TO (idx-phrasesrch) TO ws-candidate (1:20)
104300     END-SEARCH.
104400  285000-finish-apply-phrase-map.
104500     EXIT.
104600
104700******************************************************************
104800* 290000 series - step 7, accept-in-set / fuzzy-match / raw-
104900* accept; step 8's dedup happens right here, at the point of
105000* adding to the result table.
105100******************************************************************
105200 290000-start-accept-or-fuzzy.
105300     MOVE SPACE TO ws-word-drop
105400     SET idx-known TO cte-01
105500     SEARCH WS-KNOWN-ENTRY
105600         AT END
105700             CONTINUE
105800         WHEN WKN-NAME (idx-known) (1:20) = ws-candidate (1:20)
105900             SET sw-word-drop-Y TO TRUE
106000     END-SEARCH
106100
106200     IF sw-word-drop-Y
106300         PERFORM 295000-start-add-to-results
106400            THRU 295000-finish-add-to-results
106500     ELSE
106600         PERFORM 291000-start-try-fuzzy-match
106700            THRU 291000-finish-try-fuzzy-match
106800         IF sw-fuzzy-best-ratio-ok-Y
106900             MOVE ws-fuzzy-best-name TO ws-candidate (1:20)
107000             PERFORM 295000-start-add-to-results
107100                THRU 295000-finish-add-to-results
107200         ELSE
107300             PERFORM 293000-start-try-raw-accept
107400                THRU 293000-finish-try-raw-accept
107500         END-IF
107600     END-IF.
107700 290000-finish-accept-or-fuzzy.
107800     EXIT.
107900
108000******************************************************************
108100* 291000 series - fuzzy match against the known set, bigram
108200* Dice coefficient, cutoff 0.84.
108300******************************************************************
108400 291000-start-try-fuzzy-match.
108500     MOVE SPACE TO ws-fuzzy-best-ratio-ok
108600     MOVE SPACES TO ws-fuzzy-best-name
108700
108800     PERFORM 292000-start-score-one-known-entry
108900        THRU 292000-finish-score-one-known-entry
109000       VARYING ws-idx-known FROM cte-01 BY cte-01
109100         UNTIL ws-idx-known > ws-known-count.
109200 291000-finish-try-fuzzy-match.
109300     EXIT.
109400
109500  292000-start-score-one-known-entry.
109600     PERFORM 296000-start-compute-bigram-ratio
109700        THRU 296000-finish-compute-bigram-ratio
109800
109900     IF ws-fuzzy-total > ZERO
110000         COMPUTE ws-fuzzy-cross-left =
110100                 2 * ws-fuzzy-common * 10000
110200         COMPUTE ws-fuzzy-cross-right =
110300                 8400 * ws-fuzzy-total
110400         IF ws-fuzzy-cross-left >= ws-fuzzy-cross-right
110500             SET sw-fuzzy-best-ratio-ok-Y TO TRUE
110600             MOVE WKN-NAME (ws-idx-known) TO ws-fuzzy-best-name
110700         END-IF
110800     END-IF.
110900  292000-finish-score-one-known-entry.
111000     EXIT.
111100
111200******************************************************************
111300* Bigram overlap count - every bigram of the candidate is tried
111400* at most once against an unused bigram position of the known
111500* name (the used-flag table keeps one bigram from matching
111600* twice).
111700******************************************************************
111800  296000-start-compute-bigram-ratio.
111900     MOVE ZEROES TO ws-fuzzy-common
112000     MOVE SPACES TO ws-fuzzy-used-b
112100
112200     PERFORM 297100-start-find-candidate-length
112300        THRU 297100-finish-find-candidate-length
112400
112500     PERFORM 297200-start-find-known-length
112600        THRU 297200-finish-find-known-length
112700
112800     IF ws-fuzzy-len-a > cte-01 AND ws-fuzzy-len-b > cte-01
112900         COMPUTE ws-fuzzy-total =
113000                 (ws-fuzzy-len-a - 1) + (ws-fuzzy-len-b - 1)
113100         PERFORM 298000-start-match-one-candidate-bigram
113200            THRU 298000-finish-match-one-candidate-bigram
113300           VARYING ws-idx-char FROM cte-01 BY cte-01
113400             UNTIL ws-idx-char > ws-fuzzy-len-a - cte-01
113500     ELSE
113600         MOVE ZEROES TO ws-fuzzy-total
113700     END-IF.
113800  296000-finish-compute-bigram-ratio.
113900     EXIT.
114000
114100******************************************************************
114200* Length finders - one for the candidate, one for the known-set
114300* entry being scored; kept as two paragraphs since this compiler
114400* carries no way to pass a parameter into a PERFORM THRU range.
114500******************************************************************
114600  297100-start-find-candidate-length.
114700     MOVE ZEROES TO ws-fuzzy-len-a
114800     MOVE 20 TO ws-idx-char
114900     PERFORM 297110-start-test-one-candidate-position
115000        THRU 297110-finish-test-one-candidate-position
115100       UNTIL ws-idx-char < cte-01 OR ws-fuzzy-len-a > ZERO.
115200  297100-finish-find-candidate-length.
115300     EXIT.
115400
115500   297110-start-test-one-candidate-position.
115600     IF ws-candidate (ws-idx-char:1) NOT = SPACE
115700         MOVE ws-idx-char TO ws-fuzzy-len-a
115800     ELSE
115900         SUBTRACT cte-01 FROM ws-idx-char
116000     END-IF.
116100   297110-finish-test-one-candidate-position.
116200     EXIT.
116300
116400  297200-start-find-known-length.
116500     MOVE ZEROES TO ws-fuzzy-len-b
116600     MOVE 20 TO ws-idx-char
116700     PERFORM 297210-start-test-one-known-position
116800        THRU 297210-finish-test-one-known-position
116900       UNTIL ws-idx-char < cte-01 OR ws-fuzzy-len-b > ZERO.
117000  297200-finish-find-known-length.
117100     EXIT.
117200
117300   297210-start-test-one-known-position.
117400     IF WKN-NAME (ws-idx-known) (ws-idx-char:1) NOT = SPACE
117500         MOVE ws-idx-char TO ws-fuzzy-len-b
117600     ELSE
117700         SUBTRACT cte-01 FROM ws-idx-char
117800     END-IF.
117900   297210-finish-test-one-known-position.
118000     EXIT.
118100
118200  298000-start-match-one-candidate-bigram.
118300     PERFORM 299000-start-match-against-one-known-position
118400        THRU 299000-finish-match-against-one-known-position
118500       VARYING ws-idx-word FROM cte-01 BY cte-01
118600         UNTIL ws-idx-word > ws-fuzzy-len-b - cte-01
118700                OR ws-fuzzy-used-flag (ws-idx-word) = "U".
118800  298000-finish-match-one-candidate-bigram.
118900     EXIT.
119000
119100   299000-start-match-against-one-known-position.
119200     IF ws-fuzzy-used-flag (ws-idx-word) NOT = "U"
119300        AND ws-candidate (ws-idx-char:2) =
119400            WKN-NAME (ws-idx-known) (ws-idx-word:2)
119500         MOVE "U" TO ws-fuzzy-used-flag (ws-idx-word)
119600         ADD cte-01 TO ws-fuzzy-common
119700     END-IF.
119800   299000-finish-match-against-one-known-position.
119900     EXIT.
120000
120100******************************************************************
120200* 293000 series - raw accept: letters/spaces only, starts with a
120300* letter, at least 3 characters.
120400******************************************************************
120500 293000-start-try-raw-accept.
120600     PERFORM 297100-start-find-candidate-length
120700        THRU 297100-finish-find-candidate-length
120800     MOVE ws-fuzzy-len-a TO ws-digit-len
120900
121000     IF ws-digit-len >= cte-01 + cte-01 + cte-01
121100         MOVE SPACE TO ws-digit-all-numeric
121200         PERFORM 294000-start-check-letters-only
121300            THRU 294000-finish-check-letters-only
121400         IF sw-digit-all-numeric-Y
121500             PERFORM 295000-start-add-to-results
121600                THRU 295000-finish-add-to-results
121700         END-IF
121800     END-IF.
121900 293000-finish-try-raw-accept.
122000     EXIT.
122100
122200  294000-start-check-letters-only.
122300     SET sw-digit-all-numeric-Y TO TRUE
122400     IF ws-candidate (1:1) < "a" OR ws-candidate (1:1) > "z"
122500         MOVE SPACE TO ws-digit-all-numeric
122600     END-IF
122700     PERFORM 294100-start-check-one-letter-position
122800        THRU 294100-finish-check-one-letter-position
122900       VARYING ws-idx-char FROM cte-01 BY cte-01
123000         UNTIL ws-idx-char > ws-digit-len.
123100  294000-finish-check-letters-only.
123200     EXIT.
123300
123400   294100-start-check-one-letter-position.
123500     IF (ws-candidate (ws-idx-char:1) < "a"
123600         OR ws-candidate (ws-idx-char:1) > "z")
123700        AND ws-candidate (ws-idx-char:1) NOT = SPACE
123800         MOVE SPACE TO ws-digit-all-numeric
123900     END-IF.
124000   294100-finish-check-one-letter-position.
124100     EXIT.
124200
124300******************************************************************
124400* 295000 series - step 8, add to the result list if not already
124500* present (first-seen order preserved).
124600******************************************************************
124700 295000-start-add-to-results.
124800     MOVE SPACE TO ws-word-drop
124900     PERFORM 295100-start-check-one-result-dup
125000        THRU 295100-finish-check-one-result-dup
125100       VARYING ws-idx-result FROM cte-01 BY cte-01
125200         UNTIL ws-idx-result > ws-result-count
125300                OR sw-word-drop-Y
125400
125500     IF NOT sw-word-drop-Y
125600        AND ws-result-count < 200
125700         ADD cte-01 TO ws-result-count
125800         MOVE ws-candidate (1:20)
125900           TO WRS-NAME (ws-result-count)
126000     END-IF.
126100 295000-finish-add-to-results.
126200     EXIT.
126300
126400   295100-start-check-one-result-dup.
126500     IF WRS-NAME (ws-idx-result) = ws-candidate (1:20)
126600         SET sw-word-drop-Y TO TRUE
126700     END-IF.
126800   295100-finish-check-one-result-dup.
126900     EXIT.
127000
127100******************************************************************
127200* 800000/810000 series - shared word-split/lower-case routines,
127300* same technique as RcpSugst and RcpLoad.
127400******************************************************************
127500 800000-start-collapse-whitespace.
127600     MOVE SPACES             TO ws-word-result ws-word-tbl
127700     MOVE ZEROES              TO ws-word-count
127800
127900     UNSTRING ws-word-buffer DELIMITED BY ALL SPACE
128000         INTO ws-word (1) ws-word (2) ws-word (3) ws-word (4)
128100              ws-word (5) ws-word (6) ws-word (7) ws-word (8)
128200              ws-word (9) ws-word (10)
128300         TALLYING IN ws-word-count
128400     END-UNSTRING
128500
128600     MOVE ZEROES               TO ws-word-pointer
128700     PERFORM 801000-start-append-one-word
128800        THRU 801000-finish-append-one-word
128900       VARYING ws-idx-word FROM cte-01 BY cte-01
129000         UNTIL ws-idx-word > ws-word-count.
129100 800000-finish-collapse-whitespace.
129200     EXIT.
129300
129400  801000-start-append-one-word.
129500     IF ws-word (ws-idx-word) NOT = SPACES
129600         IF ws-word-pointer = ZEROES
129700             MOVE ws-word (ws-idx-word) TO ws-word-result
129800             ADD cte-01            TO ws-word-pointer
129900         ELSE
130000             MOVE SPACES          TO ws-word-accum
130100             STRING ws-word-result    DELIMITED BY SPACE
130200                    SPACE              DELIMITED BY SIZE
130300                    ws-word (ws-idx-word)
130400                                        DELIMITED BY SPACE
130500               INTO ws-word-accum
130600             END-STRING
130700             MOVE ws-word-accum  TO ws-word-result
130800         END-IF
130900     END-IF.
131000  801000-finish-append-one-word.
131100     EXIT.
131200
131300 810000-start-fold-to-lower.
131400     IF ws-candidate (ws-idx-char:1) IS kitchen-upper
131500         PERFORM 812000-start-search-upper-table
131600            THRU 812000-finish-search-upper-table
131700     END-IF.
131800 810000-finish-fold-to-lower.
131900     EXIT.
132000
132100  812000-start-search-upper-table.
132200     SET idx-upper-letter idx-lower-letter TO cte-01
132300     SEARCH ws-upper-case-letter
132400         AT END
132500             CONTINUE
132600         WHEN ws-upper-case-letter (idx-upper-letter) =
132700              ws-candidate (ws-idx-char:1)
132800             SET idx-lower-letter TO idx-upper-letter
132900             MOVE ws-lower-case-letter (idx-lower-letter)
133000               TO ws-candidate (ws-idx-char:1)
133100     END-SEARCH.
133200  812000-finish-search-upper-table.
133300     EXIT.
133400
133500******************************************************************
133600* 700000 series - operator console listing of the cleaned
133700* ingredient list (no separate output file is kept for this
133800* batch; the console log is the output of record).
133900******************************************************************
134000 700000-start-display-results.
134100     DISPLAY SPACE
134200     DISPLAY "+---+----+---+----+---+----+---+"
134300     DISPLAY "|   TxtParse Cleaned Ingredients.|"
134400     DISPLAY "+---+----+---+----+---+----+---+"
134500
134600     PERFORM 710000-start-display-one-result
134700        THRU 710000-finish-display-one-result
134800       VARYING ws-idx-result FROM cte-01 BY cte-01
134900         UNTIL ws-idx-result > ws-result-count
135000
135100     DISPLAY "+---+----+---+----+---+----+---+".
135200 700000-finish-display-results.
135300     EXIT.
135400
135500  710000-start-display-one-result.
135600     DISPLAY "| " WRS-NAME (ws-idx-result).
135700  710000-finish-display-one-result.
135800     EXIT.
135900
136000 900000-start-close-files.
136100     CLOSE TEXT-LINE-FILE RECIPE-MASTER
136200
136300     DISPLAY SPACE
136400     DISPLAY "+---+----+---+----+---+----+---+----+"
136500     DISPLAY "|      TxtParse Control Totals.      |"
136600     DISPLAY "+---+----+---+----+---+----+---+----+"
136700     DISPLAY "| Lines read         : ["
136800             ws-lines-read "]."
136900     DISPLAY "| Chunks processed   : ["
137000             ws-chunks-processed "]."
137100     DISPLAY "| Ingredients found  : ["
137200             ws-result-count "]."
137300     DISPLAY "+---+----+---+----+---+----+---+----+".
137400 900000-finish-close-files.
137500     EXIT.
137600
137700 END PROGRAM TxtParse.
