000100******************************************************************
000200* Copybook:    DshRec.cpy
000300* Title:       Regional dish master record - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-04-11
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-04-11  RJO  0004  Original regional-dish layout.           KIT0004
001200* 2000-03-02  GRT  0073  Added DSH-STATUS-BYTE so LocFind.cbl can KIT0073
001300*                        flag master rows with a blank location.
001400******************************************************************
001500 01  DSH-DISH-RECORD.
001600     05  DSH-LOCATION                  PIC X(20).
001700         88  DSH-LOCATION-BLANK                    VALUE SPACES.
001800     05  DSH-NAME                      PIC X(30).
001900     05  DSH-DESC                      PIC X(60).
002000     05  DSH-STATUS-BYTE                PIC X(01)  VALUE SPACE.
002100     05  FILLER                        PIC X(09).
002200
002300******************************************************************
002400* Location/payload split, used by the sequential-scan match
002500* paragraph (see LocFind.cbl 220000-START-CHECK-ONE-DISH).
002600******************************************************************
002700 01  DSH-DISH-RECORD-SPLIT REDEFINES DSH-DISH-RECORD.
002800     05  DSH-SPL-LOCATION              PIC X(20).
002900     05  DSH-SPL-PAYLOAD               PIC X(100).
003000
