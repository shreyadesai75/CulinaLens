000100******************************************************************
000200* Copybook:    FavRec.cpy
000300* Title:       Favorites register record - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-05-02
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-05-02  RJO  0008  Original favorites register layout.      KIT0008
001200* 1997-02-14  MHL  0051  Added FAV-ADDED-ON timestamp field, the  KIT0051
001300*                        register previously carried no date.
001400******************************************************************
001500 01  FAV-FAVORITE-RECORD.
001600     05  FAV-TITLE                     PIC X(40).
001700         88  FAV-TITLE-BLANK                       VALUE SPACES.
001800     05  FAV-NOTE                      PIC X(60).
001900     05  FAV-RATING                    PIC 9(01).
002000     05  FAV-ADDED-ON                  PIC X(20).
002100     05  FAV-STATUS-BYTE                PIC X(01)  VALUE SPACE.
002200         88  FAV-ROW-ACTIVE                        VALUE "A".
002300     05  FILLER                        PIC X(09).
002400
002500******************************************************************
002600* Key/rest split used by the front-of-register insert paragraph
002700* (FavMaint.cbl 220000-START-INSERT-AT-FRONT).
002800******************************************************************
002900 01  FAV-FAVORITE-RECORD-SPLIT REDEFINES FAV-FAVORITE-RECORD.
003000     05  FAV-SPL-TITLE                 PIC X(40).
003100     05  FAV-SPL-REST                  PIC X(91).
003200
