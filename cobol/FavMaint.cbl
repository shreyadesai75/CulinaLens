000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FavMaint.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. STAFF SYSTEMS GROUP - KITCHEN SYSTEMS DESK.
000500 DATE-WRITTEN. 1991-05-02.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800******************************************************************
000900* Purpose.
001000*     Favorites register maintenance.  One transaction file drives
001100*     three kinds of action against the favorites register and the
001200*     cooking-history MRU log: ADD (insert-at-front with dedup by
001300*     title), REMOVE (drop matching title), and VIEW (log a title
001400*     into the history, same dedup-and-insert-at-front discipline,
001500*     then hold the log to 50 entries).  Both files are rewritten
001600*     whole at the end of the run.
001700*-----------------------------------------------------------------
001800* Change log.
001900*-----------------------------------------------------------------
002000* 1991-05-02  RJO  0008  Original register maintenance pass.      KIT0008
002100* 1993-06-21  RJO  0026  Blank-title adds now rejected with a     KIT0026
002200*                        console message instead of silently
002300*                        writing a blank row (ticket KIT-041).
002400* 1997-02-14  MHL  0051  Added FAV-ADDED-ON carry-through now thatKIT0051
002500*                        the register keeps a timestamp.
002600* 1998-11-20  PBS  0059  Y2K review - FAV-ADDED-ON/HST-VIEWED-ON  KIT0059
002700*                        are both carried in from the transaction
002800*                        as 8-char dates already, no century
002900*                        expansion needed here, logged per std.
003000* 1999-08-19  PBS  0063  History log capped at 50 entries per the KIT0063
003100*                        dietitian's request (ticket KIT-088).
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     SYMBOLIC CHARACTERS asterisk IS 43.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FAV-TRANSACTION-FILE ASSIGN TO "FAVTRANS"
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS fs-transaction.
004400
004500     SELECT FAVORITES-FILE    ASSIGN TO "FAVREG"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS fs-favorites.
004800
004900     SELECT HISTORY-FILE      ASSIGN TO "FAVHIST"
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS fs-history.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600* Transaction record - one maintenance action per line.  Column
005700* one carries the action code, the rest the favorite fields.
005800******************************************************************
005900 FD  FAV-TRANSACTION-FILE
006000     LABEL RECORD   IS STANDARD
006100     RECORDING MODE IS F.
006200 01  FXN-BUFFER                        PIC X(132).
006300
006400 FD  FAVORITES-FILE
006500     LABEL RECORD   IS STANDARD
006600     RECORDING MODE IS F.
006700 01  FAV-BUFFER                        PIC X(131).
006800
006900 FD  HISTORY-FILE
007000     LABEL RECORD   IS STANDARD
007100     RECORDING MODE IS F.
007200 01  HST-BUFFER                        PIC X(70).
007300
007400 WORKING-STORAGE SECTION.
007500 77  fs-transaction                   PIC 9(02) VALUE ZEROES.
007600 77  fs-favorites                     PIC 9(02) VALUE ZEROES.
007700 77  fs-history                       PIC 9(02) VALUE ZEROES.
007800
007900 78  cte-01                                     VALUE 01.
008000 78  cte-50                                     VALUE 50.
008100
008200     COPY FavRec.cpy.
008300     COPY HstRec.cpy.
008400
008500******************************************************************
008600* Transaction record layout, overlaid on FXN-BUFFER.
008700******************************************************************
008800 01  ws-transaction-record.
008900     05  WX-ACTION-CODE                PIC X(01).
009000         88  WX-ACTION-ADD                        VALUE "A".
009100         88  WX-ACTION-REMOVE                     VALUE "R".
009200         88  WX-ACTION-VIEW                       VALUE "V".
009300     05  WX-TITLE                      PIC X(40).
009400     05  WX-NOTE                       PIC X(60).
009500     05  WX-RATING                     PIC 9(01).
009600     05  WX-TIMESTAMP                  PIC X(20).
009700     05  FILLER                        PIC X(10).
009800
009900 01  ws-eof-switches.
010000     05  ws-transaction-eof           PIC X(01) VALUE SPACE.
010100         88  sw-transaction-eof-Y                VALUE "Y".
010200     05  ws-favorites-eof              PIC X(01) VALUE SPACE.
010300         88  sw-favorites-eof-Y                   VALUE "Y".
010400     05  ws-history-eof                PIC X(01) VALUE SPACE.
010500         88  sw-history-eof-Y                    VALUE "Y".
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700
010800 01  ws-control-counters.
010900     05  ws-adds-processed             PIC S9(06) COMP
011000                                       VALUE ZEROES.
011100     05  ws-adds-rejected              PIC S9(06) COMP
011200                                       VALUE ZEROES.
011300     05  ws-removes-processed           PIC S9(06) COMP
011400                                       VALUE ZEROES.
011500     05  ws-views-processed             PIC S9(06) COMP
011600                                       VALUE ZEROES.
011700     05  ws-favorite-count              PIC S9(06) COMP
011800                                       VALUE ZEROES.
011900     05  ws-history-count               PIC S9(06) COMP
012000                                       VALUE ZEROES.
012100     05  FILLER                      PIC X(02) VALUE SPACES.
012200
012300 01  ws-loop-indexes.
012400     05  ws-idx-fav                   PIC S9(06) COMP
012500                                      VALUE ZEROES.
012600     05  ws-idx-hist                   PIC S9(06) COMP
012700                                      VALUE ZEROES.
012800     05  ws-idx-shift                  PIC S9(06) COMP
012900                                      VALUE ZEROES.
013000     05  FILLER                      PIC X(02) VALUE SPACES.
013100
013200 01  ws-match-flags.
013300     05  ws-title-found                PIC X(01) VALUE SPACE.
013400         88  sw-title-found-Y                     VALUE "Y".
013500     05  FILLER                      PIC X(02) VALUE SPACES.
013600
013700******************************************************************
013800* In-memory favorites register, most-recent-first order.  Slot 1
013900* is always the front of the register.
014000******************************************************************
014100 01  WS-FAVORITE-TABLE.
014200     05  WS-FAVORITE-ENTRY             OCCURS 300 TIMES
014300                                       INDEXED BY idx-fav.
014400         10  WFV-TITLE                 PIC X(40).
014500         10  WFV-NOTE                  PIC X(60).
014600         10  WFV-RATING                PIC 9(01).
014700         10  WFV-ADDED-ON              PIC X(20).
014800     05  FILLER                      PIC X(02) VALUE SPACES.
014900
015000 01  WS-FAVORITE-TABLE-SPLIT REDEFINES WS-FAVORITE-TABLE.
015100     05  WFS-ENTRY                     OCCURS 300 TIMES.
015200         10  WFS-TITLE                 PIC X(40).
015300         10  WFS-REST                  PIC X(81).
015400
015500******************************************************************
015600* In-memory history log, most-recent-first order, held to 50.
015700******************************************************************
015800 01  WS-HISTORY-TABLE.
015900     05  WS-HISTORY-ENTRY              OCCURS 50 TIMES
016000                                       INDEXED BY idx-hist.
016100         10  WHS-TITLE                 PIC X(40).
016200         10  WHS-VIEWED-ON             PIC X(20).
016300     05  FILLER                      PIC X(02) VALUE SPACES.
016400
016500 01  WS-HISTORY-TABLE-SPLIT REDEFINES WS-HISTORY-TABLE.
016600     05  WHS-ENTRY                     OCCURS 50 TIMES.
016700         10  WHT-TITLE                 PIC X(40).
016800         10  WHT-REST                  PIC X(20).
016900
017000 PROCEDURE DIVISION.
017100 DECLARATIVES.
017200 File-Handler SECTION.
017300     USE AFTER ERROR PROCEDURE ON FAV-TRANSACTION-FILE
017400                                   FAVORITES-FILE
017500                                   HISTORY-FILE.
017600 000000-status-check.
017700     DISPLAY SPACE
017800     DISPLAY "+---+----+---+----+---+----+---+"
017900     DISPLAY "|  FavMaint File Status Panel.  |"
018000     DISPLAY "+---+----+---+----+---+----+---+"
018100     DISPLAY "| " asterisk " TRANSACTION  : [" fs-transaction "]."
018200     DISPLAY "| " asterisk " FAVORITES-FILE: [" fs-favorites "]."
018300     DISPLAY "| " asterisk " HISTORY-FILE  : [" fs-history "]."
018400     DISPLAY "+---+----+---+----+---+----+---+".
018500 END DECLARATIVES.
018600
018700 MAIN-PARAGRAPH.
018800     PERFORM 100000-start-open-input-files
018900        THRU 100000-finish-open-input-files
019000
019100     PERFORM 110000-start-load-favorites
019200        THRU 110000-finish-load-favorites
019300       UNTIL sw-favorites-eof-Y
019400
019500     PERFORM 120000-start-load-history
019600        THRU 120000-finish-load-history
019700       UNTIL sw-history-eof-Y
019800
019900     CLOSE FAVORITES-FILE HISTORY-FILE
020000
020100     PERFORM 200000-start-process-one-transaction
020200        THRU 200000-finish-process-one-transaction
020300       UNTIL sw-transaction-eof-Y
020400
020500     PERFORM 500000-start-rewrite-favorites
020600        THRU 500000-finish-rewrite-favorites
020700
020800     PERFORM 600000-start-rewrite-history
020900        THRU 600000-finish-rewrite-history
021000
021100     PERFORM 900000-start-close-files
021200        THRU 900000-finish-close-files
021300
021400     STOP RUN.
021500
021600 100000-start-open-input-files.
021700     OPEN INPUT FAV-TRANSACTION-FILE
021800     OPEN INPUT FAVORITES-FILE
021900     OPEN INPUT HISTORY-FILE.
022000 100000-finish-open-input-files.
022100     EXIT.
022200
022300******************************************************************
022400* 110000 series - load the register as it stands today, in the
022500* order it is already kept (most-recent-first - the file itself
022600* is the persisted order, nothing to re-sort here).
022700******************************************************************
022800 110000-start-load-favorites.
022900     READ FAVORITES-FILE INTO FAV-FAVORITE-RECORD
023000         AT END
023100             SET sw-favorites-eof-Y TO TRUE
023200
023300         NOT AT END
023400             IF NOT FAV-TITLE-BLANK
023500                AND ws-favorite-count < 300
023600                 ADD cte-01 TO ws-favorite-count
023700                 SET idx-fav TO ws-favorite-count
023800                 MOVE FAV-TITLE    TO WFV-TITLE (idx-fav)
023900                 MOVE FAV-NOTE     TO WFV-NOTE (idx-fav)
024000                 MOVE FAV-RATING   TO WFV-RATING (idx-fav)
024100                 MOVE FAV-ADDED-ON TO WFV-ADDED-ON (idx-fav)
024200             END-IF
024300     END-READ.
024400 110000-finish-load-favorites.
024500     EXIT.
024600
024700 120000-start-load-history.
024800     READ HISTORY-FILE INTO HST-HISTORY-RECORD
024900         AT END
025000             SET sw-history-eof-Y TO TRUE
025100
025200         NOT AT END
025300             IF NOT HST-TITLE-BLANK
025400                AND ws-history-count < 50
025500                 ADD cte-01 TO ws-history-count
025600                 SET idx-hist TO ws-history-count
025700                 MOVE HST-TITLE      TO WHS-TITLE (idx-hist)
025800                 MOVE HST-VIEWED-ON  TO WHS-VIEWED-ON (idx-hist)
025900             END-IF
026000     END-READ.
026100 120000-finish-load-history.
026200     EXIT.
026300
026400******************************************************************
026500* 200000 series - dispatch on the transaction's action code.
026600******************************************************************
026700 200000-start-process-one-transaction.
026800     READ FAV-TRANSACTION-FILE INTO ws-transaction-record
026900         AT END
027000             SET sw-transaction-eof-Y TO TRUE
027100
027200         NOT AT END
027300             EVALUATE TRUE
027400                 WHEN WX-ACTION-ADD
027500                     PERFORM 210000-start-add-favorite
027600                        THRU 210000-finish-add-favorite
027700                 WHEN WX-ACTION-REMOVE
027800                     PERFORM 300000-start-remove-favorite
027900                        THRU 300000-finish-remove-favorite
028000                 WHEN WX-ACTION-VIEW
028100                     PERFORM 400000-start-log-view
028200                        THRU 400000-finish-log-view
028300                 WHEN OTHER
028400                     DISPLAY asterisk
028500                             " FavMaint - unrecognized action "
028600                             "code on transaction, line skipped."
028700                             asterisk
028800             END-EVALUATE
028900     END-READ.
029000 200000-finish-process-one-transaction.
029100     EXIT.
029200
029300******************************************************************
029400* 210000 series - ADD.  A blank title is rejected outright; a
029500* duplicate title is dropped from its old slot and the new entry
029600* goes in at the front (ticket KIT-041).
029700******************************************************************
029800 210000-start-add-favorite.
029900     IF WX-TITLE = SPACES
030000         ADD cte-01 TO ws-adds-rejected
030100         DISPLAY asterisk
030200                 " FavMaint - add rejected, blank title."
030300                 asterisk
030400     ELSE
030500         PERFORM 220000-start-drop-matching-title
030600            THRU 220000-finish-drop-matching-title
030700
030800         PERFORM 230000-start-insert-at-front
030900            THRU 230000-finish-insert-at-front
031000
031100         ADD cte-01 TO ws-adds-processed
031200     END-IF.
031300 210000-finish-add-favorite.
031400     EXIT.
031500
031600******************************************************************
031700* 220000 series - shift every entry with a matching title out of
031800* the table, closing the gap it leaves.  Shared by ADD (dedup)
031900* and REMOVE.
032000******************************************************************
032100 220000-start-drop-matching-title.
032200     PERFORM 221000-start-drop-one-pass
032300        THRU 221000-finish-drop-one-pass
032400       VARYING ws-idx-fav FROM cte-01 BY cte-01
032500         UNTIL ws-idx-fav > ws-favorite-count.
032600 220000-finish-drop-matching-title.
032700     EXIT.
032800
032900  221000-start-drop-one-pass.
033000     IF WFV-TITLE (ws-idx-fav) = WX-TITLE
033100         PERFORM 222000-start-close-gap
033200            THRU 222000-finish-close-gap
033300         SUBTRACT cte-01 FROM ws-idx-fav
033400     END-IF.
033500  221000-finish-drop-one-pass.
033600     EXIT.
033700
033800   222000-start-close-gap.
033900     PERFORM 223000-start-shift-one-entry-down
034000        THRU 223000-finish-shift-one-entry-down
034100       VARYING ws-idx-shift FROM ws-idx-fav BY cte-01
034200         UNTIL ws-idx-shift >= ws-favorite-count
034300
034400     IF ws-favorite-count > ZERO
034500         SUBTRACT cte-01 FROM ws-favorite-count
034600     END-IF.
034700   222000-finish-close-gap.
034800     EXIT.
034900
035000    223000-start-shift-one-entry-down.
035100     MOVE WS-FAVORITE-ENTRY (ws-idx-shift + 1)
035200       TO WS-FAVORITE-ENTRY (ws-idx-shift).
035300    223000-finish-shift-one-entry-down.
035400     EXIT.
035500
035600******************************************************************
035700* 230000 series - move every entry down one slot to open slot 1,
035800* then write the new entry there.
035900******************************************************************
036000 230000-start-insert-at-front.
036100     IF ws-favorite-count < 300
036200         PERFORM 231000-start-shift-one-entry-up
036300            THRU 231000-finish-shift-one-entry-up
036400           VARYING ws-idx-fav FROM ws-favorite-count BY -1
036500             UNTIL ws-idx-fav < cte-01
036600
036700         ADD cte-01 TO ws-favorite-count
036800         MOVE WX-TITLE     TO WFV-TITLE (cte-01)
036900         MOVE WX-NOTE      TO WFV-NOTE (cte-01)
037000         MOVE WX-RATING    TO WFV-RATING (cte-01)
037100         MOVE WX-TIMESTAMP TO WFV-ADDED-ON (cte-01)
037200     END-IF.
037300 230000-finish-insert-at-front.
037400     EXIT.
037500
037600  231000-start-shift-one-entry-up.
037700     MOVE WS-FAVORITE-ENTRY (ws-idx-fav)
037800       TO WS-FAVORITE-ENTRY (ws-idx-fav + 1).
037900  231000-finish-shift-one-entry-up.
038000     EXIT.
038100
038200******************************************************************
038300* 300000 series - REMOVE.  Every entry with a matching title is
038400* dropped; no error if none match.
038500******************************************************************
038600 300000-start-remove-favorite.
038700     PERFORM 220000-start-drop-matching-title
038800        THRU 220000-finish-drop-matching-title
038900     ADD cte-01 TO ws-removes-processed.
039000 300000-finish-remove-favorite.
039100     EXIT.
039200
039300******************************************************************
039400* 400000 series - VIEW (history log).  Same dedup-insert-at-front
039500* discipline as ADD, then held to 50 entries (ticket KIT-088).
039600******************************************************************
039700 400000-start-log-view.
039800     IF WX-TITLE NOT = SPACES
039900         PERFORM 410000-start-drop-matching-history
040000            THRU 410000-finish-drop-matching-history
040100
040200         PERFORM 420000-start-insert-history-at-front
040300            THRU 420000-finish-insert-history-at-front
040400
040500         ADD cte-01 TO ws-views-processed
040600     END-IF.
040700 400000-finish-log-view.
040800     EXIT.
040900
041000  410000-start-drop-matching-history.
041100     PERFORM 411000-start-drop-one-history-pass
041200        THRU 411000-finish-drop-one-history-pass
041300       VARYING ws-idx-hist FROM cte-01 BY cte-01
041400         UNTIL ws-idx-hist > ws-history-count.
041500  410000-finish-drop-matching-history.
041600     EXIT.
041700
041800   411000-start-drop-one-history-pass.
041900     IF WHS-TITLE (ws-idx-hist) = WX-TITLE
042000         PERFORM 412000-start-close-history-gap
042100            THRU 412000-finish-close-history-gap
042200         SUBTRACT cte-01 FROM ws-idx-hist
042300     END-IF.
042400   411000-finish-drop-one-history-pass.
042500     EXIT.
042600
042700    412000-start-close-history-gap.
042800     PERFORM 413000-start-shift-one-history-down
042900        THRU 413000-finish-shift-one-history-down
043000       VARYING ws-idx-shift FROM ws-idx-hist BY cte-01
043100         UNTIL ws-idx-shift >= ws-history-count
043200
043300     IF ws-history-count > ZERO
043400         SUBTRACT cte-01 FROM ws-history-count
043500     END-IF.
043600    412000-finish-close-history-gap.
043700     EXIT.
043800
043900     413000-start-shift-one-history-down.
044000     MOVE WS-HISTORY-ENTRY (ws-idx-shift + 1)
044100       TO WS-HISTORY-ENTRY (ws-idx-shift).
044200     413000-finish-shift-one-history-down.
044300     EXIT.
044400
044500  420000-start-insert-history-at-front.
044600     IF ws-history-count >= cte-50
044700         PERFORM 414000-start-drop-oldest-history
044800            THRU 414000-finish-drop-oldest-history
044900     END-IF
045000
045100     PERFORM 421000-start-shift-one-history-up
045200        THRU 421000-finish-shift-one-history-up
045300       VARYING ws-idx-hist FROM ws-history-count BY -1
045400         UNTIL ws-idx-hist < cte-01
045500
045600     ADD cte-01 TO ws-history-count
045700     MOVE WX-TITLE     TO WHS-TITLE (cte-01)
045800     MOVE WX-TIMESTAMP TO WHS-VIEWED-ON (cte-01).
045900  420000-finish-insert-history-at-front.
046000     EXIT.
046100
046200   414000-start-drop-oldest-history.
046300     SUBTRACT cte-01 FROM ws-history-count.
046400   414000-finish-drop-oldest-history.
046500     EXIT.
046600
046700    421000-start-shift-one-history-up.
046800     MOVE WS-HISTORY-ENTRY (ws-idx-hist)
046900       TO WS-HISTORY-ENTRY (ws-idx-hist + 1).
047000    421000-finish-shift-one-history-up.
047100     EXIT.
047200
047300******************************************************************
047400* 500000 series - rewrite the favorites register whole.
047500******************************************************************
047600 500000-start-rewrite-favorites.
047700     OPEN OUTPUT FAVORITES-FILE
047800
047900     PERFORM 510000-start-write-one-favorite
048000        THRU 510000-finish-write-one-favorite
048100       VARYING ws-idx-fav FROM cte-01 BY cte-01
048200         UNTIL ws-idx-fav > ws-favorite-count.
048300 500000-finish-rewrite-favorites.
048400     EXIT.
048500
048600  510000-start-write-one-favorite.
048700     MOVE SPACES                  TO FAV-FAVORITE-RECORD
048800     MOVE WFV-TITLE (ws-idx-fav)     TO FAV-TITLE
048900     MOVE WFV-NOTE (ws-idx-fav)      TO FAV-NOTE
049000     MOVE WFV-RATING (ws-idx-fav)    TO FAV-RATING
049100     MOVE WFV-ADDED-ON (ws-idx-fav)  TO FAV-ADDED-ON
049200     SET FAV-ROW-ACTIVE TO TRUE
049300     MOVE FAV-FAVORITE-RECORD     TO FAV-BUFFER
049400     WRITE FAV-BUFFER.
049500  510000-finish-write-one-favorite.
049600     EXIT.
049700
049800******************************************************************
049900* 600000 series - rewrite the history log whole.
050000******************************************************************
050100 600000-start-rewrite-history.
050200     OPEN OUTPUT HISTORY-FILE
050300
050400     PERFORM 610000-start-write-one-history-row
050500        THRU 610000-finish-write-one-history-row
050600       VARYING ws-idx-hist FROM cte-01 BY cte-01
050700         UNTIL ws-idx-hist > ws-history-count.
050800 600000-finish-rewrite-history.
050900     EXIT.
051000
051100  610000-start-write-one-history-row.
051200     MOVE SPACES                       TO HST-HISTORY-RECORD
051300     MOVE WHS-TITLE (ws-idx-hist)        TO HST-TITLE
051400     MOVE WHS-VIEWED-ON (ws-idx-hist)     TO HST-VIEWED-ON
051500     MOVE HST-HISTORY-RECORD           TO HST-BUFFER
051600     WRITE HST-BUFFER.
051700  610000-finish-write-one-history-row.
051800     EXIT.
051900
052000 900000-start-close-files.
052100     CLOSE FAV-TRANSACTION-FILE FAVORITES-FILE HISTORY-FILE
052200
052300     DISPLAY SPACE
052400     DISPLAY "+---+----+---+----+---+----+---+----+"
052500     DISPLAY "|      FavMaint Control Totals.      |"
052600     DISPLAY "+---+----+---+----+---+----+---+----+"
052700     DISPLAY "| Adds processed     : ["
052800             ws-adds-processed "]."
052900     DISPLAY "| Adds rejected      : ["
053000             ws-adds-rejected "]."
053100     DISPLAY "| Removes processed  : ["
053200             ws-removes-processed "]."
053300     DISPLAY "| Views logged       : ["
053400             ws-views-processed "]."
053500     DISPLAY "+---+----+---+----+---+----+---+----+".
053600 900000-finish-close-files.
053700     EXIT.
053800
053900 END PROGRAM FavMaint.
054000
