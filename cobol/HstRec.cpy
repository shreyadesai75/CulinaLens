000100******************************************************************
000200* Copybook:    HstRec.cpy
000300* Title:       Cooking-history MRU log record - CulinaLens
000400* Author:      R. Okafor
000500* Installation: Staff Systems Group
000600* Date-Written: 1991-05-02
000700* Security:    None.
000800*-----------------------------------------------------------------
000900* Change log.
001000*-----------------------------------------------------------------
001100* 1991-05-02  RJO  0009  Original cooking-history log layout.     KIT0009
001200* 1999-08-19  PBS  0063  Capped the log at 50 entries per the     KIT0063
001300*                        dietitian's request (ticket KIT-088).
001400******************************************************************
001500 01  HST-HISTORY-RECORD.
001600     05  HST-TITLE                     PIC X(40).
001700         88  HST-TITLE-BLANK                       VALUE SPACES.
001800     05  HST-VIEWED-ON                  PIC X(20).
001900     05  HST-STATUS-BYTE                PIC X(01)  VALUE SPACE.
002000     05  FILLER                        PIC X(09).
002100
